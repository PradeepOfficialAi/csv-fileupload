000100*----------------------------------------------------------------*
000200* COPY        ARQOPTLBL
000300* SISTEMA:    PLANT
000400* ARQUIVO:    OPTLBL.DAT  (MESTRE DE OPTION LABEL)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED OPTLABEL.
000600*             FS-SEQ E CHAVE PRIMARIA; FS-BARCODE E CHAVE
000700*             ALTERNATIVA COM DUPLICIDADE.  OS NOMES DE CAMPO
000800*             FS-COMPNAY-NAME E FS-PICE-ID REPETEM O ERRO DE
000900*             DIGITACAO DO ARQUIVO DE ORIGEM DA FABRICA - NAO
001000*             CORRIGIR, OS PROGRAMAS QUE LEEM O FEED DEPENDEM
001100*             DESSA GRAFIA.
001200* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001300*             ----------  -----------  -------  ------------
001400*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001500*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001600*----------------------------------------------------------------*
001700 01  FS-OPTLBL-REC.
001800     05  FS-SEQ                  PIC 9(08).
001900     05  FS-PRINT-SEQUENCE       PIC X(06).
002000     05  FS-STRING-NUMBER        PIC X(06).
002100     05  FS-OT                   PIC X(04).
002200     05  FS-SPACER               PIC X(12).
002300     05  FS-WINDOW-TYPE          PIC X(12).
002400     05  FS-BARCODE              PIC X(20).
002500     05  FS-COMPNAY-NAME         PIC X(25).
002600     05  FS-PICE-ID              PIC X(12).
002700     05  FS-WIDTH                PIC X(08).
002800     05  FS-HEIGHT               PIC X(08).
002900     05  FS-GLASS-TYPE           PIC X(15).
003000     05  FS-NRC                  PIC X(08).
003100     05  FS-CHAMBERS             PIC X(06).
003200     05  FS-MODEL                PIC X(12).
003300     05  FS-U-FACTOR             PIC X(08).
003400     05  FS-SHGC                 PIC X(08).
003500     05  FS-VT                   PIC X(08).
003600     05  FS-ER                   PIC X(08).
003700     05  FS-GRILL-TYPE           PIC X(12).
003800     05  FS-ENERGY-STAR          PIC X(08).
003900     05  FS-MODEL2               PIC X(12).
004000     05  FS-DATE                 PIC X(10).
004100     05  FS-TIME                 PIC X(08).
004200     05  FS-FILLER                  PIC X(20).
