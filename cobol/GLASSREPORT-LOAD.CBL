000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    GLASSREPORT-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-11.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     GLASSREPORT-LOAD - CARGA DO FEED GLASSREPORT
001200*               (RELATORIO DE UNIDADES SELADAS DE VIDRO)
001300*
001400* OBJETIVO:     LER O ARQUIVO GLASSREPORT_aaaammdd.CSV E GRAVAR
001500*               TODAS AS LINHAS NO MESTRE GLASS.DAT.  SE A LINHA
001600*               BATER ORDER + SEALED-UNIT-ID COM UMA JA GRAVADA,
001700*               SINALIZA DUPLICATE; SE BATER SO O ORDER, SINALIZA
001800*               RE-SEND.  NOS DOIS CASOS A LINHA E GRAVADA DO
001900*               MESMO JEITO.
002000*----------------------------------------------------------------*
002100* HISTORICO DE ALTERACOES
002200*----------------------------------------------------------------*
002300* 1994-03-11  R.MOTA      PLT-0007  VERSAO INICIAL.
002400* 1994-08-09  R.MOTA      PLT-0034  QUANDO A LIST-DATE DA LINHA
002500*                         ENCONTRADA VEM EM BRANCO O AVISO PASSA
002600*                         A MOSTRAR "UNKNOWN" EM VEZ DE DEIXAR A
002700*                         COLUNA DATA VAZIA.
002800* 1996-11-14  R.MOTA      PLT-0118  AVISO DE DUPLICIDADE/REENVIO
002900*                         PASSOU A USAR A COPY ARQALERTA.
003000* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003100*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003200*                         9(04).
003300* 2004-02-10  T.BLACK     PLT-0143  CONFERIDO O CABECALHO WC-CABECALHO-
003400*                         GLASS CONTRA O NOVO EXTRATOR DA LINHA DE VIDRO
003500*                         - SEM MUDANCA DE COLUNA.
003600* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
003700*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
003800*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
003900*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
004000*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
004100*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004200*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004300*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004400*                         COMPILAVA) - AGORA USA FS-FILLER.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700*----------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005200     UPSI-0 IS WC-CHAVE-TESTE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-STAT.
005800     SELECT GLASS-MASTER ASSIGN TO DISK "GLASS.DAT"
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS DYNAMIC
006100         FILE STATUS IS FS2-STAT
006200         RECORD KEY IS FS-SEQ
006300         ALTERNATE RECORD KEY IS FS-ORDER WITH DUPLICATES
006400         ALTERNATE RECORD KEY IS FS-SEALED-UNIT-ID WITH DUPLICATES.
006500     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS3-STAT.
006800     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS4-STAT.
007100*----------------------------------------------------------------*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------*
007500 FD  FEED-INPUT.
007600 01  FI-LINHA                    PIC X(800).
007700
007800 FD  GLASS-MASTER.
007900 COPY arqglass.
008000
008100 FD  ALERTA-LOG.
008200 01  AL-LINHA                    PIC X(80).
008300
008400 FD  RESUMO-LOG.
008500 01  RL-LINHA                    PIC X(80).
008600
008700 01  RL-LINHA-R REDEFINES RL-LINHA.
008800     05  RL-ROTULO               PIC X(40).
008900     05  RL-VALOR                PIC X(40).
009000
009100*----------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*----------------------------------------------------------------*
009400 COPY arqalerta.
009500
009600 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009700 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
009800     88  FS2-NAO-EXISTE          VALUE 35.
009900 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
010000 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
010100
010200 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010300     88  FS-TERMINA              VALUE 99.
010400
010500 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010600
010700 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010800 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
010900     05  WS-CAMINHO-CAR OCCURS 100 TIMES
011000             INDEXED BY WS-CAMINHO-IDX
011100             PIC X(01).
011200
011300 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011400 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011500
011600 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011700 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011800 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
011900 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
012000 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
012100 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
012200 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012300 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012400 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012500
012600 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
012700
012800 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
012900     88  WS-HA-CABECALHO         VALUE "S".
013000 01  WS-ACHOU                    PIC X(01) VALUE "N".
013100 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
013200 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
013300 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
013400 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
013500 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
013600 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Glass".
013700
013800 01  WS-LINHA-MAIUSC             PIC X(800) VALUE SPACES.
013900 01  WC-CABECALHO-GLASS          PIC X(800) VALUE
014000     "ORDER-DATE,LIST-DATE,SEALED-UNIT-ID,OT,WINDOW-TYPE,LINE1,L
014100-    "INE2,LINE3,GRILLS,SPACER,DEALER,GLASS-COMMENT,TAG,ZONES,U-
014200-    "VALUE,SOLAR-HEAT-GAIN,VISUAL-TRASMITTANCE,ENERGY-RATING,GL
014300-    "ASS-TYPE,ORDER,WIDTH,HEIGHT,QTY,DESCRIPTION,NOTE1,NOTE2,RA
014400-    "CK-ID,COMPLETE,SHIPPING".
014500
014600 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
014700 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
014800
014900 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
015000 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
015100     05  WS-ANO-SIS              PIC 9(04).
015200     05  WS-MES-SIS              PIC 9(02).
015300     05  WS-DIA-SIS              PIC 9(02).
015400
015500 01  WS-DATA-ACHADA              PIC X(15) VALUE SPACES.
015600
015700 01  FS2-GLASS-ROW.
015800     05  FS2-ORDER-DATE          PIC X(10).
015900     05  FS2-LIST-DATE           PIC X(10).
016000     05  FS2-SEALED-UNIT-ID      PIC X(15).
016100     05  FS2-OT                  PIC X(04).
016200     05  FS2-WINDOW-TYPE         PIC X(12).
016300     05  FS2-LINE1               PIC X(20).
016400     05  FS2-LINE2               PIC X(20).
016500     05  FS2-LINE3               PIC X(20).
016600     05  FS2-GRILLS              PIC X(12).
016700     05  FS2-SPACER              PIC X(12).
016800     05  FS2-DEALER              PIC X(25).
016900     05  FS2-GLASS-COMMENT       PIC X(30).
017000     05  FS2-TAG                 PIC X(15).
017100     05  FS2-ZONES               PIC X(10).
017200     05  FS2-U-VALUE             PIC X(08).
017300     05  FS2-SOLAR-HEAT-GAIN     PIC X(08).
017400     05  FS2-VISUAL-TRASMITTANCE PIC X(08).
017500     05  FS2-ENERGY-RATING       PIC X(08).
017600     05  FS2-GLASS-TYPE          PIC X(15).
017700     05  FS2-ORDER               PIC X(10).
017800     05  FS2-WIDTH               PIC X(08).
017900     05  FS2-HEIGHT              PIC X(08).
018000     05  FS2-QTY                 PIC X(05).
018100     05  FS2-DESCRIPTION         PIC X(30).
018200     05  FS2-NOTE1               PIC X(20).
018300     05  FS2-NOTE2               PIC X(20).
018400     05  FS2-RACK-ID             PIC X(10).
018500     05  FS2-COMPLETE            PIC X(08).
018600     05  FS2-SHIPPING            PIC X(10).
018700
018800*----------------------------------------------------------------*
018900 LINKAGE SECTION.
019000*----------------------------------------------------------------*
019100 01  LK-CAMINHO-ENTRADA          PIC X(100).
019200 01  LK-RETORNO                  PIC 9(02).
019300*----------------------------------------------------------------*
019400 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
019500                          LK-RETORNO.
019600*----------------------------------------------------------------*
019700 0000-CONTROLE SECTION.
019800 0000.
019900     MOVE ZERO TO LK-RETORNO.
020000     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
020100     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
020200     MOVE ZERO TO WC-ALR-QTDE.
020300     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
020400     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
020500     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
020600     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
020700     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
020800     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
020900     GOBACK.
021000
021100 0000-EXIT.
021200     EXIT.
021300
021400 1000-ABRE-MESTRE SECTION.
021500 1000.
021600     OPEN I-O GLASS-MASTER.
021700     IF FS2-NAO-EXISTE
021800         OPEN OUTPUT GLASS-MASTER
021900         CLOSE GLASS-MASTER
022000         OPEN I-O GLASS-MASTER
022100     END-IF.
022200     START GLASS-MASTER LAST END-START.
022300     READ GLASS-MASTER PREVIOUS END-READ.
022400     IF FS2-STAT NOT = ZERO
022500         MOVE 1 TO WS-PROX-SEQ
022600     ELSE
022700         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
022800     END-IF.
022900
023000 1000-ABRE-MESTRE-EXIT.
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
023500*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
023600*----------------------------------------------------------------*
023700 1050-EXTRAI-DATA-ARQUIVO SECTION.
023800 1050.
023900     MOVE ZERO TO WS-IND-VARRE.
024000     PERFORM 1051-PROCURA-SUBLINHADO
024100               THRU 1051-PROCURA-SUBLINHADO-EXIT
024200         VARYING WS-IND-VARRE FROM 100 BY -1
024300           UNTIL WS-IND-VARRE < 1
024400              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
024500     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
024600         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
024700             TO WS-ARQ-DATA
024800     ELSE
024900         MOVE SPACES TO WS-ARQ-DATA
025000     END-IF.
025100
025200 1050-EXIT.
025300     EXIT.
025400
025500 1051-PROCURA-SUBLINHADO SECTION.
025600 1051.
025700     CONTINUE.
025800
025900 1051-EXIT.
026000     EXIT.
026100
026200 1100-VERIFICA-CABECALHO SECTION.
026300 1100.
026400     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
026500     INSPECT WS-LINHA-MAIUSC CONVERTING
026600         "abcdefghijklmnopqrstuvwxyz" TO
026700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800     IF WS-LINHA-MAIUSC = WC-CABECALHO-GLASS
026900         MOVE "S" TO WS-TEM-CABECALHO
027000     ELSE
027100         MOVE "N" TO WS-TEM-CABECALHO
027200     END-IF.
027300
027400 1100-EXIT.
027500     EXIT.
027600
027700 2000-PROCESSA-ARQUIVO SECTION.
027800 2000.
027900     OPEN INPUT FEED-INPUT.
028000     MOVE ZERO TO FS-EXIT.
028100     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
028200     IF NOT FS-TERMINA
028300         PERFORM 1100-VERIFICA-CABECALHO
028400                   THRU 1100-VERIFICA-CABECALHO-EXIT
028500         IF WS-HA-CABECALHO
028600             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
028700         END-IF
028800     END-IF.
028900     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
029000         UNTIL FS-TERMINA.
029100     CLOSE FEED-INPUT.
029200
029300 2000-EXIT.
029400     EXIT.
029500
029600 2100-PROCESSA-LINHA SECTION.
029700 2100.
029800     ADD 1 TO WS-QT-LIDOS.
029900     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
030000     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
030100     PERFORM 2200-PROCURA-DUPLICATE THRU 2200-PROCURA-DUPLICATE-EXIT.
030200     IF WS-ACHOU = "Y"
030300         ADD 1 TO WS-QT-DUPLICADOS
030400         MOVE "DUPLICATE" TO WS-ALR-TIPO-NOVO
030500         MOVE FS2-ORDER TO WS-ALR-PEDIDO-NOVO
030600         MOVE WS-DATA-ACHADA TO WS-ALR-DATA-NOVO
030700         PERFORM 7100-REGISTRA-ALERTA
030800                   THRU 7100-REGISTRA-ALERTA-EXIT
030900     ELSE
031000         IF FS2-ORDER NOT = SPACES
031100             PERFORM 2250-PROCURA-REENVIO
031200                       THRU 2250-PROCURA-REENVIO-EXIT
031300             IF WS-ACHOU = "Y"
031400                 ADD 1 TO WS-QT-REENVIOS
031500                 MOVE "RE-SEND" TO WS-ALR-TIPO-NOVO
031600                 MOVE FS2-ORDER TO WS-ALR-PEDIDO-NOVO
031700                 MOVE WS-DATA-ACHADA TO WS-ALR-DATA-NOVO
031800                 PERFORM 7100-REGISTRA-ALERTA
031900                           THRU 7100-REGISTRA-ALERTA-EXIT
032000             END-IF
032100         END-IF
032200     END-IF.
032300     PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT.
032400     ADD 1 TO WS-QT-INSERIDOS.
032500     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
032600
032700 2100-EXIT.
032800     EXIT.
032900
033000 2110-QUEBRA-LINHA SECTION.
033100 2110.
033200     INITIALIZE FS2-GLASS-ROW.
033300     UNSTRING FI-LINHA DELIMITED BY ","
033400         INTO FS2-ORDER-DATE, FS2-LIST-DATE, FS2-SEALED-UNIT-ID,
033500              FS2-OT, FS2-WINDOW-TYPE, FS2-LINE1, FS2-LINE2,
033600              FS2-LINE3, FS2-GRILLS, FS2-SPACER, FS2-DEALER,
033700              FS2-GLASS-COMMENT, FS2-TAG, FS2-ZONES,
033800              FS2-U-VALUE, FS2-SOLAR-HEAT-GAIN,
033900              FS2-VISUAL-TRASMITTANCE, FS2-ENERGY-RATING,
034000              FS2-GLASS-TYPE, FS2-ORDER, FS2-WIDTH, FS2-HEIGHT,
034100              FS2-QTY, FS2-DESCRIPTION, FS2-NOTE1, FS2-NOTE2,
034200              FS2-RACK-ID, FS2-COMPLETE, FS2-SHIPPING
034300     END-UNSTRING.
034400
034500 2110-EXIT.
034600     EXIT.
034700
034800 2150-CORTA-CAMPOS SECTION.
034900 2150.
035000     MOVE FS2-ORDER-DATE TO WS-TRIM-CAMPO.
035100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035200     MOVE WS-TRIM-CAMPO TO FS2-ORDER-DATE.
035300     MOVE FS2-LIST-DATE TO WS-TRIM-CAMPO.
035400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035500     MOVE WS-TRIM-CAMPO TO FS2-LIST-DATE.
035600     MOVE FS2-SEALED-UNIT-ID TO WS-TRIM-CAMPO.
035700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035800     MOVE WS-TRIM-CAMPO TO FS2-SEALED-UNIT-ID.
035900     MOVE FS2-OT TO WS-TRIM-CAMPO.
036000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036100     MOVE WS-TRIM-CAMPO TO FS2-OT.
036200     MOVE FS2-WINDOW-TYPE TO WS-TRIM-CAMPO.
036300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036400     MOVE WS-TRIM-CAMPO TO FS2-WINDOW-TYPE.
036500     MOVE FS2-LINE1 TO WS-TRIM-CAMPO.
036600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036700     MOVE WS-TRIM-CAMPO TO FS2-LINE1.
036800     MOVE FS2-LINE2 TO WS-TRIM-CAMPO.
036900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037000     MOVE WS-TRIM-CAMPO TO FS2-LINE2.
037100     MOVE FS2-LINE3 TO WS-TRIM-CAMPO.
037200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037300     MOVE WS-TRIM-CAMPO TO FS2-LINE3.
037400     MOVE FS2-GRILLS TO WS-TRIM-CAMPO.
037500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037600     MOVE WS-TRIM-CAMPO TO FS2-GRILLS.
037700     MOVE FS2-SPACER TO WS-TRIM-CAMPO.
037800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037900     MOVE WS-TRIM-CAMPO TO FS2-SPACER.
038000     MOVE FS2-DEALER TO WS-TRIM-CAMPO.
038100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038200     MOVE WS-TRIM-CAMPO TO FS2-DEALER.
038300     MOVE FS2-GLASS-COMMENT TO WS-TRIM-CAMPO.
038400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038500     MOVE WS-TRIM-CAMPO TO FS2-GLASS-COMMENT.
038600     MOVE FS2-TAG TO WS-TRIM-CAMPO.
038700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038800     MOVE WS-TRIM-CAMPO TO FS2-TAG.
038900     MOVE FS2-ZONES TO WS-TRIM-CAMPO.
039000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039100     MOVE WS-TRIM-CAMPO TO FS2-ZONES.
039200     MOVE FS2-U-VALUE TO WS-TRIM-CAMPO.
039300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039400     MOVE WS-TRIM-CAMPO TO FS2-U-VALUE.
039500     MOVE FS2-SOLAR-HEAT-GAIN TO WS-TRIM-CAMPO.
039600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039700     MOVE WS-TRIM-CAMPO TO FS2-SOLAR-HEAT-GAIN.
039800     MOVE FS2-VISUAL-TRASMITTANCE TO WS-TRIM-CAMPO.
039900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040000     MOVE WS-TRIM-CAMPO TO FS2-VISUAL-TRASMITTANCE.
040100     MOVE FS2-ENERGY-RATING TO WS-TRIM-CAMPO.
040200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040300     MOVE WS-TRIM-CAMPO TO FS2-ENERGY-RATING.
040400     MOVE FS2-GLASS-TYPE TO WS-TRIM-CAMPO.
040500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040600     MOVE WS-TRIM-CAMPO TO FS2-GLASS-TYPE.
040700     MOVE FS2-ORDER TO WS-TRIM-CAMPO.
040800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040900     MOVE WS-TRIM-CAMPO TO FS2-ORDER.
041000     MOVE FS2-WIDTH TO WS-TRIM-CAMPO.
041100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041200     MOVE WS-TRIM-CAMPO TO FS2-WIDTH.
041300     MOVE FS2-HEIGHT TO WS-TRIM-CAMPO.
041400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041500     MOVE WS-TRIM-CAMPO TO FS2-HEIGHT.
041600     MOVE FS2-QTY TO WS-TRIM-CAMPO.
041700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041800     MOVE WS-TRIM-CAMPO TO FS2-QTY.
041900     MOVE FS2-DESCRIPTION TO WS-TRIM-CAMPO.
042000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042100     MOVE WS-TRIM-CAMPO TO FS2-DESCRIPTION.
042200     MOVE FS2-NOTE1 TO WS-TRIM-CAMPO.
042300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042400     MOVE WS-TRIM-CAMPO TO FS2-NOTE1.
042500     MOVE FS2-NOTE2 TO WS-TRIM-CAMPO.
042600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042700     MOVE WS-TRIM-CAMPO TO FS2-NOTE2.
042800     MOVE FS2-RACK-ID TO WS-TRIM-CAMPO.
042900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043000     MOVE WS-TRIM-CAMPO TO FS2-RACK-ID.
043100     MOVE FS2-COMPLETE TO WS-TRIM-CAMPO.
043200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043300     MOVE WS-TRIM-CAMPO TO FS2-COMPLETE.
043400     MOVE FS2-SHIPPING TO WS-TRIM-CAMPO.
043500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043600     MOVE WS-TRIM-CAMPO TO FS2-SHIPPING.
043700
043800 2150-EXIT.
043900     EXIT.
044000
044100*----------------------------------------------------------------*
044200* 2200 - PROCURA LINHA JA GRAVADA COM MESMO ORDER E MESMO
044300*        SEALED-UNIT-ID (OS DOIS NAO PODEM VIR EM BRANCO).
044400*----------------------------------------------------------------*
044500 2200-PROCURA-DUPLICATE SECTION.
044600 2200.
044700     MOVE "N" TO WS-ACHOU.
044800     IF FS2-ORDER NOT = SPACES AND FS2-SEALED-UNIT-ID NOT = SPACES
044900         MOVE FS2-SEALED-UNIT-ID TO FS-SEALED-UNIT-ID
045000         START GLASS-MASTER KEY IS EQUAL FS-SEALED-UNIT-ID
045100             INVALID KEY
045200                 CONTINUE
045300             NOT INVALID KEY
045400                 PERFORM 2210-VARRE-UNIDADE
045500                           THRU 2210-VARRE-UNIDADE-EXIT
045600                     UNTIL WS-ACHOU = "Y"
045700                        OR FS2-STAT NOT = ZERO
045800                        OR FS-SEALED-UNIT-ID NOT = FS2-SEALED-UNIT-ID
045900         END-START
046000     END-IF.
046100
046200 2200-EXIT.
046300     EXIT.
046400
046500 2210-VARRE-UNIDADE SECTION.
046600 2210.
046700     READ GLASS-MASTER NEXT RECORD
046800         AT END
046900             MOVE 99 TO FS2-STAT
047000     END-READ.
047100     IF FS2-STAT = ZERO
047200         IF FS-SEALED-UNIT-ID = FS2-SEALED-UNIT-ID
047300             IF FS-ORDER = FS2-ORDER
047400                 MOVE "Y" TO WS-ACHOU
047500                 IF FS-LIST-DATE = SPACES
047600                     MOVE "Unknown" TO WS-DATA-ACHADA
047700                 ELSE
047800                     MOVE FS-LIST-DATE TO WS-DATA-ACHADA
047900                 END-IF
048000             END-IF
048100         END-IF
048200     END-IF.
048300
048400 2210-EXIT.
048500     EXIT.
048600
048700*----------------------------------------------------------------*
048800* 2250 - SE NAO FOI DUPLICATE, PROCURA LINHA JA GRAVADA SO COM O
048900*        MESMO ORDER (REENVIO).
049000*----------------------------------------------------------------*
049100 2250-PROCURA-REENVIO SECTION.
049200 2250.
049300     MOVE "N" TO WS-ACHOU.
049400     MOVE FS2-ORDER TO FS-ORDER.
049500     START GLASS-MASTER KEY IS EQUAL FS-ORDER
049600         INVALID KEY
049700             CONTINUE
049800         NOT INVALID KEY
049900             READ GLASS-MASTER NEXT RECORD
050000                 AT END
050100                     CONTINUE
050200                 NOT AT END
050300                     IF FS-ORDER = FS2-ORDER
050400                         MOVE "Y" TO WS-ACHOU
050500                         IF FS-LIST-DATE = SPACES
050600                             MOVE "Unknown" TO WS-DATA-ACHADA
050700                         ELSE
050800                             MOVE FS-LIST-DATE TO WS-DATA-ACHADA
050900                         END-IF
051000                     END-IF
051100             END-READ
051200     END-START.
051300
051400 2250-EXIT.
051500     EXIT.
051600
051700 3200-GRAVA-REGISTRO SECTION.
051800 3200.
051900     MOVE WS-PROX-SEQ TO FS-SEQ.
052000     MOVE FS2-ORDER-DATE TO FS-ORDER-DATE.
052100     MOVE FS2-LIST-DATE TO FS-LIST-DATE.
052200     MOVE FS2-SEALED-UNIT-ID TO FS-SEALED-UNIT-ID.
052300     MOVE FS2-OT TO FS-OT.
052400     MOVE FS2-WINDOW-TYPE TO FS-WINDOW-TYPE.
052500     MOVE FS2-LINE1 TO FS-LINE1.
052600     MOVE FS2-LINE2 TO FS-LINE2.
052700     MOVE FS2-LINE3 TO FS-LINE3.
052800     MOVE FS2-GRILLS TO FS-GRILLS.
052900     MOVE FS2-SPACER TO FS-SPACER.
053000     MOVE FS2-DEALER TO FS-DEALER.
053100     MOVE FS2-GLASS-COMMENT TO FS-GLASS-COMMENT.
053200     MOVE FS2-TAG TO FS-TAG.
053300     MOVE FS2-ZONES TO FS-ZONES.
053400     MOVE FS2-U-VALUE TO FS-U-VALUE.
053500     MOVE FS2-SOLAR-HEAT-GAIN TO FS-SOLAR-HEAT-GAIN.
053600     MOVE FS2-VISUAL-TRASMITTANCE TO FS-VISUAL-TRASMITTANCE.
053700     MOVE FS2-ENERGY-RATING TO FS-ENERGY-RATING.
053800     MOVE FS2-GLASS-TYPE TO FS-GLASS-TYPE.
053900     MOVE FS2-ORDER TO FS-ORDER.
054000     MOVE FS2-WIDTH TO FS-WIDTH.
054100     MOVE FS2-HEIGHT TO FS-HEIGHT.
054200     MOVE FS2-QTY TO FS-QTY.
054300     MOVE FS2-DESCRIPTION TO FS-DESCRIPTION.
054400     MOVE FS2-NOTE1 TO FS-NOTE1.
054500     MOVE FS2-NOTE2 TO FS-NOTE2.
054600     MOVE FS2-RACK-ID TO FS-RACK-ID.
054700     MOVE FS2-COMPLETE TO FS-COMPLETE.
054800     MOVE FS2-SHIPPING TO FS-SHIPPING.
054900     MOVE SPACES TO FS-FILLER IN FS-GLASS-REC.
055000     WRITE FS-GLASS-REC
055100         INVALID KEY
055200             CONTINUE
055300         NOT INVALID KEY
055400             ADD 1 TO WS-PROX-SEQ
055500     END-WRITE.
055600
055700 3200-EXIT.
055800     EXIT.
055900
056000 7100-REGISTRA-ALERTA SECTION.
056100 7100.
056200     MOVE "N" TO WS-ACHOU.
056300     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
056400         VARYING WC-ALR-IDX FROM 1 BY 1
056500           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
056600     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
056700         ADD 1 TO WC-ALR-QTDE
056800         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
056900         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
057000         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
057100     END-IF.
057200
057300 7100-EXIT.
057400     EXIT.
057500
057600 7110-PROCURA-ALERTA SECTION.
057700 7110.
057800     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
057900        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
058000         MOVE "Y" TO WS-ACHOU
058100     END-IF.
058200
058300 7110-EXIT.
058400     EXIT.
058500
058600 7000-ESCREVE-ALERTA SECTION.
058700 7000.
058800     IF WC-ALR-QTDE > ZERO
058900         OPEN EXTEND ALERTA-LOG
059000         IF FS3-STAT NOT = ZERO
059100             OPEN OUTPUT ALERTA-LOG
059200         END-IF
059300         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
059400         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
059500         MOVE "RE-SEND"   TO WS-TIPO-CORRENTE
059600         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
059700         CLOSE ALERTA-LOG
059800     END-IF.
059900
060000 7000-EXIT.
060100     EXIT.
060200
060300 7020-ESCREVE-SECAO SECTION.
060400 7020.
060500     MOVE ZERO TO WS-QT-DO-TIPO.
060600     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
060700         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
060800     IF WS-QT-DO-TIPO > ZERO
060900         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
061000                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
061100         PERFORM 7040-ESCREVE-LINHA-ALERTA
061200                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
061300             VARYING WC-ALR-IDX FROM 1 BY 1
061400               UNTIL WC-ALR-IDX > WC-ALR-QTDE
061500     END-IF.
061600
061700 7020-EXIT.
061800     EXIT.
061900
062000 7021-CONTA-TIPO SECTION.
062100 7021.
062200     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
062300         ADD 1 TO WS-QT-DO-TIPO
062400     END-IF.
062500
062600 7021-EXIT.
062700     EXIT.
062800
062900 7030-ESCREVE-CABECALHO-ALERTA SECTION.
063000 7030.
063100     MOVE SPACES TO AL-LINHA.
063200     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
063300            " "                 DELIMITED BY SIZE
063400            WS-NOME-EXIBICAO    DELIMITED BY SPACE
063500            " ORDERS DETECTED"  DELIMITED BY SIZE
063600            INTO AL-LINHA
063700     END-STRING.
063800     WRITE AL-LINHA.
063900
064000 7030-EXIT.
064100     EXIT.
064200
064300 7040-ESCREVE-LINHA-ALERTA SECTION.
064400 7040.
064500     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
064600         MOVE SPACES TO AL-LINHA
064700         STRING "ORDER: "               DELIMITED BY SIZE
064800                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
064900                "  DATE: "              DELIMITED BY SIZE
065000                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
065100                INTO AL-LINHA
065200         END-STRING
065300         WRITE AL-LINHA
065400     END-IF.
065500
065600 7040-EXIT.
065700     EXIT.
065800
065900 7500-ESCREVE-RESUMO SECTION.
066000 7500.
066100     OPEN EXTEND RESUMO-LOG.
066200     IF FS4-STAT NOT = ZERO
066300         OPEN OUTPUT RESUMO-LOG
066400     END-IF.
066500     MOVE SPACES TO RL-LINHA.
066600     MOVE "GLASSREPORT - FILE DATE:" TO RL-ROTULO.
066700     MOVE WS-ARQ-DATA TO RL-VALOR.
066800     WRITE RL-LINHA.
066900     MOVE "GLASSREPORT - ROWS READ:"      TO WS-ROTULO-RESUMO.
067000     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
067100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
067200     MOVE "GLASSREPORT - ROWS INSERTED:"  TO WS-ROTULO-RESUMO.
067300     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
067400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
067500     MOVE "GLASSREPORT - ROWS UPDATED/REPLACED:"
067600                                            TO WS-ROTULO-RESUMO.
067700     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
067800     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
067900     MOVE "GLASSREPORT - ROWS SKIPPED:"   TO WS-ROTULO-RESUMO.
068000     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
068100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
068200     MOVE "GLASSREPORT - DUPLICATES FLAGGED:"
068300                                            TO WS-ROTULO-RESUMO.
068400     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
068500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
068600     MOVE "GLASSREPORT - RE-SENDS FLAGGED:"
068700                                            TO WS-ROTULO-RESUMO.
068800     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
068900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
069000     CLOSE RESUMO-LOG.
069100
069200 7500-EXIT.
069300     EXIT.
069400
069500 7510-GRAVA-LINHA-RESUMO SECTION.
069600 7510.
069700     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
069800     MOVE SPACES TO RL-LINHA.
069900     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
070000     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
070100     WRITE RL-LINHA.
070200
070300 7510-EXIT.
070400     EXIT.
070500
070600*----------------------------------------------------------------*
070700 8000-FINALIZA SECTION.
070800 8000.
070900     CLOSE GLASS-MASTER.
071000
071100 8000-FINALIZA-EXIT.
071200     EXIT.
071300
071400 9200-LE-LINHA SECTION.
071500 9200.
071600     READ FEED-INPUT
071700         AT END
071800             MOVE 99 TO FS-EXIT
071900     END-READ.
072000
072100 9200-LE-LINHA-EXIT.
072200     EXIT.
072300
072400 9600-CORTA-ESPACOS SECTION.
072500 9600.
072600     IF WS-TRIM-CAMPO = SPACES
072700         CONTINUE
072800     ELSE
072900         MOVE 1 TO WS-TRIM-POS
073000         PERFORM 9610-PROCURA-NAO-BRANCO
073100                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
073200             VARYING WS-TRIM-POS FROM 1 BY 1
073300               UNTIL WS-TRIM-POS > 40
073400                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
073500         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
073600             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
073700         END-IF
073800     END-IF.
073900
074000 9600-EXIT.
074100     EXIT.
074200
074300 9610-PROCURA-NAO-BRANCO SECTION.
074400 9610.
074500     CONTINUE.
074600
074700 9610-EXIT.
074800     EXIT.
