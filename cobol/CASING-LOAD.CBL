000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CASING-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-05.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     CASING-LOAD - CARGA DO FEED CASING (ETIQUETAS DE
001200*               CASING DA LINHA DE EXTRUSAO)
001300*
001400* OBJETIVO:     LER O ARQUIVO CASING_aaaammdd.CSV RECEBIDO DA
001500*               LINHA, GRAVAR TODAS AS LINHAS NO MESTRE CASING.DAT
001600*               E SINALIZAR NO AVISO DE DUPLICIDADE TODA LINHA
001700*               CUJO CASING-ID, SOMANDO O QUE JA ESTA GRAVADO COM
001800*               O QUE VEM NESTE ARQUIVO, PASSAR DE DUAS
001900*               OCORRENCIAS.  CHAMADO PELA DISPATCHER.
002000*
002100*----------------------------------------------------------------*
002200* HISTORICO DE ALTERACOES
002300*----------------------------------------------------------------*
002400* 1994-03-05  R.MOTA      PLT-0007  VERSAO INICIAL - DUAS
002500*                         PASSADAS NO ARQUIVO: 1A. CONTA
002600*                         OCORRENCIAS DO CASING-ID NO PROPRIO
002700*                         ARQUIVO; 2A. SOMA O QUE JA ESTA
002800*                         GRAVADO E GRAVA/SINALIZA.
002900* 1994-05-02  R.MOTA      PLT-0019  LINHA QUE REPETE O PROPRIO
003000*                         CABECALHO NO MEIO DO ARQUIVO (ERRO
003100*                         CONHECIDO DA LINHA DE EXTRUSAO) PASSOU
003200*                         A SER DESCARTADA EM VEZ DE CONTADA.
003300* 1995-02-14  J.ALVES     PLT-0041  TABELA DE CONTAGEM AMPLIADA
003400*                         DE 200 PARA 500 CASING-ID DISTINTOS -
003500*                         ARQUIVO DE SEXTA-FEIRA ESTOURAVA A
003600*                         TABELA ANTIGA.
003700* 1996-11-14  R.MOTA      PLT-0118  GRAVACAO DO AVISO DE
003800*                         DUPLICIDADE PASSOU A USAR A COPY
003900*                         ARQALERTA EM VEZ DE FORMATO PROPRIO.
004000* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
004100*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
004200*                         9(04); NENHUM CAMPO DE DATA DO FEED EM
004300*                         SI E AFETADO (DATA/TIME SAO TEXTO).
004400* 1999-08-30  T.BLACK     PLT-0109  CORRIGIDA A CONTAGEM DE
004500*                         REGISTROS JA GRAVADOS - START NAO
004600*                         TRATAVA O CASO DE CASING-ID INEXISTENTE
004700*                         NO MESTRE (CAIA NO READ SEGUINTE COM
004800*                         LIXO DA CHAVE ANTERIOR).
004900* 2002-09-17  T.BLACK     PLT-0133  REVISAO DE ROTINA DA VIRADA DE SERIE
005000*                         FISCAL - CONFIRMADO QUE O LAYOUT DO CASING.DAT
005100*                         CONTINUA COMPATIVEL COM O LEITOR DE CODIGO DE
005200*                         BARRAS DA LINHA DE EXTRUSAO.  NENHUMA ALTERACAO
005300*                         DE CAMPO.
005400* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
005500*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
005600*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
005700*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
005800*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
005900*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
006000*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
006100*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
006200*                         COMPILAVA) - AGORA USA FS-FILLER.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500*----------------------------------------------------------------*
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
007000     UPSI-0 IS WC-CHAVE-TESTE.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-STAT.
007600     SELECT CASING-MASTER ASSIGN TO DISK "CASING.DAT"
007700         ORGANIZATION IS INDEXED
007800         ACCESS MODE IS DYNAMIC
007900         FILE STATUS IS FS2-STAT
008000         RECORD KEY IS FS-SEQ
008100         ALTERNATE RECORD KEY IS FS-CASING-ID WITH DUPLICATES.
008200     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS3-STAT.
008500     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS4-STAT.
008800*----------------------------------------------------------------*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*----------------------------------------------------------------*
009200 FD  FEED-INPUT.
009300 01  FI-LINHA                    PIC X(800).
009400
009500 FD  CASING-MASTER.
009600 COPY arqcasing.
009700
009800 FD  ALERTA-LOG.
009900 01  AL-LINHA                    PIC X(80).
010000
010100 FD  RESUMO-LOG.
010200 01  RL-LINHA                    PIC X(80).
010300
010400 01  RL-LINHA-R REDEFINES RL-LINHA.
010500     05  RL-ROTULO               PIC X(40).
010600     05  RL-VALOR                PIC X(40).
010700
010800*----------------------------------------------------------------*
010900 WORKING-STORAGE SECTION.
011000*----------------------------------------------------------------*
011100 COPY arqalerta.
011200
011300 77  FS-STAT                     PIC 9(02) VALUE ZERO.
011400     88  FS-OK                   VALUE ZERO.
011500 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
011600     88  FS2-OK                  VALUE ZERO.
011700     88  FS2-NAO-EXISTE          VALUE 35.
011800 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
011900 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
012000
012100 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
012200     88  FS-PROCESSA             VALUE 0.
012300     88  FS-TERMINA              VALUE 99.
012400
012500 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
012600 77  LK-RETORNO-W                PIC 9(02) COMP VALUE ZERO.
012700
012800 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
012900
013000 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
013100 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
013200 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
013300 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
013400 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
013500 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
013600 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
013700 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
013800 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
013900
014000 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
014100 77  WS-CONTADOR-STORED          PIC 9(04) COMP VALUE ZERO.
014200 77  WS-TOTAL-OCORRENCIAS        PIC 9(04) COMP VALUE ZERO.
014300 77  WS-CID-TOTAL-ITENS          PIC 9(04) COMP VALUE ZERO.
014400
014500 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
014600     88  WS-HA-CABECALHO         VALUE "S".
014700 01  WS-LINHA-CABECALHO          PIC X(01) VALUE "N".
014800 01  WS-ACHOU                    PIC X(01) VALUE "N".
014900 01  WS-FIM-CONTAGEM             PIC X(01) VALUE "N".
015000 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
015100 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
015200 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
015300 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
015400 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
015500 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Casing".
015600
015700 01  WS-LINHA-MAIUSC             PIC X(800) VALUE SPACES.
015800 01  WC-CABECALHO-CASING         PIC X(800) VALUE
015900     "SIZE,H-AND-W,BIN,LINE-NUMBER,PROFILE-TYPE,LABEL,ORDER-NUMB
016000-    "ER,WINDOW-TYPE,WINDOW-SIZE,WINDOW-LINE,OT,COLOUR-IN,COLOUR
016100-    "-OUT,RUBBER-COLOUR,COMPANY-NAME,CUSTOMER-PO,CASING-ID,DATE
016200-    ",TIME".
016300
016400 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
016500 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
016600
016700*----------------------------------------------------------------*
016800* LINHA DE ENTRADA QUEBRADA EM CAMPOS - MESMA ORDEM DO CABECALHO
016900* CANONICO DO FEED.
017000*----------------------------------------------------------------*
017100 01  FS2-CASING-ROW.
017200     05  FS2-SIZE                PIC X(10).
017300     05  FS2-H-AND-W             PIC X(10).
017400     05  FS2-BIN                 PIC X(06).
017500     05  FS2-LINE-NUMBER         PIC X(06).
017600     05  FS2-PROFILE-TYPE        PIC X(15).
017700     05  FS2-LABEL               PIC X(20).
017800     05  FS2-ORDER-NUMBER        PIC X(10).
017900     05  FS2-WINDOW-TYPE         PIC X(12).
018000     05  FS2-WINDOW-SIZE         PIC X(12).
018100     05  FS2-WINDOW-LINE         PIC X(06).
018200     05  FS2-OT                  PIC X(04).
018300     05  FS2-COLOUR-IN           PIC X(10).
018400     05  FS2-COLOUR-OUT          PIC X(10).
018500     05  FS2-RUBBER-COLOUR       PIC X(10).
018600     05  FS2-COMPANY-NAME        PIC X(25).
018700     05  FS2-CUSTOMER-PO         PIC X(15).
018800     05  FS2-CASING-ID           PIC X(15).
018900     05  FS2-DATE                PIC X(10).
019000     05  FS2-TIME                PIC X(08).
019100     05  FILLER                  PIC X(20).
019200
019300*----------------------------------------------------------------*
019400* TABELA DE CONTAGEM DE CASING-ID DA PASSADA 1 - DECLARADA COMO
019500* UM BUFFER BRUTO E REDEFINIDA COMO TABELA PORQUE ESTE LAYOUT JA
019600* FOI REAPROVEITADO EM OUTRO PONTO DO SISTEMA COM TAMANHO
019700* DIFERENTE DE ITEM (VER PLT-0041).  WC-CID-QTDE FICA EM ZONADO
019800* (NAO COMP) PARA CASAR COM O TAMANHO DO BUFFER EM BYTES.
019900*----------------------------------------------------------------*
020000 01  WC-CID-BUFFER.
020100     05  FILLER                  PIC X(10000) VALUE SPACES.
020200
020300 01  WC-CID-TABELA REDEFINES WC-CID-BUFFER.
020400     05  WC-CID-ITEM OCCURS 500 TIMES
020500             INDEXED BY WC-CID-IDX.
020600         10  WC-CID-VALOR        PIC X(15).
020700         10  WC-CID-QTDE         PIC 9(04).
020800         10  WC-CID-FLAG         PIC X(01).
020900
021000 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
021100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
021200     05  WS-ANO-SIS              PIC 9(04).
021300     05  WS-MES-SIS              PIC 9(02).
021400     05  WS-DIA-SIS              PIC 9(02).
021500
021600*----------------------------------------------------------------*
021700 LINKAGE SECTION.
021800*----------------------------------------------------------------*
021900 01  LK-CAMINHO-ENTRADA          PIC X(100).
022000 01  LK-RETORNO                  PIC 9(02).
022100*----------------------------------------------------------------*
022200 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
022300                          LK-RETORNO.
022400*----------------------------------------------------------------*
022500 0000-CONTROLE SECTION.
022600 0000.
022700     MOVE ZERO TO LK-RETORNO.
022800     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
022900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
023000     MOVE ZERO TO WC-ALR-QTDE.
023100     MOVE ZERO TO WS-CID-TOTAL-ITENS.
023200     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
023300     PERFORM 2000-PRIMEIRA-PASSADA
023400               THRU 2000-PRIMEIRA-PASSADA-EXIT.
023500     PERFORM 2500-CALCULA-DUPLICIDADE
023600               THRU 2500-CALCULA-DUPLICIDADE-EXIT.
023700     PERFORM 3000-SEGUNDA-PASSADA THRU 3000-SEGUNDA-PASSADA-EXIT.
023800     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
023900     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
024000     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
024100     GOBACK.
024200
024300 0000-EXIT.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700* 1000 - ABRE O MESTRE E DESCOBRE O PROXIMO NUMERO DE SEQUENCIA
024800*        (CHAVE PRIMARIA) A USAR NAS GRAVACOES DESTA EXECUCAO.
024900*----------------------------------------------------------------*
025000 1000-ABRE-MESTRE SECTION.
025100 1000.
025200     OPEN I-O CASING-MASTER.
025300     IF FS2-NAO-EXISTE
025400         OPEN OUTPUT CASING-MASTER
025500         CLOSE CASING-MASTER
025600         OPEN I-O CASING-MASTER
025700     END-IF.
025800     START CASING-MASTER LAST END-START.
025900     READ CASING-MASTER PREVIOUS END-READ.
026000     IF FS2-STAT NOT = ZERO
026100         MOVE 1 TO WS-PROX-SEQ
026200     ELSE
026300         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
026400     END-IF.
026500
026600 1000-ABRE-MESTRE-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000* 1100 - CONFERE SE A PRIMEIRA LINHA LIDA E O CABECALHO CANONICO
027100*        DO FEED (MAIUSCULAS, CAMPOS NA ORDEM PADRAO).
027200*----------------------------------------------------------------*
027300 1100-VERIFICA-CABECALHO SECTION.
027400 1100.
027500     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
027600     INSPECT WS-LINHA-MAIUSC CONVERTING
027700         "abcdefghijklmnopqrstuvwxyz" TO
027800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027900     IF WS-LINHA-MAIUSC = WC-CABECALHO-CASING
028000         MOVE "S" TO WS-TEM-CABECALHO
028100     ELSE
028200         MOVE "N" TO WS-TEM-CABECALHO
028300     END-IF.
028400
028500 1100-EXIT.
028600     EXIT.
028700
028800*----------------------------------------------------------------*
028900* 1150 - O FEED CASING AS VEZES REPETE O PROPRIO CABECALHO NO
029000*        MEIO DO ARQUIVO (PLT-0019) - ESSA LINHA E DESCARTADA.
029100*----------------------------------------------------------------*
029200 1150-LINHA-E-CABECALHO SECTION.
029300 1150.
029400     IF FS2-SIZE = "SIZE" AND FS2-CASING-ID = "CASING-ID"
029500         MOVE "S" TO WS-LINHA-CABECALHO
029600     ELSE
029700         MOVE "N" TO WS-LINHA-CABECALHO
029800     END-IF.
029900
030000 1150-EXIT.
030100     EXIT.
030200
030300*----------------------------------------------------------------*
030400* 2000 - PRIMEIRA PASSADA: SO CONTA QUANTAS VEZES CADA CASING-ID
030500*        APARECE NO PROPRIO ARQUIVO DE ENTRADA.
030600*----------------------------------------------------------------*
030700 2000-PRIMEIRA-PASSADA SECTION.
030800 2000.
030900     OPEN INPUT FEED-INPUT.
031000     MOVE ZERO TO FS-EXIT.
031100     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
031200     IF NOT FS-TERMINA
031300         PERFORM 1100-VERIFICA-CABECALHO
031400                   THRU 1100-VERIFICA-CABECALHO-EXIT
031500         IF WS-HA-CABECALHO
031600             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
031700         END-IF
031800     END-IF.
031900     PERFORM 2100-CONTA-LINHA THRU 2100-CONTA-LINHA-EXIT
032000         UNTIL FS-TERMINA.
032100     CLOSE FEED-INPUT.
032200
032300 2000-EXIT.
032400     EXIT.
032500
032600 2100-CONTA-LINHA SECTION.
032700 2100.
032800     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
032900     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
033000     PERFORM 1150-LINHA-E-CABECALHO THRU 1150-LINHA-E-CABECALHO-EXIT.
033100     IF WS-LINHA-CABECALHO NOT = "S"
033200         IF FS2-CASING-ID NOT = SPACES
033300             PERFORM 2120-ADD-TABELA THRU 2120-ADD-TABELA-EXIT
033400         END-IF
033500     END-IF.
033600     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
033700
033800 2100-EXIT.
033900     EXIT.
034000
034100 2110-QUEBRA-LINHA SECTION.
034200 2110.
034300     INITIALIZE FS2-CASING-ROW.
034400     UNSTRING FI-LINHA DELIMITED BY ","
034500         INTO FS2-SIZE, FS2-H-AND-W, FS2-BIN, FS2-LINE-NUMBER,
034600              FS2-PROFILE-TYPE, FS2-LABEL, FS2-ORDER-NUMBER,
034700              FS2-WINDOW-TYPE, FS2-WINDOW-SIZE, FS2-WINDOW-LINE,
034800              FS2-OT, FS2-COLOUR-IN, FS2-COLOUR-OUT,
034900              FS2-RUBBER-COLOUR, FS2-COMPANY-NAME,
035000              FS2-CUSTOMER-PO, FS2-CASING-ID, FS2-DATE, FS2-TIME
035100     END-UNSTRING.
035200
035300 2110-EXIT.
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700* 2150 - CORTA ESPACOS DE TODOS OS CAMPOS DA LINHA QUEBRADA.
035800*----------------------------------------------------------------*
035900 2150-CORTA-CAMPOS SECTION.
036000 2150.
036100     MOVE FS2-SIZE            TO WS-TRIM-CAMPO.
036200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036300     MOVE WS-TRIM-CAMPO       TO FS2-SIZE.
036400     MOVE FS2-H-AND-W         TO WS-TRIM-CAMPO.
036500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036600     MOVE WS-TRIM-CAMPO       TO FS2-H-AND-W.
036700     MOVE FS2-BIN             TO WS-TRIM-CAMPO.
036800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036900     MOVE WS-TRIM-CAMPO       TO FS2-BIN.
037000     MOVE FS2-LINE-NUMBER     TO WS-TRIM-CAMPO.
037100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037200     MOVE WS-TRIM-CAMPO       TO FS2-LINE-NUMBER.
037300     MOVE FS2-PROFILE-TYPE    TO WS-TRIM-CAMPO.
037400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037500     MOVE WS-TRIM-CAMPO       TO FS2-PROFILE-TYPE.
037600     MOVE FS2-LABEL           TO WS-TRIM-CAMPO.
037700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037800     MOVE WS-TRIM-CAMPO       TO FS2-LABEL.
037900     MOVE FS2-ORDER-NUMBER    TO WS-TRIM-CAMPO.
038000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038100     MOVE WS-TRIM-CAMPO       TO FS2-ORDER-NUMBER.
038200     MOVE FS2-WINDOW-TYPE     TO WS-TRIM-CAMPO.
038300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038400     MOVE WS-TRIM-CAMPO       TO FS2-WINDOW-TYPE.
038500     MOVE FS2-WINDOW-SIZE     TO WS-TRIM-CAMPO.
038600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038700     MOVE WS-TRIM-CAMPO       TO FS2-WINDOW-SIZE.
038800     MOVE FS2-WINDOW-LINE     TO WS-TRIM-CAMPO.
038900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039000     MOVE WS-TRIM-CAMPO       TO FS2-WINDOW-LINE.
039100     MOVE FS2-OT              TO WS-TRIM-CAMPO.
039200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039300     MOVE WS-TRIM-CAMPO       TO FS2-OT.
039400     MOVE FS2-COLOUR-IN       TO WS-TRIM-CAMPO.
039500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039600     MOVE WS-TRIM-CAMPO       TO FS2-COLOUR-IN.
039700     MOVE FS2-COLOUR-OUT      TO WS-TRIM-CAMPO.
039800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039900     MOVE WS-TRIM-CAMPO       TO FS2-COLOUR-OUT.
040000     MOVE FS2-RUBBER-COLOUR   TO WS-TRIM-CAMPO.
040100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040200     MOVE WS-TRIM-CAMPO       TO FS2-RUBBER-COLOUR.
040300     MOVE FS2-COMPANY-NAME    TO WS-TRIM-CAMPO.
040400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040500     MOVE WS-TRIM-CAMPO       TO FS2-COMPANY-NAME.
040600     MOVE FS2-CUSTOMER-PO     TO WS-TRIM-CAMPO.
040700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040800     MOVE WS-TRIM-CAMPO       TO FS2-CUSTOMER-PO.
040900     MOVE FS2-CASING-ID       TO WS-TRIM-CAMPO.
041000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041100     MOVE WS-TRIM-CAMPO       TO FS2-CASING-ID.
041200     MOVE FS2-DATE            TO WS-TRIM-CAMPO.
041300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041400     MOVE WS-TRIM-CAMPO       TO FS2-DATE.
041500     MOVE FS2-TIME            TO WS-TRIM-CAMPO.
041600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041700     MOVE WS-TRIM-CAMPO       TO FS2-TIME.
041800
041900 2150-EXIT.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300* 2120 - ACRESCENTA/ATUALIZA A CONTAGEM DO CASING-ID NA TABELA DA
042400*        PASSADA 1.
042500*----------------------------------------------------------------*
042600 2120-ADD-TABELA SECTION.
042700 2120.
042800     PERFORM 2121-COMPARA-ID THRU 2121-COMPARA-ID-EXIT
042900         VARYING WC-CID-IDX FROM 1 BY 1
043000           UNTIL WC-CID-IDX > WS-CID-TOTAL-ITENS
043100              OR WC-CID-VALOR (WC-CID-IDX) = FS2-CASING-ID.
043200     IF WC-CID-IDX <= WS-CID-TOTAL-ITENS
043300         ADD 1 TO WC-CID-QTDE (WC-CID-IDX)
043400     ELSE
043500         IF WS-CID-TOTAL-ITENS < 500
043600             ADD 1 TO WS-CID-TOTAL-ITENS
043700             MOVE FS2-CASING-ID TO
043800                  WC-CID-VALOR (WS-CID-TOTAL-ITENS)
043900             MOVE 1 TO WC-CID-QTDE (WS-CID-TOTAL-ITENS)
044000             MOVE "N" TO WC-CID-FLAG (WS-CID-TOTAL-ITENS)
044100         END-IF
044200     END-IF.
044300
044400 2120-EXIT.
044500     EXIT.
044600
044700 2121-COMPARA-ID SECTION.
044800 2121.
044900     CONTINUE.
045000
045100 2121-EXIT.
045200     EXIT.
045300
045400*----------------------------------------------------------------*
045500* 2500 - PARA CADA CASING-ID DISTINTO DA TABELA, SOMA AS
045600*        OCORRENCIAS JA GRAVADAS NO MESTRE E DECIDE A FLAG DE
045700*        DUPLICIDADE (TOTAL > 2).
045800*----------------------------------------------------------------*
045900 2500-CALCULA-DUPLICIDADE SECTION.
046000 2500.
046100     PERFORM 2510-CALCULA-UM THRU 2510-CALCULA-UM-EXIT
046200         VARYING WC-CID-IDX FROM 1 BY 1
046300           UNTIL WC-CID-IDX > WS-CID-TOTAL-ITENS.
046400
046500 2500-EXIT.
046600     EXIT.
046700
046800 2510-CALCULA-UM SECTION.
046900 2510.
047000     MOVE ZERO TO WS-CONTADOR-STORED.
047100     MOVE "N" TO WS-FIM-CONTAGEM.
047200     MOVE WC-CID-VALOR (WC-CID-IDX) TO FS-CASING-ID.
047300     START CASING-MASTER KEY IS EQUAL FS-CASING-ID
047400         INVALID KEY
047500             MOVE "S" TO WS-FIM-CONTAGEM
047600     END-START.
047700     PERFORM 2520-CONTA-ARMAZENADOS
047800               THRU 2520-CONTA-ARMAZENADOS-EXIT
047900         UNTIL WS-FIM-CONTAGEM = "S".
048000     COMPUTE WS-TOTAL-OCORRENCIAS =
048100             WC-CID-QTDE (WC-CID-IDX) + WS-CONTADOR-STORED.
048200     IF WS-TOTAL-OCORRENCIAS > 2
048300         MOVE "D" TO WC-CID-FLAG (WC-CID-IDX)
048400     ELSE
048500         MOVE "N" TO WC-CID-FLAG (WC-CID-IDX)
048600     END-IF.
048700
048800 2510-EXIT.
048900     EXIT.
049000
049100 2520-CONTA-ARMAZENADOS SECTION.
049200 2520.
049300     IF WS-FIM-CONTAGEM = "N"
049400         READ CASING-MASTER NEXT RECORD
049500             AT END MOVE "S" TO WS-FIM-CONTAGEM
049600         END-READ
049700         IF WS-FIM-CONTAGEM = "N"
049800             IF FS-CASING-ID = WC-CID-VALOR (WC-CID-IDX)
049900                 ADD 1 TO WS-CONTADOR-STORED
050000             ELSE
050100                 MOVE "S" TO WS-FIM-CONTAGEM
050200             END-IF
050300         END-IF
050400     END-IF.
050500
050600 2520-EXIT.
050700     EXIT.
050800
050900*----------------------------------------------------------------*
051000* 3000 - SEGUNDA PASSADA: REPROCESSA O ARQUIVO, GRAVA TODAS AS
051100*        LINHAS NO MESTRE E SINALIZA AS QUE FICARAM DUPLICATE.
051200*----------------------------------------------------------------*
051300 3000-SEGUNDA-PASSADA SECTION.
051400 3000.
051500     OPEN INPUT FEED-INPUT.
051600     MOVE ZERO TO FS-EXIT.
051700     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
051800     IF NOT FS-TERMINA
051900         PERFORM 1100-VERIFICA-CABECALHO
052000                   THRU 1100-VERIFICA-CABECALHO-EXIT
052100         IF WS-HA-CABECALHO
052200             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
052300         END-IF
052400     END-IF.
052500     PERFORM 3100-PROCESSA-LINHA THRU 3100-PROCESSA-LINHA-EXIT
052600         UNTIL FS-TERMINA.
052700     CLOSE FEED-INPUT.
052800
052900 3000-EXIT.
053000     EXIT.
053100
053200 3100-PROCESSA-LINHA SECTION.
053300 3100.
053400     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
053500     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
053600     PERFORM 1150-LINHA-E-CABECALHO THRU 1150-LINHA-E-CABECALHO-EXIT.
053700     IF WS-LINHA-CABECALHO = "S"
053800         ADD 1 TO WS-QT-IGNORADOS
053900     ELSE
054000         ADD 1 TO WS-QT-LIDOS
054100         IF FS2-CASING-ID = SPACES
054200             ADD 1 TO WS-QT-IGNORADOS
054300         ELSE
054400             PERFORM 3110-PROCURA-FLAG THRU 3110-PROCURA-FLAG-EXIT
054500             IF WS-ACHOU = "Y" AND WC-CID-FLAG (WC-CID-IDX) = "D"
054600                 ADD 1 TO WS-QT-DUPLICADOS
054700                 MOVE "DUPLICATE" TO WS-ALR-TIPO-NOVO
054800                 MOVE FS2-ORDER-NUMBER TO WS-ALR-PEDIDO-NOVO
054900                 MOVE FS2-DATE TO WS-ALR-DATA-NOVO
055000                 PERFORM 7100-REGISTRA-ALERTA
055100                           THRU 7100-REGISTRA-ALERTA-EXIT
055200             END-IF
055300             PERFORM 3200-GRAVA-REGISTRO
055400                       THRU 3200-GRAVA-REGISTRO-EXIT
055500             ADD 1 TO WS-QT-INSERIDOS
055600         END-IF
055700     END-IF.
055800     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
055900
056000 3100-EXIT.
056100     EXIT.
056200
056300 3110-PROCURA-FLAG SECTION.
056400 3110.
056500     PERFORM 2121-COMPARA-ID THRU 2121-COMPARA-ID-EXIT
056600         VARYING WC-CID-IDX FROM 1 BY 1
056700           UNTIL WC-CID-IDX > WS-CID-TOTAL-ITENS
056800              OR WC-CID-VALOR (WC-CID-IDX) = FS2-CASING-ID.
056900     IF WC-CID-IDX <= WS-CID-TOTAL-ITENS
057000         MOVE "Y" TO WS-ACHOU
057100     ELSE
057200         MOVE "N" TO WS-ACHOU
057300     END-IF.
057400
057500 3110-EXIT.
057600     EXIT.
057700
057800 3200-GRAVA-REGISTRO SECTION.
057900 3200.
058000     MOVE WS-PROX-SEQ         TO FS-SEQ.
058100     MOVE FS2-SIZE            TO FS-SIZE.
058200     MOVE FS2-H-AND-W         TO FS-H-AND-W.
058300     MOVE FS2-BIN             TO FS-BIN.
058400     MOVE FS2-LINE-NUMBER     TO FS-LINE-NUMBER.
058500     MOVE FS2-PROFILE-TYPE    TO FS-PROFILE-TYPE.
058600     MOVE FS2-LABEL           TO FS-LABEL.
058700     MOVE FS2-ORDER-NUMBER    TO FS-ORDER-NUMBER.
058800     MOVE FS2-WINDOW-TYPE     TO FS-WINDOW-TYPE.
058900     MOVE FS2-WINDOW-SIZE     TO FS-WINDOW-SIZE.
059000     MOVE FS2-WINDOW-LINE     TO FS-WINDOW-LINE.
059100     MOVE FS2-OT              TO FS-OT.
059200     MOVE FS2-COLOUR-IN       TO FS-COLOUR-IN.
059300     MOVE FS2-COLOUR-OUT      TO FS-COLOUR-OUT.
059400     MOVE FS2-RUBBER-COLOUR   TO FS-RUBBER-COLOUR.
059500     MOVE FS2-COMPANY-NAME    TO FS-COMPANY-NAME.
059600     MOVE FS2-CUSTOMER-PO     TO FS-CUSTOMER-PO.
059700     MOVE FS2-CASING-ID       TO FS-CASING-ID.
059800     MOVE FS2-DATE            TO FS-DATE.
059900     MOVE FS2-TIME            TO FS-TIME.
060000     MOVE SPACES              TO FS-FILLER IN FS-CASING-REC.
060100     WRITE FS-CASING-REC
060200         INVALID KEY
060300             CONTINUE
060400         NOT INVALID KEY
060500             ADD 1 TO WS-PROX-SEQ
060600     END-WRITE.
060700
060800 3200-EXIT.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200* 7100 - ACRESCENTA UM ALERTA NA TABELA DE CONTROLE, SE AINDA NAO
061300*        EXISTE UM ALERTA DO MESMO TIPO PARA O MESMO PEDIDO
061400*        (DEDUPLICACAO - A PRIMEIRA OCORRENCIA VALE).
061500*----------------------------------------------------------------*
061600 7100-REGISTRA-ALERTA SECTION.
061700 7100.
061800     MOVE "N" TO WS-ACHOU.
061900     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
062000         VARYING WC-ALR-IDX FROM 1 BY 1
062100           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
062200     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
062300         ADD 1 TO WC-ALR-QTDE
062400         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
062500         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
062600         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
062700     END-IF.
062800
062900 7100-EXIT.
063000     EXIT.
063100
063200 7110-PROCURA-ALERTA SECTION.
063300 7110.
063400     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
063500        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
063600         MOVE "Y" TO WS-ACHOU
063700     END-IF.
063800
063900 7110-EXIT.
064000     EXIT.
064100
064200*----------------------------------------------------------------*
064300* 7000 - ESCREVE O AVISO DE DUPLICIDADE/REENVIO, UMA SECAO POR
064400*        TIPO DE ALERTA, SE HOUVE ALGUM NESTA EXECUCAO.
064500*----------------------------------------------------------------*
064600 7000-ESCREVE-ALERTA SECTION.
064700 7000.
064800     IF WC-ALR-QTDE > ZERO
064900         OPEN EXTEND ALERTA-LOG
065000         IF FS3-STAT NOT = ZERO
065100             OPEN OUTPUT ALERTA-LOG
065200         END-IF
065300         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
065400         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
065500         MOVE "RE-SEND"   TO WS-TIPO-CORRENTE
065600         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
065700         CLOSE ALERTA-LOG
065800     END-IF.
065900
066000 7000-EXIT.
066100     EXIT.
066200
066300 7020-ESCREVE-SECAO SECTION.
066400 7020.
066500     MOVE ZERO TO WS-QT-DO-TIPO.
066600     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
066700         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
066800     IF WS-QT-DO-TIPO > ZERO
066900         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
067000                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
067100         PERFORM 7040-ESCREVE-LINHA-ALERTA
067200                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
067300             VARYING WC-ALR-IDX FROM 1 BY 1
067400               UNTIL WC-ALR-IDX > WC-ALR-QTDE
067500     END-IF.
067600
067700 7020-EXIT.
067800     EXIT.
067900
068000 7021-CONTA-TIPO SECTION.
068100 7021.
068200     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
068300         ADD 1 TO WS-QT-DO-TIPO
068400     END-IF.
068500
068600 7021-EXIT.
068700     EXIT.
068800
068900 7030-ESCREVE-CABECALHO-ALERTA SECTION.
069000 7030.
069100     MOVE SPACES TO AL-LINHA.
069200     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
069300            " "                 DELIMITED BY SIZE
069400            WS-NOME-EXIBICAO    DELIMITED BY SPACE
069500            " ORDERS DETECTED"  DELIMITED BY SIZE
069600            INTO AL-LINHA
069700     END-STRING.
069800     WRITE AL-LINHA.
069900
070000 7030-EXIT.
070100     EXIT.
070200
070300 7040-ESCREVE-LINHA-ALERTA SECTION.
070400 7040.
070500     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
070600         MOVE SPACES TO AL-LINHA
070700         STRING "ORDER: "               DELIMITED BY SIZE
070800                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
070900                "  DATE: "              DELIMITED BY SIZE
071000                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
071100                INTO AL-LINHA
071200         END-STRING
071300         WRITE AL-LINHA
071400     END-IF.
071500
071600 7040-EXIT.
071700     EXIT.
071800
071900*----------------------------------------------------------------*
072000* 7500 - ESCREVE OS CONTADORES DA EXECUCAO NO RESUMOLOG.
072100*----------------------------------------------------------------*
072200 7500-ESCREVE-RESUMO SECTION.
072300 7500.
072400     OPEN EXTEND RESUMO-LOG.
072500     IF FS4-STAT NOT = ZERO
072600         OPEN OUTPUT RESUMO-LOG
072700     END-IF.
072800     MOVE "CASING - ROWS READ:"          TO WS-ROTULO-RESUMO.
072900     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
073000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
073100     MOVE "CASING - ROWS INSERTED:"      TO WS-ROTULO-RESUMO.
073200     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
073300     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
073400     MOVE "CASING - ROWS UPDATED/REPLACED:" TO WS-ROTULO-RESUMO.
073500     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
073600     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
073700     MOVE "CASING - ROWS SKIPPED:"       TO WS-ROTULO-RESUMO.
073800     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
073900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
074000     MOVE "CASING - DUPLICATES FLAGGED:" TO WS-ROTULO-RESUMO.
074100     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
074200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
074300     MOVE "CASING - RE-SENDS FLAGGED:"   TO WS-ROTULO-RESUMO.
074400     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
074500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
074600     CLOSE RESUMO-LOG.
074700
074800 7500-EXIT.
074900     EXIT.
075000
075100 7510-GRAVA-LINHA-RESUMO SECTION.
075200 7510.
075300     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
075400     MOVE SPACES TO RL-LINHA.
075500     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
075600     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
075700     WRITE RL-LINHA.
075800
075900 7510-EXIT.
076000     EXIT.
076100
076200*----------------------------------------------------------------*
076300 8000-FINALIZA SECTION.
076400 8000.
076500     CLOSE CASING-MASTER.
076600
076700 8000-FINALIZA-EXIT.
076800     EXIT.
076900
077000*----------------------------------------------------------------*
077100 9200-LE-LINHA SECTION.
077200 9200.
077300     READ FEED-INPUT
077400         AT END
077500             MOVE 99 TO FS-EXIT
077600     END-READ.
077700
077800 9200-LE-LINHA-EXIT.
077900     EXIT.
078000
078100*----------------------------------------------------------------*
078200* 9600 - ROTINA COMUM DE CORTE DE ESPACOS - OPERA SOBRE
078300*        WS-TRIM-CAMPO (QUEM CHAMA MOVE O CAMPO PARA DENTRO E
078400*        PARA FORA).  CAMPO TODO EM BRANCO VIRA VAZIO; CASO
078500*        CONTRARIO SO OS ESPACOS DA ESQUERDA SAO CORTADOS (OS DA
078600*        DIREITA JA FICAM IMPLICITOS NO PIC X DE DESTINO).
078700*----------------------------------------------------------------*
078800 9600-CORTA-ESPACOS SECTION.
078900 9600.
079000     IF WS-TRIM-CAMPO = SPACES
079100         CONTINUE
079200     ELSE
079300         MOVE 1 TO WS-TRIM-POS
079400         PERFORM 9610-PROCURA-NAO-BRANCO
079500                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
079600             VARYING WS-TRIM-POS FROM 1 BY 1
079700               UNTIL WS-TRIM-POS > 40
079800                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
079900         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
080000             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
080100         END-IF
080200     END-IF.
080300
080400 9600-EXIT.
080500     EXIT.
080600
080700 9610-PROCURA-NAO-BRANCO SECTION.
080800 9610.
080900     CONTINUE.
081000
081100 9610-EXIT.
081200     EXIT.
