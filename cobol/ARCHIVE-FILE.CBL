000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    ARCHIVE-FILE.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-04.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     ARCHIVE-FILE
001200*
001300* OBJETIVO:     SUBROTINA COMUM - MOVE UM ARQUIVO DE FEED JA
001400*               PROCESSADO PARA A PASTA DE ARQUIVO MORTO,
001500*               ACRESCENTANDO _1, _2, ... AO NOME QUANDO JA
001600*               EXISTE UM ARQUIVO DE MESMO NOME NO DESTINO.
001700*               CHAMADA POR DISPATCHER APOS CADA xxxx-LOAD
001800*               TERMINAR COM SUCESSO.
001900*
002000*----------------------------------------------------------------*
002100* HISTORICO DE ALTERACOES
002200*----------------------------------------------------------------*
002300* 1994-03-04  R.MOTA      PLT-0007  VERSAO INICIAL - RENOMEIA
002400*                         VIA CBL_RENAME_FILE, SEM CONTROLE DE
002500*                         COLISAO DE NOME.
002600* 1994-07-19  R.MOTA      PLT-0031  ACRESCENTADO CBL_CHECK_FILE_
002700*                         EXIST PARA TESTAR COLISAO DE NOME NO
002800*                         DESTINO ANTES DE RENOMEAR.
002900* 1995-01-11  J.ALVES     PLT-0044  CORRIGIDO LIMITE DE SUFIXO
003000*                         (SO IA ATE _9, AGORA VAI ATE _999).
003100* 1995-08-30  J.ALVES     PLT-0059  SEPARACAO STEM/EXTENSAO
003200*                         PASSOU A PROCURAR O ULTIMO PONTO, NAO
003300*                         O PRIMEIRO (NOMES COM PONTO NO MEIO).
003400* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003500*                         MILENIO - NENHUM CAMPO DE DATA NESTE
003600*                         PROGRAMA, NADA A ALTERAR.
003700* 1999-06-22  T.BLACK     PLT-0103  CBL_COPY_FILE + CBL_DELETE_
003800*                         FILE COMO RESERVA QUANDO CBL_RENAME_
003900*                         FILE FALHA POR SER OUTRO VOLUME/DISCO.
004000* 2003-05-14  T.BLACK     PLT-0140  PASTA DE DESTINO INFORMADA
004100*                         PELO CHAMADOR (LK-DIR-DESTINO) EM VEZ
004200*                         DE FIXA NO PROGRAMA.
004300* 2004-10-08  T.BLACK     PLT-0150  ACRESCENTADO 2180-REMOVE-
004400*                         BARRA-DUPLA - LK-DIR-DESTINO VINDO DO
004500*                         DISPATCHER AS VEZES JA TERMINA EM "/"
004600*                         E O ARQUIVO IA PARAR COM "//" NO NOME.
004700* 2006-02-20  T.BLACK     PLT-0161  2100-TESTA-EXISTENCIA PASSAVA
004800*                         WS-NOME-ORIGEM-R COMO 2O PARAMETRO DO
004900*                         CBL_CHECK_FILE_EXIST - O RUN TIME GRAVA
005000*                         INFORMACAO BINARIA NESSE PARAMETRO E ESTAVA
005100*                         ESTRAGANDO O NOME DE ORIGEM ANTES DO
005200*                         3000-MOVE-ARQUIVO RODAR. CRIADA AREA
005300*                         WS-FILE-INFO SO PARA ESSA SAIDA.
005400*----------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600*----------------------------------------------------------------*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
006100     UPSI-0 IS WC-CHAVE-TESTE.
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*----------------------------------------------------------------*
006600 01  WC-CONSTANTES.
006700     03  WC-SEPARADOR-PLT        PIC X(01) VALUE "/".
006800     03  WC-PONTO-PLT            PIC X(01) VALUE ".".
006900     03  WC-SUBLINHADO-PLT       PIC X(01) VALUE "_".
007000
007100 77  WS-POS-BARRA                PIC 9(03) COMP VALUE ZERO.
007200 77  WS-POS-PONTO                PIC 9(03) COMP VALUE ZERO.
007300 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
007400 77  WS-TENTATIVA                PIC 9(03) COMP VALUE ZERO.
007500 77  WS-EXISTE-DESTINO           PIC 9(02) VALUE ZERO.
007600 77  WS-STATUS-RENAME            PIC 9(09) COMP VALUE ZERO.
007700 77  WS-STATUS-COPY              PIC 9(09) COMP VALUE ZERO.
007800 77  WS-STATUS-DELETE            PIC 9(09) COMP VALUE ZERO.
007900
008000 01  WS-NOME-ORIGEM              PIC X(100) VALUE SPACES.
008100 01  WS-NOME-ORIGEM-R REDEFINES WS-NOME-ORIGEM.
008200     03  WS-NOME-ORIGEM-CAR OCCURS 100 TIMES
008300             INDEXED BY WS-NOME-ORIGEM-IDX    PIC X(01).
008400
008500 01  WS-NOME-BASE                PIC X(60)  VALUE SPACES.
008600 01  WS-NOME-BASE-R REDEFINES WS-NOME-BASE.
008700     03  WS-NOME-BASE-CAR OCCURS 60 TIMES
008800             INDEXED BY WS-NOME-BASE-IDX      PIC X(01).
008900
009000 01  WS-STEM                     PIC X(55)  VALUE SPACES.
009100 01  WS-EXTENSAO                 PIC X(10)  VALUE SPACES.
009200 01  WS-NOME-FINAL                PIC X(60) VALUE SPACES.
009300 01  WS-CAMINHO-DESTINO          PIC X(100) VALUE SPACES.
009400 01  WS-SUFIXO-ED                PIC ZZ9.
009500
009600*----------------------------------------------------------------*
009700* WS-CAMINHO-DESTINO-R - TABELA DE CARACTERES DO CAMINHO MONTADO,
009800* USADA PELA 2180 PARA DETECTAR BARRA DUPLICADA QUANDO A PASTA DE
009900* DESTINO JA CHEGA COM "/" NO FIM (PLT-0150).
010000*----------------------------------------------------------------*
010100 01  WS-CAMINHO-DESTINO-R REDEFINES WS-CAMINHO-DESTINO.
010200     03  WS-CAMINHO-DESTINO-CAR OCCURS 100 TIMES
010300             INDEXED BY WS-CAMINHO-DESTINO-IDX PIC X(01).
010400 77  WS-POS-BARRA-DUPLA          PIC 9(03) COMP VALUE ZERO.
010500
010600*----------------------------------------------------------------*
010700* WS-FILE-INFO - AREA DE SAIDA EXIGIDA PELO 2O PARAMETRO DE
010800* CBL_CHECK_FILE_EXIST (O RUN TIME GRAVA TAMANHO/DATA BINARIOS
010900* AQUI - NAO PODE SER O NOME DO ARQUIVO DE ORIGEM, SENAO
011000* WS-NOME-ORIGEM FICA CORROMPIDO ANTES DO 3000-MOVE-ARQUIVO -
011100* ACHADO NA REVISAO PLT-0161.
011200*----------------------------------------------------------------*
011300 01  WS-FILE-INFO                PIC X(18) VALUE SPACES.
011400
011500 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
011600*----------------------------------------------------------------*
011700 LINKAGE SECTION.
011800*----------------------------------------------------------------*
011900 01  LK-CAMINHO-ORIGEM           PIC X(100).
012000 01  LK-DIR-DESTINO              PIC X(100).
012100 01  LK-RETORNO                  PIC 9(02).
012200*----------------------------------------------------------------*
012300 PROCEDURE DIVISION USING LK-CAMINHO-ORIGEM
012400                          LK-DIR-DESTINO
012500                          LK-RETORNO.
012600*----------------------------------------------------------------*
012700 0000-CONTROLE SECTION.
012800 0000.
012900     MOVE ZERO TO LK-RETORNO.
013000     MOVE LK-CAMINHO-ORIGEM TO WS-NOME-ORIGEM.
013100     PERFORM 1000-EXTRAI-NOME-BASE.
013200     PERFORM 2000-GERA-NOME-UNICO.
013300     PERFORM 3000-MOVE-ARQUIVO.
013400     GOBACK.
013500
013600 0000-EXIT.
013700     EXIT.
013800
013900*----------------------------------------------------------------*
014000* 1000 - LOCALIZA A ULTIMA BARRA DO CAMINHO DE ORIGEM E COPIA O
014100*        QUE VEM DEPOIS PARA WS-NOME-BASE; SEPARA STEM/EXTENSAO
014200*        PELO ULTIMO PONTO (PLT-0059).
014300*----------------------------------------------------------------*
014400 1000-EXTRAI-NOME-BASE SECTION.
014500 1000.
014600     MOVE ZERO TO WS-POS-BARRA WS-POS-PONTO.
014700     PERFORM 1010-PROCURA-BARRA THRU 1010-PROCURA-BARRA-EXIT
014800         VARYING WS-IND-VARRE FROM 1 BY 1
014900           UNTIL WS-IND-VARRE > 100.
015000
015100     MOVE SPACES TO WS-NOME-BASE.
015200     IF WS-POS-BARRA > ZERO
015300         MOVE WS-NOME-ORIGEM (WS-POS-BARRA + 1 : ) TO WS-NOME-BASE
015400     ELSE
015500         MOVE WS-NOME-ORIGEM (1 : 60)              TO WS-NOME-BASE
015600     END-IF.
015700
015800     MOVE ZERO TO WS-POS-PONTO.
015900     PERFORM 1020-PROCURA-PONTO THRU 1020-PROCURA-PONTO-EXIT
016000         VARYING WS-IND-VARRE FROM 1 BY 1
016100           UNTIL WS-IND-VARRE > 60.
016200
016300     MOVE SPACES TO WS-STEM WS-EXTENSAO.
016400     IF WS-POS-PONTO > ZERO
016500         MOVE WS-NOME-BASE (1 : WS-POS-PONTO - 1)  TO WS-STEM
016600         MOVE WS-NOME-BASE (WS-POS-PONTO : )       TO WS-EXTENSAO
016700     ELSE
016800         MOVE WS-NOME-BASE TO WS-STEM
016900     END-IF.
017000
017100 1000-EXIT.
017200     EXIT.
017300
017400 1010-PROCURA-BARRA SECTION.
017500 1010.
017600     IF WS-NOME-ORIGEM-CAR (WS-IND-VARRE) = WC-SEPARADOR-PLT
017700         MOVE WS-IND-VARRE TO WS-POS-BARRA
017800     END-IF.
017900
018000 1010-PROCURA-BARRA-EXIT.
018100     EXIT.
018200
018300 1020-PROCURA-PONTO SECTION.
018400 1020.
018500     IF WS-NOME-BASE-CAR (WS-IND-VARRE) = WC-PONTO-PLT
018600         MOVE WS-IND-VARRE TO WS-POS-PONTO
018700     END-IF.
018800
018900 1020-PROCURA-PONTO-EXIT.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300* 2000 - MONTA WS-NOME-FINAL = STEM + EXTENSAO, ACRESCENTANDO
019400*        _1, _2, ... QUANDO JA EXISTE ARQUIVO DE MESMO NOME EM
019500*        LK-DIR-DESTINO (PLT-0031/PLT-0044).
019600*----------------------------------------------------------------*
019700 2000-GERA-NOME-UNICO SECTION.
019800 2000.
019900     MOVE ZERO TO WS-TENTATIVA.
020000     STRING LK-DIR-DESTINO             DELIMITED BY SPACE
020100            WC-SEPARADOR-PLT     DELIMITED BY SIZE
020200            WS-STEM              DELIMITED BY SPACE
020300            WS-EXTENSAO          DELIMITED BY SPACE
020400            INTO WS-CAMINHO-DESTINO
020500     END-STRING.
020600
020700     PERFORM 2180-REMOVE-BARRA-DUPLA
020800               THRU 2180-REMOVE-BARRA-DUPLA-EXIT.
020900     PERFORM 2100-TESTA-EXISTENCIA.
021000
021100     PERFORM 2150-TENTA-SUFIXO THRU 2150-TENTA-SUFIXO-EXIT
021200         VARYING WS-TENTATIVA FROM 1 BY 1
021300           UNTIL WS-EXISTE-DESTINO NOT = ZERO
021400              OR WS-TENTATIVA > 999.
021500
021600 2000-EXIT.
021700     EXIT.
021800
021900 2150-TENTA-SUFIXO SECTION.
022000 2150.
022100     MOVE WS-TENTATIVA TO WS-SUFIXO-ED.
022200     STRING LK-DIR-DESTINO             DELIMITED BY SPACE
022300            WC-SEPARADOR-PLT      DELIMITED BY SIZE
022400            WS-STEM               DELIMITED BY SPACE
022500            WC-SUBLINHADO-PLT     DELIMITED BY SIZE
022600            WS-SUFIXO-ED          DELIMITED BY SIZE
022700            WS-EXTENSAO           DELIMITED BY SPACE
022800            INTO WS-CAMINHO-DESTINO
022900     END-STRING.
023000     PERFORM 2180-REMOVE-BARRA-DUPLA
023100               THRU 2180-REMOVE-BARRA-DUPLA-EXIT.
023200     PERFORM 2100-TESTA-EXISTENCIA.
023300
023400 2150-TENTA-SUFIXO-EXIT.
023500     EXIT.
023600
023700*----------------------------------------------------------------*
023800* 2180 - SE LK-DIR-DESTINO JA CHEGA COM "/" NO FIM, A STRING
023900*        ACIMA MONTA "//" ANTES DO NOME - PROCURA A PRIMEIRA
024000*        OCORRENCIA E FECHA O BURACO (PLT-0150).
024100*----------------------------------------------------------------*
024200 2180-REMOVE-BARRA-DUPLA SECTION.
024300 2180.
024400     MOVE ZERO TO WS-POS-BARRA-DUPLA.
024500     PERFORM 2185-PROCURA-BARRA-DUPLA
024600               THRU 2185-PROCURA-BARRA-DUPLA-EXIT
024700         VARYING WS-IND-VARRE FROM 1 BY 1
024800           UNTIL WS-IND-VARRE > 99
024900              OR WS-POS-BARRA-DUPLA NOT = ZERO.
025000     IF WS-POS-BARRA-DUPLA NOT = ZERO
025100         MOVE WS-CAMINHO-DESTINO (WS-POS-BARRA-DUPLA + 1 : )
025200             TO WS-CAMINHO-DESTINO (WS-POS-BARRA-DUPLA : )
025300     END-IF.
025400
025500 2180-EXIT.
025600     EXIT.
025700
025800 2185-PROCURA-BARRA-DUPLA SECTION.
025900 2185.
026000     IF WS-CAMINHO-DESTINO-CAR (WS-IND-VARRE) = WC-SEPARADOR-PLT
026100        AND WS-CAMINHO-DESTINO-CAR (WS-IND-VARRE + 1) = WC-SEPARADOR-PLT
026200         MOVE WS-IND-VARRE TO WS-POS-BARRA-DUPLA
026300     END-IF.
026400
026500 2185-EXIT.
026600     EXIT.
026700
026800 2100-TESTA-EXISTENCIA SECTION.
026900 2100.
027000     MOVE 1 TO WS-EXISTE-DESTINO.
027100     CALL "CBL_CHECK_FILE_EXIST" USING WS-CAMINHO-DESTINO
027200                                       WS-FILE-INFO
027300         RETURNING WS-STATUS-RENAME
027400     END-CALL.
027500     IF WS-STATUS-RENAME NOT = ZERO
027600         MOVE ZERO TO WS-EXISTE-DESTINO
027700     END-IF.
027800
027900 2100-EXIT.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300* 3000 - FAZ A MUDANCA DE FATO.  TENTA RENOMEAR (MESMO VOLUME);
028400*        SE FALHAR, COPIA E APAGA O ORIGINAL (PLT-0103).
028500*----------------------------------------------------------------*
028600 3000-MOVE-ARQUIVO SECTION.
028700 3000.
028800     CALL "CBL_RENAME_FILE" USING WS-NOME-ORIGEM-R
028900                                  WS-CAMINHO-DESTINO
029000         RETURNING WS-STATUS-RENAME
029100     END-CALL.
029200
029300     IF WS-STATUS-RENAME NOT = ZERO
029400         CALL "CBL_COPY_FILE" USING WS-NOME-ORIGEM-R
029500                                    WS-CAMINHO-DESTINO
029600             RETURNING WS-STATUS-COPY
029700         END-CALL
029800         IF WS-STATUS-COPY = ZERO
029900             CALL "CBL_DELETE_FILE" USING WS-NOME-ORIGEM-R
030000                 RETURNING WS-STATUS-DELETE
030100             END-CALL
030200         ELSE
030300             MOVE 99 TO LK-RETORNO
030400         END-IF
030500     END-IF.
030600
030700 3000-EXIT.
030800     EXIT.
030900
031000 END PROGRAM ARCHIVE-FILE.
