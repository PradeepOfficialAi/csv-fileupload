000100*----------------------------------------------------------------*
000200* COPY        ARQWINENT
000300* SISTEMA:    PLANT
000400* ARQUIVO:    WINENT.DAT  (MESTRE DE WINDOWS ENTRY)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED WINDOWSENTRY.
000600*             FS-SEQ E CHAVE PRIMARIA; FS-ORDER-NUMBER E
000700*             FS-QUOTATION-NUMBER SAO CHAVES ALTERNATIVAS COM
000800*             DUPLICIDADE USADAS PARA LOCALIZAR O REGISTRO A
000900*             ATUALIZAR (VER WINDOWSENTRY-LOAD, 3000-LOCALIZA-
001000*             REGISTRO).
001100* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001200*             ----------  -----------  -------  ------------
001300*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001400*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001500*----------------------------------------------------------------*
001600 01  FS-WINENT-REC.
001700     05  FS-SEQ                  PIC 9(08).
001800     05  FS-ORDER-NUMBER         PIC X(10).
001900     05  FS-QUOTATION-NUMBER     PIC X(10).
002000     05  FS-WINDOWS-QTY          PIC X(05).
002100     05  FS-LINE-QTY             PIC X(05).
002200     05  FS-OPENING-QTY          PIC X(05).
002300     05  FS-USER-NAME            PIC X(12).
002400     05  FS-ORDER-DATE           PIC X(10).
002500     05  FS-SYSTEM               PIC X(10).
002600     05  FS-OUTPUT-DATE          PIC X(10).
002700     05  FS-DEALER-NAME          PIC X(25).
002800     05  FS-FILLER                  PIC X(20).
