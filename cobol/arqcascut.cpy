000100*----------------------------------------------------------------*
000200* COPY        ARQCASCUT
000300* SISTEMA:    PLANT
000400* ARQUIVO:    CASCUT.DAT  (MESTRE DE CASING CUTTING)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED CASINGCUTTING.
000600*             FS-SEQ E CHAVE PRIMARIA; FS-ORDER E CHAVE
000700*             ALTERNATIVA COM DUPLICIDADE (UM ORDER REENVIADO
000800*             GRAVA OUTRA LINHA, NAO SUBSTITUI A ANTERIOR).
000900* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001000*             ----------  -----------  -------  ------------
001100*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001200*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001300*----------------------------------------------------------------*
001400 01  FS-CASCUT-REC.
001500     05  FS-SEQ                  PIC 9(08).
001600     05  FS-H-W                  PIC X(10).
001700     05  FS-BIN                  PIC X(06).
001800     05  FS-ORDER-LINE           PIC X(06).
001900     05  FS-MATERIAL             PIC X(15).
002000     05  FS-LABEL                PIC X(20).
002100     05  FS-ORDER                PIC X(10).
002200     05  FS-WINDOW               PIC X(12).
002300     05  FS-WINDOWS-SIZE         PIC X(12).
002400     05  FS-ROSSETTE             PIC X(10).
002500     05  FS-CASING-LINE          PIC X(06).
002600     05  FS-COMPANY              PIC X(25).
002700     05  FS-PO                   PIC X(15).
002800     05  FS-DATE                 PIC X(10).
002900     05  FS-TIME                 PIC X(08).
003000     05  FS-USER                 PIC X(10).
003100     05  FS-FILLER                  PIC X(15).
