000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    URBANCUTTING-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-18.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     URBANCUTTING-LOAD - CARGA DO FEED URBANCUTTING
001200*               (CORTE NA LINHA URBAN - 15 COLUNAS GENERICAS
001300*               A A O).
001400*
001500* OBJETIVO:     A CHAVE DE COLISAO E A COLUNA O (PIECE ID).
001600*               LINHA COM COLUNA O EM BRANCO E IGNORADA.  SE A
001700*               COLUNA O JA EXISTIR NO MESTRE A LINHA E
001800*               SINALIZADA DUPLICATE - A DATA DO AVISO E A
001900*               PROPRIA COLUNA A DA LINHA RECEBIDA (NAO A DO
002000*               REGISTRO JA GRAVADO).  EM QUALQUER CASO A LINHA
002100*               E GRAVADA.
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------*
002500* 1994-03-18  R.MOTA      PLT-0010  VERSAO INICIAL.
002600* 1996-11-14  R.MOTA      PLT-0118  AVISO DE DUPLICIDADE PASSOU A
002700*                         USAR A COPY ARQALERTA.
002800* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
002900*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003000*                         9(04).
003100* 2009-05-06  T.BLACK     PLT-0172  REVISADA A PLANILHA DE AVISOS DE
003200*                         DUPLICIDADE COM O SUPERVISOR DA LINHA URBAN -
003300*                         SEM ALTERACAO DE PROGRAMA.
003400* 2010-06-14  T.BLACK     PLT-0175  A CONFERENCIA DE DUPLICIDADE
003500*                         ERA FEITA LINHA A LINHA, GRAVANDO NA
003600*                         HORA - DUAS LINHAS COM A MESMA COLUNA
003700*                         O NO MESMO ARQUIVO PODIAM SE CONFUNDIR
003800*                         UMA COM A OUTRA EM VEZ DE SO COM O QUE
003900*                         JA ESTAVA GRAVADO ANTES DA EXECUCAO.
004000*                         PASSOU A DUAS PASSADAS, NOS MOLDES DO
004100*                         CASING-LOAD: 1A. MONTA A TABELA DE
004200*                         COLUNA O DISTINTAS E CONFERE CADA UMA
004300*                         CONTRA O MESTRE JA GRAVADO; 2A. GRAVA
004400*                         TODAS AS LINHAS USANDO A FLAG JA
004500*                         CALCULADA.
004600* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
004700*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
004800*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
004900*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
005000*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
005100*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
005200*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
005300*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
005400*                         COMPILAVA) - AGORA USA FS-FILLER.
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700*----------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
006200     UPSI-0 IS WC-CHAVE-TESTE.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-STAT.
006800     SELECT URBAN-MASTER ASSIGN TO DISK "URBANCUT.DAT"
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS DYNAMIC
007100         FILE STATUS IS FS2-STAT
007200         RECORD KEY IS FS-SEQ
007300         ALTERNATE RECORD KEY IS FS-COL-O WITH DUPLICATES.
007400     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS3-STAT.
007700     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS4-STAT.
008000*----------------------------------------------------------------*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*----------------------------------------------------------------*
008400 FD  FEED-INPUT.
008500 01  FI-LINHA                    PIC X(300).
008600
008700 FD  URBAN-MASTER.
008800 COPY arqurban.
008900
009000 FD  ALERTA-LOG.
009100 01  AL-LINHA                    PIC X(80).
009200
009300 FD  RESUMO-LOG.
009400 01  RL-LINHA                    PIC X(80).
009500
009600 01  RL-LINHA-R REDEFINES RL-LINHA.
009700     05  RL-ROTULO               PIC X(40).
009800     05  RL-VALOR                PIC X(40).
009900
010000*----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200*----------------------------------------------------------------*
010300 COPY arqalerta.
010400
010500 77  FS-STAT                     PIC 9(02) VALUE ZERO.
010600 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
010700     88  FS2-NAO-EXISTE          VALUE 35.
010800 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
010900 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
011000
011100 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
011200     88  FS-TERMINA              VALUE 99.
011300
011400 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
011500
011600 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
011700 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
011800     05  WS-CAMINHO-CAR OCCURS 100 TIMES
011900             INDEXED BY WS-CAMINHO-IDX
012000             PIC X(01).
012100
012200 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
012300 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
012400
012500 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
012600 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
012700 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
012800 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
012900 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
013000 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
013100 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
013200 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
013300 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
013400
013500 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
013600
013700*----------------------------------------------------------------*
013800* TABELA DE COLUNA O DISTINTAS DA PASSADA 1 - MESMO ESQUEMA DE
013900* BUFFER BRUTO REDEFINIDO JA USADO NO CASING-LOAD (PLT-0041):
014000* PERMITE AUMENTAR A CAPACIDADE SO MUDANDO O OCCURS, SEM MEXER
014100* NO RESTO DO PROGRAMA.  WC-O-FLAG SO VALE "D" QUANDO A COLUNA
014200* O JA EXISTIA NO MESTRE ANTES DESTA EXECUCAO COMECAR - A
014300* SEGUNDA PASSADA NUNCA MUDA ESSA FLAG (VER PLT-0175).
014400*----------------------------------------------------------------*
014500 77  WS-O-TOTAL-ITENS            PIC 9(04) COMP VALUE ZERO.
014600
014700 01  WC-O-BUFFER.
014800     05  FILLER                  PIC X(16000) VALUE SPACES.
014900
015000 01  WC-O-TABELA REDEFINES WC-O-BUFFER.
015100     05  WC-O-ITEM OCCURS 1000 TIMES
015200             INDEXED BY WC-O-IDX.
015300         10  WC-O-VALOR          PIC X(15).
015400         10  WC-O-FLAG           PIC X(01).
015500
015600 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
015700     88  WS-HA-CABECALHO         VALUE "S".
015800 01  WS-ACHOU                    PIC X(01) VALUE "N".
015900 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
016000 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
016100 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
016200 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
016300 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
016400 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Urbancutting".
016500
016600 01  WS-LINHA-MAIUSC             PIC X(300) VALUE SPACES.
016700 01  WC-CABECALHO-URBAN          PIC X(300) VALUE
016800     "A,B,C,D,E,F,G,H,I,J,K,L,M,N,O".
016900
017000 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
017100 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
017200
017300 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
017400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
017500     05  WS-ANO-SIS              PIC 9(04).
017600     05  WS-MES-SIS              PIC 9(02).
017700     05  WS-DIA-SIS              PIC 9(02).
017800
017900 01  FS2-URBAN-ROW.
018000     05  FS2-COL OCCURS 15 TIMES
018100             INDEXED BY FS2-COL-IDX PIC X(15).
018200
018300*----------------------------------------------------------------*
018400 LINKAGE SECTION.
018500*----------------------------------------------------------------*
018600 01  LK-CAMINHO-ENTRADA          PIC X(100).
018700 01  LK-RETORNO                  PIC 9(02).
018800*----------------------------------------------------------------*
018900 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
019000                          LK-RETORNO.
019100*----------------------------------------------------------------*
019200 0000-CONTROLE SECTION.
019300 0000.
019400     MOVE ZERO TO LK-RETORNO.
019500     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
019600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
019700     MOVE ZERO TO WC-ALR-QTDE.
019800     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
019900     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
020000     PERFORM 2000-PRIMEIRA-PASSADA
020100               THRU 2000-PRIMEIRA-PASSADA-EXIT.
020200     PERFORM 2500-CALCULA-DUPLICIDADE
020300               THRU 2500-CALCULA-DUPLICIDADE-EXIT.
020400     PERFORM 3000-SEGUNDA-PASSADA THRU 3000-SEGUNDA-PASSADA-EXIT.
020500     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
020600     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
020700     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
020800     GOBACK.
020900
021000 0000-EXIT.
021100     EXIT.
021200
021300 1000-ABRE-MESTRE SECTION.
021400 1000.
021500     OPEN I-O URBAN-MASTER.
021600     IF FS2-NAO-EXISTE
021700         OPEN OUTPUT URBAN-MASTER
021800         CLOSE URBAN-MASTER
021900         OPEN I-O URBAN-MASTER
022000     END-IF.
022100     START URBAN-MASTER LAST END-START.
022200     READ URBAN-MASTER PREVIOUS END-READ.
022300     IF FS2-STAT NOT = ZERO
022400         MOVE 1 TO WS-PROX-SEQ
022500     ELSE
022600         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
022700     END-IF.
022800
022900 1000-ABRE-MESTRE-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------*
023300* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
023400*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
023500*----------------------------------------------------------------*
023600 1050-EXTRAI-DATA-ARQUIVO SECTION.
023700 1050.
023800     MOVE ZERO TO WS-IND-VARRE.
023900     PERFORM 1051-PROCURA-SUBLINHADO
024000               THRU 1051-PROCURA-SUBLINHADO-EXIT
024100         VARYING WS-IND-VARRE FROM 100 BY -1
024200           UNTIL WS-IND-VARRE < 1
024300              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
024400     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
024500         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
024600             TO WS-ARQ-DATA
024700     ELSE
024800         MOVE SPACES TO WS-ARQ-DATA
024900     END-IF.
025000
025100 1050-EXIT.
025200     EXIT.
025300
025400 1051-PROCURA-SUBLINHADO SECTION.
025500 1051.
025600     CONTINUE.
025700
025800 1051-EXIT.
025900     EXIT.
026000
026100 1100-VERIFICA-CABECALHO SECTION.
026200 1100.
026300     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
026400     INSPECT WS-LINHA-MAIUSC CONVERTING
026500         "abcdefghijklmnopqrstuvwxyz" TO
026600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026700     IF WS-LINHA-MAIUSC = WC-CABECALHO-URBAN
026800         MOVE "S" TO WS-TEM-CABECALHO
026900     ELSE
027000         MOVE "N" TO WS-TEM-CABECALHO
027100     END-IF.
027200
027300 1100-EXIT.
027400     EXIT.
027500
027600*----------------------------------------------------------------*
027700* 2000 - PRIMEIRA PASSADA: SO MONTA A TABELA DE COLUNA O
027800*        DISTINTAS QUE APARECEM NO ARQUIVO DE ENTRADA - NADA E
027900*        GRAVADO NO MESTRE AQUI (VER PLT-0175).
028000*----------------------------------------------------------------*
028100 2000-PRIMEIRA-PASSADA SECTION.
028200 2000.
028300     OPEN INPUT FEED-INPUT.
028400     MOVE ZERO TO FS-EXIT.
028500     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
028600     IF NOT FS-TERMINA
028700         PERFORM 1100-VERIFICA-CABECALHO
028800                   THRU 1100-VERIFICA-CABECALHO-EXIT
028900         IF WS-HA-CABECALHO
029000             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
029100         END-IF
029200     END-IF.
029300     PERFORM 2100-CONTA-LINHA THRU 2100-CONTA-LINHA-EXIT
029400         UNTIL FS-TERMINA.
029500     CLOSE FEED-INPUT.
029600
029700 2000-EXIT.
029800     EXIT.
029900
030000 2100-CONTA-LINHA SECTION.
030100 2100.
030200     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
030300     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
030400     IF FS2-COL (15) NOT = SPACES
030500         PERFORM 2120-ADD-TABELA THRU 2120-ADD-TABELA-EXIT
030600     END-IF.
030700     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
030800
030900 2100-EXIT.
031000     EXIT.
031100
031200 2110-QUEBRA-LINHA SECTION.
031300 2110.
031400     INITIALIZE FS2-URBAN-ROW.
031500     UNSTRING FI-LINHA DELIMITED BY ","
031600         INTO FS2-COL (1),  FS2-COL (2),  FS2-COL (3),
031700              FS2-COL (4),  FS2-COL (5),  FS2-COL (6),
031800              FS2-COL (7),  FS2-COL (8),  FS2-COL (9),
031900              FS2-COL (10), FS2-COL (11), FS2-COL (12),
032000              FS2-COL (13), FS2-COL (14), FS2-COL (15)
032100     END-UNSTRING.
032200
032300 2110-EXIT.
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700* 2150 - AS 15 COLUNAS TEM O MESMO TAMANHO, CORTA EM LACO.
032800*----------------------------------------------------------------*
032900 2150-CORTA-CAMPOS SECTION.
033000 2150.
033100     PERFORM 2151-CORTA-UMA-COLUNA THRU 2151-CORTA-UMA-COLUNA-EXIT
033200         VARYING FS2-COL-IDX FROM 1 BY 1 UNTIL FS2-COL-IDX > 15.
033300
033400 2150-EXIT.
033500     EXIT.
033600
033700 2151-CORTA-UMA-COLUNA SECTION.
033800 2151.
033900     MOVE FS2-COL (FS2-COL-IDX) TO WS-TRIM-CAMPO.
034000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034100     MOVE WS-TRIM-CAMPO (1:15) TO FS2-COL (FS2-COL-IDX).
034200
034300 2151-EXIT.
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700* 2120 - ACRESCENTA A COLUNA O NA TABELA DA PASSADA 1, SE AINDA
034800*        NAO ESTA LA (CADA VALOR DISTINTO ENTRA UMA SO VEZ - A
034900*        FLAG DE DUPLICIDADE E CALCULADA DEPOIS, EM 2500).
035000*----------------------------------------------------------------*
035100 2120-ADD-TABELA SECTION.
035200 2120.
035300     PERFORM 2121-COMPARA-ID THRU 2121-COMPARA-ID-EXIT
035400         VARYING WC-O-IDX FROM 1 BY 1
035500           UNTIL WC-O-IDX > WS-O-TOTAL-ITENS
035600              OR WC-O-VALOR (WC-O-IDX) = FS2-COL (15).
035700     IF WC-O-IDX > WS-O-TOTAL-ITENS
035800         IF WS-O-TOTAL-ITENS < 1000
035900             ADD 1 TO WS-O-TOTAL-ITENS
036000             MOVE FS2-COL (15) TO
036100                  WC-O-VALOR (WS-O-TOTAL-ITENS)
036200             MOVE "N" TO WC-O-FLAG (WS-O-TOTAL-ITENS)
036300         END-IF
036400     END-IF.
036500
036600 2120-EXIT.
036700     EXIT.
036800
036900 2121-COMPARA-ID SECTION.
037000 2121.
037100     CONTINUE.
037200
037300 2121-EXIT.
037400     EXIT.
037500
037600*----------------------------------------------------------------*
037700* 2500 - PARA CADA COLUNA O DISTINTA DA TABELA, CONFERE SE JA
037800*        ESTAVA GRAVADA NO MESTRE ANTES DESTA EXECUCAO COMECAR
037900*        E MARCA A FLAG DE DUPLICIDADE.
038000*----------------------------------------------------------------*
038100 2500-CALCULA-DUPLICIDADE SECTION.
038200 2500.
038300     PERFORM 2510-CALCULA-UM THRU 2510-CALCULA-UM-EXIT
038400         VARYING WC-O-IDX FROM 1 BY 1
038500           UNTIL WC-O-IDX > WS-O-TOTAL-ITENS.
038600
038700 2500-EXIT.
038800     EXIT.
038900
039000 2510-CALCULA-UM SECTION.
039100 2510.
039200     MOVE WC-O-VALOR (WC-O-IDX) TO FS-COL-O.
039300     START URBAN-MASTER KEY IS EQUAL FS-COL-O
039400         INVALID KEY
039500             MOVE "N" TO WC-O-FLAG (WC-O-IDX)
039600         NOT INVALID KEY
039700             MOVE "D" TO WC-O-FLAG (WC-O-IDX)
039800     END-START.
039900
040000 2510-EXIT.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400* 3000 - SEGUNDA PASSADA: REPROCESSA O ARQUIVO, GRAVA TODAS AS
040500*        LINHAS NO MESTRE E SINALIZA AS QUE FICARAM DUPLICATE
040600*        CONFORME A FLAG JA CALCULADA EM 2500.  A DATA DO AVISO
040700*        NESTE FEED VEM DA PROPRIA LINHA RECEBIDA (COLUNA A),
040800*        NAO DO REGISTRO GRAVADO.
040900*----------------------------------------------------------------*
041000 3000-SEGUNDA-PASSADA SECTION.
041100 3000.
041200     OPEN INPUT FEED-INPUT.
041300     MOVE ZERO TO FS-EXIT.
041400     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
041500     IF NOT FS-TERMINA
041600         PERFORM 1100-VERIFICA-CABECALHO
041700                   THRU 1100-VERIFICA-CABECALHO-EXIT
041800         IF WS-HA-CABECALHO
041900             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
042000         END-IF
042100     END-IF.
042200     PERFORM 3100-PROCESSA-LINHA THRU 3100-PROCESSA-LINHA-EXIT
042300         UNTIL FS-TERMINA.
042400     CLOSE FEED-INPUT.
042500
042600 3000-EXIT.
042700     EXIT.
042800
042900 3100-PROCESSA-LINHA SECTION.
043000 3100.
043100     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
043200     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
043300     ADD 1 TO WS-QT-LIDOS.
043400     IF FS2-COL (15) = SPACES
043500         ADD 1 TO WS-QT-IGNORADOS
043600     ELSE
043700         PERFORM 3110-PROCURA-FLAG THRU 3110-PROCURA-FLAG-EXIT
043800         IF WS-ACHOU = "Y" AND WC-O-FLAG (WC-O-IDX) = "D"
043900             ADD 1 TO WS-QT-DUPLICADOS
044000             MOVE "DUPLICATE" TO WS-ALR-TIPO-NOVO
044100             MOVE FS2-COL (15) TO WS-ALR-PEDIDO-NOVO
044200             MOVE FS2-COL (1) TO WS-ALR-DATA-NOVO
044300             PERFORM 7100-REGISTRA-ALERTA
044400                       THRU 7100-REGISTRA-ALERTA-EXIT
044500         END-IF
044600         PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT
044700         ADD 1 TO WS-QT-INSERIDOS
044800     END-IF.
044900     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
045000
045100 3100-EXIT.
045200     EXIT.
045300
045400 3110-PROCURA-FLAG SECTION.
045500 3110.
045600     PERFORM 2121-COMPARA-ID THRU 2121-COMPARA-ID-EXIT
045700         VARYING WC-O-IDX FROM 1 BY 1
045800           UNTIL WC-O-IDX > WS-O-TOTAL-ITENS
045900              OR WC-O-VALOR (WC-O-IDX) = FS2-COL (15).
046000     IF WC-O-IDX <= WS-O-TOTAL-ITENS
046100         MOVE "Y" TO WS-ACHOU
046200     ELSE
046300         MOVE "N" TO WS-ACHOU
046400     END-IF.
046500
046600 3110-EXIT.
046700     EXIT.
046800
046900 3200-GRAVA-REGISTRO SECTION.
047000 3200.
047100     MOVE WS-PROX-SEQ TO FS-SEQ.
047200     MOVE FS2-COL (1)  TO FS-COL-A.
047300     MOVE FS2-COL (2)  TO FS-COL-B.
047400     MOVE FS2-COL (3)  TO FS-COL-C.
047500     MOVE FS2-COL (4)  TO FS-COL-D.
047600     MOVE FS2-COL (5)  TO FS-COL-E.
047700     MOVE FS2-COL (6)  TO FS-COL-F.
047800     MOVE FS2-COL (7)  TO FS-COL-G.
047900     MOVE FS2-COL (8)  TO FS-COL-H.
048000     MOVE FS2-COL (9)  TO FS-COL-I.
048100     MOVE FS2-COL (10) TO FS-COL-J.
048200     MOVE FS2-COL (11) TO FS-COL-K.
048300     MOVE FS2-COL (12) TO FS-COL-L.
048400     MOVE FS2-COL (13) TO FS-COL-M.
048500     MOVE FS2-COL (14) TO FS-COL-N.
048600     MOVE FS2-COL (15) TO FS-COL-O.
048700     MOVE SPACES TO FS-FILLER IN FS-URBAN-REC.
048800     WRITE FS-URBAN-REC
048900         INVALID KEY
049000             CONTINUE
049100         NOT INVALID KEY
049200             ADD 1 TO WS-PROX-SEQ
049300     END-WRITE.
049400
049500 3200-EXIT.
049600     EXIT.
049700
049800 7100-REGISTRA-ALERTA SECTION.
049900 7100.
050000     MOVE "N" TO WS-ACHOU.
050100     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
050200         VARYING WC-ALR-IDX FROM 1 BY 1
050300           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
050400     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
050500         ADD 1 TO WC-ALR-QTDE
050600         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
050700         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
050800         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
050900     END-IF.
051000
051100 7100-EXIT.
051200     EXIT.
051300
051400 7110-PROCURA-ALERTA SECTION.
051500 7110.
051600     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
051700        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
051800         MOVE "Y" TO WS-ACHOU
051900     END-IF.
052000
052100 7110-EXIT.
052200     EXIT.
052300
052400 7000-ESCREVE-ALERTA SECTION.
052500 7000.
052600     IF WC-ALR-QTDE > ZERO
052700         OPEN EXTEND ALERTA-LOG
052800         IF FS3-STAT NOT = ZERO
052900             OPEN OUTPUT ALERTA-LOG
053000         END-IF
053100         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
053200         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
053300         CLOSE ALERTA-LOG
053400     END-IF.
053500
053600 7000-EXIT.
053700     EXIT.
053800
053900 7020-ESCREVE-SECAO SECTION.
054000 7020.
054100     MOVE ZERO TO WS-QT-DO-TIPO.
054200     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
054300         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
054400     IF WS-QT-DO-TIPO > ZERO
054500         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
054600                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
054700         PERFORM 7040-ESCREVE-LINHA-ALERTA
054800                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
054900             VARYING WC-ALR-IDX FROM 1 BY 1
055000               UNTIL WC-ALR-IDX > WC-ALR-QTDE
055100     END-IF.
055200
055300 7020-EXIT.
055400     EXIT.
055500
055600 7021-CONTA-TIPO SECTION.
055700 7021.
055800     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
055900         ADD 1 TO WS-QT-DO-TIPO
056000     END-IF.
056100
056200 7021-EXIT.
056300     EXIT.
056400
056500 7030-ESCREVE-CABECALHO-ALERTA SECTION.
056600 7030.
056700     MOVE SPACES TO AL-LINHA.
056800     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
056900            " "                 DELIMITED BY SIZE
057000            WS-NOME-EXIBICAO    DELIMITED BY SPACE
057100            " ORDERS DETECTED"  DELIMITED BY SIZE
057200            INTO AL-LINHA
057300     END-STRING.
057400     WRITE AL-LINHA.
057500
057600 7030-EXIT.
057700     EXIT.
057800
057900 7040-ESCREVE-LINHA-ALERTA SECTION.
058000 7040.
058100     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
058200         MOVE SPACES TO AL-LINHA
058300         STRING "ORDER: "               DELIMITED BY SIZE
058400                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
058500                "  DATE: "              DELIMITED BY SIZE
058600                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
058700                INTO AL-LINHA
058800         END-STRING
058900         WRITE AL-LINHA
059000     END-IF.
059100
059200 7040-EXIT.
059300     EXIT.
059400
059500 7500-ESCREVE-RESUMO SECTION.
059600 7500.
059700     OPEN EXTEND RESUMO-LOG.
059800     IF FS4-STAT NOT = ZERO
059900         OPEN OUTPUT RESUMO-LOG
060000     END-IF.
060100     MOVE SPACES TO RL-LINHA.
060200     MOVE "URBANCUTTING - FILE DATE:" TO RL-ROTULO.
060300     MOVE WS-ARQ-DATA TO RL-VALOR.
060400     WRITE RL-LINHA.
060500     MOVE "URBANCUTTING - ROWS READ:"     TO WS-ROTULO-RESUMO.
060600     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
060700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
060800     MOVE "URBANCUTTING - ROWS INSERTED:" TO WS-ROTULO-RESUMO.
060900     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
061000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
061100     MOVE "URBANCUTTING - ROWS UPDATED/REPLACED:"
061200                                            TO WS-ROTULO-RESUMO.
061300     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
061400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
061500     MOVE "URBANCUTTING - ROWS SKIPPED:"  TO WS-ROTULO-RESUMO.
061600     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
061700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
061800     MOVE "URBANCUTTING - DUPLICATES FLAGGED:"
061900                                            TO WS-ROTULO-RESUMO.
062000     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
062100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
062200     MOVE "URBANCUTTING - RE-SENDS FLAGGED:"
062300                                            TO WS-ROTULO-RESUMO.
062400     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
062500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
062600     CLOSE RESUMO-LOG.
062700
062800 7500-EXIT.
062900     EXIT.
063000
063100 7510-GRAVA-LINHA-RESUMO SECTION.
063200 7510.
063300     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
063400     MOVE SPACES TO RL-LINHA.
063500     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
063600     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
063700     WRITE RL-LINHA.
063800
063900 7510-EXIT.
064000     EXIT.
064100
064200*----------------------------------------------------------------*
064300 8000-FINALIZA SECTION.
064400 8000.
064500     CLOSE URBAN-MASTER.
064600
064700 8000-FINALIZA-EXIT.
064800     EXIT.
064900
065000 9200-LE-LINHA SECTION.
065100 9200.
065200     READ FEED-INPUT
065300         AT END
065400             MOVE 99 TO FS-EXIT
065500     END-READ.
065600
065700 9200-LE-LINHA-EXIT.
065800     EXIT.
065900
066000 9600-CORTA-ESPACOS SECTION.
066100 9600.
066200     IF WS-TRIM-CAMPO = SPACES
066300         CONTINUE
066400     ELSE
066500         MOVE 1 TO WS-TRIM-POS
066600         PERFORM 9610-PROCURA-NAO-BRANCO
066700                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
066800             VARYING WS-TRIM-POS FROM 1 BY 1
066900               UNTIL WS-TRIM-POS > 40
067000                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
067100         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
067200             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
067300         END-IF
067400     END-IF.
067500
067600 9600-EXIT.
067700     EXIT.
067800
067900 9610-PROCURA-NAO-BRANCO SECTION.
068000 9610.
068100     CONTINUE.
068200
068300 9610-EXIT.
068400     EXIT.
