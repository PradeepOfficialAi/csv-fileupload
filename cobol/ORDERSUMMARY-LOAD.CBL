000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    ORDERSUMMARY-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-04-01.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     ORDERSUMMARY-LOAD - CARGA/MERGE DO FEED
001200*               ORDERSUMMARY (CABECALHO DO PEDIDO + CONTAGENS
001300*               POR ESTILO DE JANELA).
001400*
001500* OBJETIVO:     A CHAVE E O FS-ORDER-NO, UNICA NO MESTRE.  SE O
001600*               PEDIDO AINDA NAO EXISTE, A LINHA INTEIRA E
001700*               GRAVADA.  SE JA EXISTE, SOMENTE AS COLUNAS QUE
001800*               ESTAO EM BRANCO NO MESTRE SAO PREENCHIDAS COM O
001900*               VALOR DA LINHA RECEBIDA - NUNCA SOBRESCREVE UM
002000*               VALOR JA PREENCHIDO.  SO CONTA COMO ATUALIZADO
002100*               QUANDO PELO MENOS UMA COLUNA FOI PREENCHIDA.
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------*
002500* 1994-04-01  R.MOTA      PLT-0012  VERSAO INICIAL.
002600* 1995-02-14  J.ALVES     PLT-0041  MESCLA DOS 54 CONTADORES
002700*                         PASSOU A USAR FS-CONTADOR EM TABELA
002800*                         COM PERFORM VARYING, EM VEZ DE CAMPO A
002900*                         CAMPO.
003000* 1996-11-14  R.MOTA      PLT-0118  AVISO NAO SE APLICA A ESTE
003100*                         FEED (MERGE NAO GERA DUPLICATE NEM
003200*                         RE-SEND) - MANTIDO SO O RESUMOLOG.
003300* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003400*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003500*                         9(04).
003600* 2008-01-30  T.BLACK     PLT-0168  RECOMPILADO NA MIGRACAO DO AS-400
003700*                         PARA O SERVIDOR NOVO DA SALA DE MAQUINAS - SEM
003800*                         ALTERACAO DE PROGRAMA.
003900* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
004000*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
004100*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
004200*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
004300*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
004400*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004500*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004600*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004700*                         COMPILAVA) - AGORA USA FS-FILLER.
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000*----------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005500     UPSI-0 IS WC-CHAVE-TESTE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-STAT.
006100     SELECT ORDSUM-MASTER ASSIGN TO DISK "ORDSUM.DAT"
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         FILE STATUS IS FS2-STAT
006500         RECORD KEY IS FS-ORDER-NO.
006600     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS4-STAT.
006900*----------------------------------------------------------------*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------------*
007300 FD  FEED-INPUT.
007400 01  FI-LINHA                    PIC X(2200).
007500
007600 FD  ORDSUM-MASTER.
007700 COPY arqordsum.
007800
007900 FD  RESUMO-LOG.
008000 01  RL-LINHA                    PIC X(80).
008100
008200 01  RL-LINHA-R REDEFINES RL-LINHA.
008300     05  RL-ROTULO               PIC X(40).
008400     05  RL-VALOR                PIC X(40).
008500
008600*----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*----------------------------------------------------------------*
008900 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009000 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
009100     88  FS2-NAO-EXISTE          VALUE 35.
009200     88  FS2-CHAVE-NAO-ACHADA    VALUE 23.
009300 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
009400
009500 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
009600     88  FS-TERMINA              VALUE 99.
009700
009800 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
009900
010000 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010100 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
010200     05  WS-CAMINHO-CAR OCCURS 100 TIMES
010300             INDEXED BY WS-CAMINHO-IDX
010400             PIC X(01).
010500
010600 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
010700 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
010800
010900 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011000 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011100 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
011200 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
011300 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
011400 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
011500 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
011600 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
011700 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
011800
011900 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
012000     88  WS-HA-CABECALHO         VALUE "S".
012100 01  WS-ALGUM-PREENCHIDO         PIC X(01) VALUE "N".
012200     88  WS-HOUVE-PREENCHIMENTO  VALUE "Y".
012300
012400 01  WS-LINHA-MAIUSC             PIC X(2200) VALUE SPACES.
012500 01  WC-CABECALHO-ORDSUM         PIC X(2200) VALUE
012600     "ORDER-NO,CUST-PO,COMPANY,ORDER-DATE,DUE-DATE,LIVE-TEST,AW
012700-    "-V,CAW-V,CCS-L,CCS-R,CECS-L,CECS-R,CS-L,CS-R,CSHAPE,CV-F,
012800-    "DES,DESLO,DWIND,SDWIND,SHO,SLO,SU,SU1,SUSHP,V-A,V-AO,V-B,
012900-    "V-BLO,V-C,V-F,V-LCS,V-SF,V-SH,V-SHO,V-SLO,V-SLOO,V-SLOS,V
013000-    "-SSO,V-SS,V-SLOR,V-SS-R,V-SSOR,VSLOSR,DES4,DESLO4,SH,SS,S
013100-    "S-R,SSO,SLO-R,SSO-R,SLOO,SLOS,SLOSR,DH,SHP-SH,SHAPE,CV-SF
013200-    ",CV-SF,WINDOW1,WINDOW2,WINDOW3,WINDOW4,WINDOW5,WINDOW6,WI
013300-    "NDOW7,WINDOW8,BRICKMOULD,EXT,CASING,ROSETTE,GRILL,SDL,CO
013400-    "LOUR-IN,COLOUR-OUT,RUBBER-COLOUR,BAY,BOW,PATIO-DOOR,PATI
013500-    "O-DOOR-OPTIONS,EX-COL1,EX-COL2,EX-COL3,EX-COL4,EX-COL5,C
013600-    "ORNER-DR,USER-NAME,LIST-DATE,COMPLETE,STATUS,P-BOTTERO,P
013700-    "-URBAN,P-CASING,P-SCREEN,P-GLASSTOP,P-SLCOVERS,P-EXTENSI
013800-    "ON,NOTE,BOOKING-DATE,COLOUR-BATCH-NO,COLOUR-CUT-DATE".
013900
014000 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
014100 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
014200 77  WC-CONTADOR-IDX             PIC 9(02) COMP VALUE ZERO.
014300
014400 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
014500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014600     05  WS-ANO-SIS              PIC 9(04).
014700     05  WS-MES-SIS              PIC 9(02).
014800     05  WS-DIA-SIS              PIC 9(02).
014900
015000 01  FS2-ORDSUM-ROW.
015100     05  FS2-ORDER-NO            PIC X(10).
015200     05  FS2-CUST-PO             PIC X(15).
015300     05  FS2-COMPANY             PIC X(25).
015400     05  FS2-ORDER-DATE          PIC X(10).
015500     05  FS2-DUE-DATE            PIC X(10).
015600     05  FS2-LIVE-TEST           PIC X(08).
015700     05  FS2-CONTADOR OCCURS 54 TIMES
015800             INDEXED BY FS2-CONTADOR-IDX      PIC X(05).
015900     05  FS2-WINDOW1             PIC X(10).
016000     05  FS2-WINDOW2             PIC X(10).
016100     05  FS2-WINDOW3             PIC X(10).
016200     05  FS2-WINDOW4             PIC X(10).
016300     05  FS2-WINDOW5             PIC X(10).
016400     05  FS2-WINDOW6             PIC X(10).
016500     05  FS2-WINDOW7             PIC X(10).
016600     05  FS2-WINDOW8             PIC X(10).
016700     05  FS2-BRICKMOULD          PIC X(10).
016800     05  FS2-EXT                 PIC X(10).
016900     05  FS2-CASING              PIC X(10).
017000     05  FS2-ROSETTE             PIC X(10).
017100     05  FS2-GRILL               PIC X(10).
017200     05  FS2-SDL                 PIC X(10).
017300     05  FS2-COLOUR-IN           PIC X(10).
017400     05  FS2-COLOUR-OUT          PIC X(10).
017500     05  FS2-RUBBER-COLOUR       PIC X(10).
017600     05  FS2-BAY                 PIC X(05).
017700     05  FS2-BOW                 PIC X(05).
017800     05  FS2-PATIO-DOOR          PIC X(10).
017900     05  FS2-PATIO-DOOR-OPTIONS  PIC X(20).
018000     05  FS2-EX-COL1             PIC X(10).
018100     05  FS2-EX-COL2             PIC X(10).
018200     05  FS2-EX-COL3             PIC X(10).
018300     05  FS2-EX-COL4             PIC X(10).
018400     05  FS2-EX-COL5             PIC X(10).
018500     05  FS2-CORNER-DR           PIC X(08).
018600     05  FS2-USER-NAME           PIC X(12).
018700     05  FS2-LIST-DATE           PIC X(10).
018800     05  FS2-COMPLETE            PIC X(08).
018900     05  FS2-STATUS              PIC X(10).
019000     05  FS2-P-BOTTERO           PIC X(05).
019100     05  FS2-P-URBAN             PIC X(05).
019200     05  FS2-P-CASING            PIC X(05).
019300     05  FS2-P-SCREEN            PIC X(05).
019400     05  FS2-P-GLASSTOP          PIC X(05).
019500     05  FS2-P-SLCOVERS          PIC X(05).
019600     05  FS2-P-EXTENSION         PIC X(05).
019700     05  FS2-NOTE                PIC X(30).
019800     05  FS2-BOOKING-DATE        PIC X(10).
019900     05  FS2-COLOUR-BATCH-NO     PIC X(10).
020000     05  FS2-COLOUR-CUT-DATE     PIC X(10).
020100
020200*----------------------------------------------------------------*
020300 LINKAGE SECTION.
020400*----------------------------------------------------------------*
020500 01  LK-CAMINHO-ENTRADA          PIC X(100).
020600 01  LK-RETORNO                  PIC 9(02).
020700*----------------------------------------------------------------*
020800 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
020900                          LK-RETORNO.
021000*----------------------------------------------------------------*
021100 0000-CONTROLE SECTION.
021200 0000.
021300     MOVE ZERO TO LK-RETORNO.
021400     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
021500     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
021600     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
021700     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
021800     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
021900     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
022000     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
022100     GOBACK.
022200
022300 0000-EXIT.
022400     EXIT.
022500
022600 1000-ABRE-MESTRE SECTION.
022700 1000.
022800     OPEN I-O ORDSUM-MASTER.
022900     IF FS2-NAO-EXISTE
023000         OPEN OUTPUT ORDSUM-MASTER
023100         CLOSE ORDSUM-MASTER
023200         OPEN I-O ORDSUM-MASTER
023300     END-IF.
023400
023500 1000-ABRE-MESTRE-EXIT.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
024000*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
024100*----------------------------------------------------------------*
024200 1050-EXTRAI-DATA-ARQUIVO SECTION.
024300 1050.
024400     MOVE ZERO TO WS-IND-VARRE.
024500     PERFORM 1051-PROCURA-SUBLINHADO
024600               THRU 1051-PROCURA-SUBLINHADO-EXIT
024700         VARYING WS-IND-VARRE FROM 100 BY -1
024800           UNTIL WS-IND-VARRE < 1
024900              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
025000     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
025100         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
025200             TO WS-ARQ-DATA
025300     ELSE
025400         MOVE SPACES TO WS-ARQ-DATA
025500     END-IF.
025600
025700 1050-EXIT.
025800     EXIT.
025900
026000 1051-PROCURA-SUBLINHADO SECTION.
026100 1051.
026200     CONTINUE.
026300
026400 1051-EXIT.
026500     EXIT.
026600
026700 1100-VERIFICA-CABECALHO SECTION.
026800 1100.
026900     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
027000     INSPECT WS-LINHA-MAIUSC CONVERTING
027100         "abcdefghijklmnopqrstuvwxyz" TO
027200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300     IF WS-LINHA-MAIUSC = WC-CABECALHO-ORDSUM
027400         MOVE "S" TO WS-TEM-CABECALHO
027500     ELSE
027600         MOVE "N" TO WS-TEM-CABECALHO
027700     END-IF.
027800
027900 1100-EXIT.
028000     EXIT.
028100
028200 2000-PROCESSA-ARQUIVO SECTION.
028300 2000.
028400     OPEN INPUT FEED-INPUT.
028500     MOVE ZERO TO FS-EXIT.
028600     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
028700     IF NOT FS-TERMINA
028800         PERFORM 1100-VERIFICA-CABECALHO
028900                   THRU 1100-VERIFICA-CABECALHO-EXIT
029000         IF WS-HA-CABECALHO
029100             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
029200         END-IF
029300     END-IF.
029400     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
029500         UNTIL FS-TERMINA.
029600     CLOSE FEED-INPUT.
029700
029800 2000-EXIT.
029900     EXIT.
030000
030100 2100-PROCESSA-LINHA SECTION.
030200 2100.
030300     ADD 1 TO WS-QT-LIDOS.
030400     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
030500     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
030600     IF FS2-ORDER-NO = SPACES
030700         ADD 1 TO WS-QT-IGNORADOS
030800     ELSE
030900         MOVE FS2-ORDER-NO TO FS-ORDER-NO
031000         READ ORDSUM-MASTER KEY IS FS-ORDER-NO
031100             INVALID KEY
031200                 PERFORM 3200-GRAVA-NOVO
031300                           THRU 3200-GRAVA-NOVO-EXIT
031400                 ADD 1 TO WS-QT-INSERIDOS
031500             NOT INVALID KEY
031600                 MOVE "N" TO WS-ALGUM-PREENCHIDO
031700                 PERFORM 3300-MESCLA-CAMPOS
031800                           THRU 3300-MESCLA-CAMPOS-EXIT
031900                 IF WS-HOUVE-PREENCHIMENTO
032000                     REWRITE FS-ORDSUM-REC
032100                     ADD 1 TO WS-QT-ATUALIZADOS
032200                 END-IF
032300         END-READ
032400     END-IF.
032500     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
032600
032700 2100-EXIT.
032800     EXIT.
032900
033000 2110-QUEBRA-LINHA SECTION.
033100 2110.
033200     INITIALIZE FS2-ORDSUM-ROW.
033300     UNSTRING FI-LINHA DELIMITED BY ","
033400         INTO FS2-ORDER-NO, FS2-CUST-PO, FS2-COMPANY,
033500              FS2-ORDER-DATE, FS2-DUE-DATE, FS2-LIVE-TEST,
033600              FS2-CONTADOR (1),  FS2-CONTADOR (2),
033700              FS2-CONTADOR (3),  FS2-CONTADOR (4),
033800              FS2-CONTADOR (5),  FS2-CONTADOR (6),
033900              FS2-CONTADOR (7),  FS2-CONTADOR (8),
034000              FS2-CONTADOR (9),  FS2-CONTADOR (10),
034100              FS2-CONTADOR (11), FS2-CONTADOR (12),
034200              FS2-CONTADOR (13), FS2-CONTADOR (14),
034300              FS2-CONTADOR (15), FS2-CONTADOR (16),
034400              FS2-CONTADOR (17), FS2-CONTADOR (18),
034500              FS2-CONTADOR (19), FS2-CONTADOR (20),
034600              FS2-CONTADOR (21), FS2-CONTADOR (22),
034700              FS2-CONTADOR (23), FS2-CONTADOR (24),
034800              FS2-CONTADOR (25), FS2-CONTADOR (26),
034900              FS2-CONTADOR (27), FS2-CONTADOR (28),
035000              FS2-CONTADOR (29), FS2-CONTADOR (30),
035100              FS2-CONTADOR (31), FS2-CONTADOR (32),
035200              FS2-CONTADOR (33), FS2-CONTADOR (34),
035300              FS2-CONTADOR (35), FS2-CONTADOR (36),
035400              FS2-CONTADOR (37), FS2-CONTADOR (38),
035500              FS2-CONTADOR (39), FS2-CONTADOR (40),
035600              FS2-CONTADOR (41), FS2-CONTADOR (42),
035700              FS2-CONTADOR (43), FS2-CONTADOR (44),
035800              FS2-CONTADOR (45), FS2-CONTADOR (46),
035900              FS2-CONTADOR (47), FS2-CONTADOR (48),
036000              FS2-CONTADOR (49), FS2-CONTADOR (50),
036100              FS2-CONTADOR (51), FS2-CONTADOR (52),
036200              FS2-CONTADOR (53), FS2-CONTADOR (54),
036300              FS2-WINDOW1, FS2-WINDOW2, FS2-WINDOW3,
036400              FS2-WINDOW4, FS2-WINDOW5, FS2-WINDOW6,
036500              FS2-WINDOW7, FS2-WINDOW8, FS2-BRICKMOULD,
036600              FS2-EXT, FS2-CASING, FS2-ROSETTE, FS2-GRILL,
036700              FS2-SDL, FS2-COLOUR-IN, FS2-COLOUR-OUT,
036800              FS2-RUBBER-COLOUR, FS2-BAY, FS2-BOW,
036900              FS2-PATIO-DOOR, FS2-PATIO-DOOR-OPTIONS,
037000              FS2-EX-COL1, FS2-EX-COL2, FS2-EX-COL3,
037100              FS2-EX-COL4, FS2-EX-COL5, FS2-CORNER-DR,
037200              FS2-USER-NAME, FS2-LIST-DATE, FS2-COMPLETE,
037300              FS2-STATUS, FS2-P-BOTTERO, FS2-P-URBAN,
037400              FS2-P-CASING, FS2-P-SCREEN, FS2-P-GLASSTOP,
037500              FS2-P-SLCOVERS, FS2-P-EXTENSION, FS2-NOTE,
037600              FS2-BOOKING-DATE, FS2-COLOUR-BATCH-NO,
037700              FS2-COLOUR-CUT-DATE
037800     END-UNSTRING.
037900
038000 2110-EXIT.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400* 2150 - CORTA ESPACOS DOS CAMPOS ESCALARES; OS 54 CONTADORES SAO
038500*        TODOS DO MESMO TAMANHO E SAO CORTADOS EM LACO.
038600*----------------------------------------------------------------*
038700 2150-CORTA-CAMPOS SECTION.
038800 2150.
038900     MOVE FS2-ORDER-NO TO WS-TRIM-CAMPO.
039000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039100     MOVE WS-TRIM-CAMPO TO FS2-ORDER-NO.
039200     MOVE FS2-CUST-PO TO WS-TRIM-CAMPO.
039300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039400     MOVE WS-TRIM-CAMPO TO FS2-CUST-PO.
039500     MOVE FS2-COMPANY TO WS-TRIM-CAMPO.
039600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039700     MOVE WS-TRIM-CAMPO TO FS2-COMPANY.
039800     MOVE FS2-ORDER-DATE TO WS-TRIM-CAMPO.
039900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040000     MOVE WS-TRIM-CAMPO TO FS2-ORDER-DATE.
040100     MOVE FS2-DUE-DATE TO WS-TRIM-CAMPO.
040200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040300     MOVE WS-TRIM-CAMPO TO FS2-DUE-DATE.
040400     MOVE FS2-LIVE-TEST TO WS-TRIM-CAMPO.
040500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040600     MOVE WS-TRIM-CAMPO TO FS2-LIVE-TEST.
040700     PERFORM 2160-CORTA-UM-CONTADOR THRU 2160-CORTA-UM-CONTADOR-EXIT
040800         VARYING FS2-CONTADOR-IDX FROM 1 BY 1
040900           UNTIL FS2-CONTADOR-IDX > 54.
041000     MOVE FS2-WINDOW1 TO WS-TRIM-CAMPO.
041100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041200     MOVE WS-TRIM-CAMPO TO FS2-WINDOW1.
041300     MOVE FS2-WINDOW2 TO WS-TRIM-CAMPO.
041400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041500     MOVE WS-TRIM-CAMPO TO FS2-WINDOW2.
041600     MOVE FS2-WINDOW3 TO WS-TRIM-CAMPO.
041700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041800     MOVE WS-TRIM-CAMPO TO FS2-WINDOW3.
041900     MOVE FS2-WINDOW4 TO WS-TRIM-CAMPO.
042000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042100     MOVE WS-TRIM-CAMPO TO FS2-WINDOW4.
042200     MOVE FS2-WINDOW5 TO WS-TRIM-CAMPO.
042300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042400     MOVE WS-TRIM-CAMPO TO FS2-WINDOW5.
042500     MOVE FS2-WINDOW6 TO WS-TRIM-CAMPO.
042600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042700     MOVE WS-TRIM-CAMPO TO FS2-WINDOW6.
042800     MOVE FS2-WINDOW7 TO WS-TRIM-CAMPO.
042900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043000     MOVE WS-TRIM-CAMPO TO FS2-WINDOW7.
043100     MOVE FS2-WINDOW8 TO WS-TRIM-CAMPO.
043200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043300     MOVE WS-TRIM-CAMPO TO FS2-WINDOW8.
043400     MOVE FS2-BRICKMOULD TO WS-TRIM-CAMPO.
043500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043600     MOVE WS-TRIM-CAMPO TO FS2-BRICKMOULD.
043700     MOVE FS2-EXT TO WS-TRIM-CAMPO.
043800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
043900     MOVE WS-TRIM-CAMPO TO FS2-EXT.
044000     MOVE FS2-CASING TO WS-TRIM-CAMPO.
044100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
044200     MOVE WS-TRIM-CAMPO TO FS2-CASING.
044300     MOVE FS2-ROSETTE TO WS-TRIM-CAMPO.
044400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
044500     MOVE WS-TRIM-CAMPO TO FS2-ROSETTE.
044600     MOVE FS2-GRILL TO WS-TRIM-CAMPO.
044700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
044800     MOVE WS-TRIM-CAMPO TO FS2-GRILL.
044900     MOVE FS2-SDL TO WS-TRIM-CAMPO.
045000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
045100     MOVE WS-TRIM-CAMPO TO FS2-SDL.
045200     MOVE FS2-COLOUR-IN TO WS-TRIM-CAMPO.
045300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
045400     MOVE WS-TRIM-CAMPO TO FS2-COLOUR-IN.
045500     MOVE FS2-COLOUR-OUT TO WS-TRIM-CAMPO.
045600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
045700     MOVE WS-TRIM-CAMPO TO FS2-COLOUR-OUT.
045800     MOVE FS2-RUBBER-COLOUR TO WS-TRIM-CAMPO.
045900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
046000     MOVE WS-TRIM-CAMPO TO FS2-RUBBER-COLOUR.
046100     MOVE FS2-BAY TO WS-TRIM-CAMPO.
046200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
046300     MOVE WS-TRIM-CAMPO TO FS2-BAY.
046400     MOVE FS2-BOW TO WS-TRIM-CAMPO.
046500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
046600     MOVE WS-TRIM-CAMPO TO FS2-BOW.
046700     MOVE FS2-PATIO-DOOR TO WS-TRIM-CAMPO.
046800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
046900     MOVE WS-TRIM-CAMPO TO FS2-PATIO-DOOR.
047000     MOVE FS2-PATIO-DOOR-OPTIONS TO WS-TRIM-CAMPO.
047100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
047200     MOVE WS-TRIM-CAMPO TO FS2-PATIO-DOOR-OPTIONS.
047300     MOVE FS2-EX-COL1 TO WS-TRIM-CAMPO.
047400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
047500     MOVE WS-TRIM-CAMPO TO FS2-EX-COL1.
047600     MOVE FS2-EX-COL2 TO WS-TRIM-CAMPO.
047700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
047800     MOVE WS-TRIM-CAMPO TO FS2-EX-COL2.
047900     MOVE FS2-EX-COL3 TO WS-TRIM-CAMPO.
048000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
048100     MOVE WS-TRIM-CAMPO TO FS2-EX-COL3.
048200     MOVE FS2-EX-COL4 TO WS-TRIM-CAMPO.
048300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
048400     MOVE WS-TRIM-CAMPO TO FS2-EX-COL4.
048500     MOVE FS2-EX-COL5 TO WS-TRIM-CAMPO.
048600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
048700     MOVE WS-TRIM-CAMPO TO FS2-EX-COL5.
048800     MOVE FS2-CORNER-DR TO WS-TRIM-CAMPO.
048900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
049000     MOVE WS-TRIM-CAMPO TO FS2-CORNER-DR.
049100     MOVE FS2-USER-NAME TO WS-TRIM-CAMPO.
049200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
049300     MOVE WS-TRIM-CAMPO TO FS2-USER-NAME.
049400     MOVE FS2-LIST-DATE TO WS-TRIM-CAMPO.
049500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
049600     MOVE WS-TRIM-CAMPO TO FS2-LIST-DATE.
049700     MOVE FS2-COMPLETE TO WS-TRIM-CAMPO.
049800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
049900     MOVE WS-TRIM-CAMPO TO FS2-COMPLETE.
050000     MOVE FS2-STATUS TO WS-TRIM-CAMPO.
050100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
050200     MOVE WS-TRIM-CAMPO TO FS2-STATUS.
050300     MOVE FS2-P-BOTTERO TO WS-TRIM-CAMPO.
050400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
050500     MOVE WS-TRIM-CAMPO TO FS2-P-BOTTERO.
050600     MOVE FS2-P-URBAN TO WS-TRIM-CAMPO.
050700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
050800     MOVE WS-TRIM-CAMPO TO FS2-P-URBAN.
050900     MOVE FS2-P-CASING TO WS-TRIM-CAMPO.
051000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
051100     MOVE WS-TRIM-CAMPO TO FS2-P-CASING.
051200     MOVE FS2-P-SCREEN TO WS-TRIM-CAMPO.
051300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
051400     MOVE WS-TRIM-CAMPO TO FS2-P-SCREEN.
051500     MOVE FS2-P-GLASSTOP TO WS-TRIM-CAMPO.
051600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
051700     MOVE WS-TRIM-CAMPO TO FS2-P-GLASSTOP.
051800     MOVE FS2-P-SLCOVERS TO WS-TRIM-CAMPO.
051900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
052000     MOVE WS-TRIM-CAMPO TO FS2-P-SLCOVERS.
052100     MOVE FS2-P-EXTENSION TO WS-TRIM-CAMPO.
052200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
052300     MOVE WS-TRIM-CAMPO TO FS2-P-EXTENSION.
052400     MOVE FS2-NOTE TO WS-TRIM-CAMPO.
052500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
052600     MOVE WS-TRIM-CAMPO TO FS2-NOTE.
052700     MOVE FS2-BOOKING-DATE TO WS-TRIM-CAMPO.
052800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
052900     MOVE WS-TRIM-CAMPO TO FS2-BOOKING-DATE.
053000     MOVE FS2-COLOUR-BATCH-NO TO WS-TRIM-CAMPO.
053100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
053200     MOVE WS-TRIM-CAMPO TO FS2-COLOUR-BATCH-NO.
053300     MOVE FS2-COLOUR-CUT-DATE TO WS-TRIM-CAMPO.
053400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
053500     MOVE WS-TRIM-CAMPO TO FS2-COLOUR-CUT-DATE.
053600
053700 2150-EXIT.
053800     EXIT.
053900
054000 2160-CORTA-UM-CONTADOR SECTION.
054100 2160.
054200     MOVE FS2-CONTADOR (FS2-CONTADOR-IDX) TO WS-TRIM-CAMPO.
054300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
054400     MOVE WS-TRIM-CAMPO (1:5) TO FS2-CONTADOR (FS2-CONTADOR-IDX).
054500
054600 2160-EXIT.
054700     EXIT.
054800
054900 3200-GRAVA-NOVO SECTION.
055000 3200.
055100     MOVE FS2-ORDER-NO TO FS-ORDER-NO.
055200     MOVE FS2-CUST-PO TO FS-CUST-PO.
055300     MOVE FS2-COMPANY TO FS-COMPANY.
055400     MOVE FS2-ORDER-DATE TO FS-ORDER-DATE.
055500     MOVE FS2-DUE-DATE TO FS-DUE-DATE.
055600     MOVE FS2-LIVE-TEST TO FS-LIVE-TEST.
055700     PERFORM 3210-COPIA-UM-CONTADOR
055800               THRU 3210-COPIA-UM-CONTADOR-EXIT
055900         VARYING FS-CONTADOR-IDX FROM 1 BY 1
056000           UNTIL FS-CONTADOR-IDX > 54.
056100     MOVE FS2-WINDOW1 TO FS-WINDOW1.
056200     MOVE FS2-WINDOW2 TO FS-WINDOW2.
056300     MOVE FS2-WINDOW3 TO FS-WINDOW3.
056400     MOVE FS2-WINDOW4 TO FS-WINDOW4.
056500     MOVE FS2-WINDOW5 TO FS-WINDOW5.
056600     MOVE FS2-WINDOW6 TO FS-WINDOW6.
056700     MOVE FS2-WINDOW7 TO FS-WINDOW7.
056800     MOVE FS2-WINDOW8 TO FS-WINDOW8.
056900     MOVE FS2-BRICKMOULD TO FS-BRICKMOULD.
057000     MOVE FS2-EXT TO FS-EXT.
057100     MOVE FS2-CASING TO FS-CASING.
057200     MOVE FS2-ROSETTE TO FS-ROSETTE.
057300     MOVE FS2-GRILL TO FS-GRILL.
057400     MOVE FS2-SDL TO FS-SDL.
057500     MOVE FS2-COLOUR-IN TO FS-COLOUR-IN.
057600     MOVE FS2-COLOUR-OUT TO FS-COLOUR-OUT.
057700     MOVE FS2-RUBBER-COLOUR TO FS-RUBBER-COLOUR.
057800     MOVE FS2-BAY TO FS-BAY.
057900     MOVE FS2-BOW TO FS-BOW.
058000     MOVE FS2-PATIO-DOOR TO FS-PATIO-DOOR.
058100     MOVE FS2-PATIO-DOOR-OPTIONS TO FS-PATIO-DOOR-OPTIONS.
058200     MOVE FS2-EX-COL1 TO FS-EX-COL1.
058300     MOVE FS2-EX-COL2 TO FS-EX-COL2.
058400     MOVE FS2-EX-COL3 TO FS-EX-COL3.
058500     MOVE FS2-EX-COL4 TO FS-EX-COL4.
058600     MOVE FS2-EX-COL5 TO FS-EX-COL5.
058700     MOVE FS2-CORNER-DR TO FS-CORNER-DR.
058800     MOVE FS2-USER-NAME TO FS-USER-NAME.
058900     MOVE FS2-LIST-DATE TO FS-LIST-DATE.
059000     MOVE FS2-COMPLETE TO FS-COMPLETE.
059100     MOVE FS2-STATUS TO FS-STATUS.
059200     MOVE FS2-P-BOTTERO TO FS-P-BOTTERO.
059300     MOVE FS2-P-URBAN TO FS-P-URBAN.
059400     MOVE FS2-P-CASING TO FS-P-CASING.
059500     MOVE FS2-P-SCREEN TO FS-P-SCREEN.
059600     MOVE FS2-P-GLASSTOP TO FS-P-GLASSTOP.
059700     MOVE FS2-P-SLCOVERS TO FS-P-SLCOVERS.
059800     MOVE FS2-P-EXTENSION TO FS-P-EXTENSION.
059900     MOVE FS2-NOTE TO FS-NOTE.
060000     MOVE FS2-BOOKING-DATE TO FS-BOOKING-DATE.
060100     MOVE FS2-COLOUR-BATCH-NO TO FS-COLOUR-BATCH-NO.
060200     MOVE FS2-COLOUR-CUT-DATE TO FS-COLOUR-CUT-DATE.
060300     MOVE SPACES TO FS-FILLER IN FS-ORDSUM-REC.
060400     WRITE FS-ORDSUM-REC.
060500
060600 3200-EXIT.
060700     EXIT.
060800
060900 3210-COPIA-UM-CONTADOR SECTION.
061000 3210.
061100     MOVE FS2-CONTADOR (FS-CONTADOR-IDX)
061200         TO FS-CONTADOR (FS-CONTADOR-IDX).
061300
061400 3210-EXIT.
061500     EXIT.
061600
061700*----------------------------------------------------------------*
061800* 3300 - MESCLA CAMPO A CAMPO.  SO PREENCHE A COLUNA DO MESTRE SE
061900*        ELA ESTIVER EM BRANCO; NUNCA SOBRESCREVE VALOR JA
062000*        GRAVADO.
062100*----------------------------------------------------------------*
062200 3300-MESCLA-CAMPOS SECTION.
062300 3300.
062400     IF FS-CUST-PO = SPACES AND FS2-CUST-PO NOT = SPACES
062500         MOVE FS2-CUST-PO TO FS-CUST-PO
062600         MOVE "Y" TO WS-ALGUM-PREENCHIDO
062700     END-IF.
062800     IF FS-COMPANY = SPACES AND FS2-COMPANY NOT = SPACES
062900         MOVE FS2-COMPANY TO FS-COMPANY
063000         MOVE "Y" TO WS-ALGUM-PREENCHIDO
063100     END-IF.
063200     IF FS-ORDER-DATE = SPACES AND FS2-ORDER-DATE NOT = SPACES
063300         MOVE FS2-ORDER-DATE TO FS-ORDER-DATE
063400         MOVE "Y" TO WS-ALGUM-PREENCHIDO
063500     END-IF.
063600     IF FS-DUE-DATE = SPACES AND FS2-DUE-DATE NOT = SPACES
063700         MOVE FS2-DUE-DATE TO FS-DUE-DATE
063800         MOVE "Y" TO WS-ALGUM-PREENCHIDO
063900     END-IF.
064000     IF FS-LIVE-TEST = SPACES AND FS2-LIVE-TEST NOT = SPACES
064100         MOVE FS2-LIVE-TEST TO FS-LIVE-TEST
064200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
064300     END-IF.
064400     PERFORM 3310-MESCLA-UM-CONTADOR
064500               THRU 3310-MESCLA-UM-CONTADOR-EXIT
064600         VARYING WC-CONTADOR-IDX FROM 1 BY 1
064700           UNTIL WC-CONTADOR-IDX > 54.
064800     IF FS-WINDOW1 = SPACES AND FS2-WINDOW1 NOT = SPACES
064900         MOVE FS2-WINDOW1 TO FS-WINDOW1
065000         MOVE "Y" TO WS-ALGUM-PREENCHIDO
065100     END-IF.
065200     IF FS-WINDOW2 = SPACES AND FS2-WINDOW2 NOT = SPACES
065300         MOVE FS2-WINDOW2 TO FS-WINDOW2
065400         MOVE "Y" TO WS-ALGUM-PREENCHIDO
065500     END-IF.
065600     IF FS-WINDOW3 = SPACES AND FS2-WINDOW3 NOT = SPACES
065700         MOVE FS2-WINDOW3 TO FS-WINDOW3
065800         MOVE "Y" TO WS-ALGUM-PREENCHIDO
065900     END-IF.
066000     IF FS-WINDOW4 = SPACES AND FS2-WINDOW4 NOT = SPACES
066100         MOVE FS2-WINDOW4 TO FS-WINDOW4
066200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
066300     END-IF.
066400     IF FS-WINDOW5 = SPACES AND FS2-WINDOW5 NOT = SPACES
066500         MOVE FS2-WINDOW5 TO FS-WINDOW5
066600         MOVE "Y" TO WS-ALGUM-PREENCHIDO
066700     END-IF.
066800     IF FS-WINDOW6 = SPACES AND FS2-WINDOW6 NOT = SPACES
066900         MOVE FS2-WINDOW6 TO FS-WINDOW6
067000         MOVE "Y" TO WS-ALGUM-PREENCHIDO
067100     END-IF.
067200     IF FS-WINDOW7 = SPACES AND FS2-WINDOW7 NOT = SPACES
067300         MOVE FS2-WINDOW7 TO FS-WINDOW7
067400         MOVE "Y" TO WS-ALGUM-PREENCHIDO
067500     END-IF.
067600     IF FS-WINDOW8 = SPACES AND FS2-WINDOW8 NOT = SPACES
067700         MOVE FS2-WINDOW8 TO FS-WINDOW8
067800         MOVE "Y" TO WS-ALGUM-PREENCHIDO
067900     END-IF.
068000     IF FS-BRICKMOULD = SPACES AND FS2-BRICKMOULD NOT = SPACES
068100         MOVE FS2-BRICKMOULD TO FS-BRICKMOULD
068200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
068300     END-IF.
068400     IF FS-EXT = SPACES AND FS2-EXT NOT = SPACES
068500         MOVE FS2-EXT TO FS-EXT
068600         MOVE "Y" TO WS-ALGUM-PREENCHIDO
068700     END-IF.
068800     IF FS-CASING = SPACES AND FS2-CASING NOT = SPACES
068900         MOVE FS2-CASING TO FS-CASING
069000         MOVE "Y" TO WS-ALGUM-PREENCHIDO
069100     END-IF.
069200     IF FS-ROSETTE = SPACES AND FS2-ROSETTE NOT = SPACES
069300         MOVE FS2-ROSETTE TO FS-ROSETTE
069400         MOVE "Y" TO WS-ALGUM-PREENCHIDO
069500     END-IF.
069600     IF FS-GRILL = SPACES AND FS2-GRILL NOT = SPACES
069700         MOVE FS2-GRILL TO FS-GRILL
069800         MOVE "Y" TO WS-ALGUM-PREENCHIDO
069900     END-IF.
070000     IF FS-SDL = SPACES AND FS2-SDL NOT = SPACES
070100         MOVE FS2-SDL TO FS-SDL
070200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
070300     END-IF.
070400     IF FS-COLOUR-IN = SPACES AND FS2-COLOUR-IN NOT = SPACES
070500         MOVE FS2-COLOUR-IN TO FS-COLOUR-IN
070600         MOVE "Y" TO WS-ALGUM-PREENCHIDO
070700     END-IF.
070800     IF FS-COLOUR-OUT = SPACES AND FS2-COLOUR-OUT NOT = SPACES
070900         MOVE FS2-COLOUR-OUT TO FS-COLOUR-OUT
071000         MOVE "Y" TO WS-ALGUM-PREENCHIDO
071100     END-IF.
071200     IF FS-RUBBER-COLOUR = SPACES AND FS2-RUBBER-COLOUR NOT = SPACES
071300         MOVE FS2-RUBBER-COLOUR TO FS-RUBBER-COLOUR
071400         MOVE "Y" TO WS-ALGUM-PREENCHIDO
071500     END-IF.
071600     IF FS-BAY = SPACES AND FS2-BAY NOT = SPACES
071700         MOVE FS2-BAY TO FS-BAY
071800         MOVE "Y" TO WS-ALGUM-PREENCHIDO
071900     END-IF.
072000     IF FS-BOW = SPACES AND FS2-BOW NOT = SPACES
072100         MOVE FS2-BOW TO FS-BOW
072200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
072300     END-IF.
072400     IF FS-PATIO-DOOR = SPACES AND FS2-PATIO-DOOR NOT = SPACES
072500         MOVE FS2-PATIO-DOOR TO FS-PATIO-DOOR
072600         MOVE "Y" TO WS-ALGUM-PREENCHIDO
072700     END-IF.
072800     IF FS-PATIO-DOOR-OPTIONS = SPACES
072900        AND FS2-PATIO-DOOR-OPTIONS NOT = SPACES
073000         MOVE FS2-PATIO-DOOR-OPTIONS TO FS-PATIO-DOOR-OPTIONS
073100         MOVE "Y" TO WS-ALGUM-PREENCHIDO
073200     END-IF.
073300     IF FS-EX-COL1 = SPACES AND FS2-EX-COL1 NOT = SPACES
073400         MOVE FS2-EX-COL1 TO FS-EX-COL1
073500         MOVE "Y" TO WS-ALGUM-PREENCHIDO
073600     END-IF.
073700     IF FS-EX-COL2 = SPACES AND FS2-EX-COL2 NOT = SPACES
073800         MOVE FS2-EX-COL2 TO FS-EX-COL2
073900         MOVE "Y" TO WS-ALGUM-PREENCHIDO
074000     END-IF.
074100     IF FS-EX-COL3 = SPACES AND FS2-EX-COL3 NOT = SPACES
074200         MOVE FS2-EX-COL3 TO FS-EX-COL3
074300         MOVE "Y" TO WS-ALGUM-PREENCHIDO
074400     END-IF.
074500     IF FS-EX-COL4 = SPACES AND FS2-EX-COL4 NOT = SPACES
074600         MOVE FS2-EX-COL4 TO FS-EX-COL4
074700         MOVE "Y" TO WS-ALGUM-PREENCHIDO
074800     END-IF.
074900     IF FS-EX-COL5 = SPACES AND FS2-EX-COL5 NOT = SPACES
075000         MOVE FS2-EX-COL5 TO FS-EX-COL5
075100         MOVE "Y" TO WS-ALGUM-PREENCHIDO
075200     END-IF.
075300     IF FS-CORNER-DR = SPACES AND FS2-CORNER-DR NOT = SPACES
075400         MOVE FS2-CORNER-DR TO FS-CORNER-DR
075500         MOVE "Y" TO WS-ALGUM-PREENCHIDO
075600     END-IF.
075700     IF FS-USER-NAME = SPACES AND FS2-USER-NAME NOT = SPACES
075800         MOVE FS2-USER-NAME TO FS-USER-NAME
075900         MOVE "Y" TO WS-ALGUM-PREENCHIDO
076000     END-IF.
076100     IF FS-LIST-DATE = SPACES AND FS2-LIST-DATE NOT = SPACES
076200         MOVE FS2-LIST-DATE TO FS-LIST-DATE
076300         MOVE "Y" TO WS-ALGUM-PREENCHIDO
076400     END-IF.
076500     IF FS-COMPLETE = SPACES AND FS2-COMPLETE NOT = SPACES
076600         MOVE FS2-COMPLETE TO FS-COMPLETE
076700         MOVE "Y" TO WS-ALGUM-PREENCHIDO
076800     END-IF.
076900     IF FS-STATUS = SPACES AND FS2-STATUS NOT = SPACES
077000         MOVE FS2-STATUS TO FS-STATUS
077100         MOVE "Y" TO WS-ALGUM-PREENCHIDO
077200     END-IF.
077300     IF FS-P-BOTTERO = SPACES AND FS2-P-BOTTERO NOT = SPACES
077400         MOVE FS2-P-BOTTERO TO FS-P-BOTTERO
077500         MOVE "Y" TO WS-ALGUM-PREENCHIDO
077600     END-IF.
077700     IF FS-P-URBAN = SPACES AND FS2-P-URBAN NOT = SPACES
077800         MOVE FS2-P-URBAN TO FS-P-URBAN
077900         MOVE "Y" TO WS-ALGUM-PREENCHIDO
078000     END-IF.
078100     IF FS-P-CASING = SPACES AND FS2-P-CASING NOT = SPACES
078200         MOVE FS2-P-CASING TO FS-P-CASING
078300         MOVE "Y" TO WS-ALGUM-PREENCHIDO
078400     END-IF.
078500     IF FS-P-SCREEN = SPACES AND FS2-P-SCREEN NOT = SPACES
078600         MOVE FS2-P-SCREEN TO FS-P-SCREEN
078700         MOVE "Y" TO WS-ALGUM-PREENCHIDO
078800     END-IF.
078900     IF FS-P-GLASSTOP = SPACES AND FS2-P-GLASSTOP NOT = SPACES
079000         MOVE FS2-P-GLASSTOP TO FS-P-GLASSTOP
079100         MOVE "Y" TO WS-ALGUM-PREENCHIDO
079200     END-IF.
079300     IF FS-P-SLCOVERS = SPACES AND FS2-P-SLCOVERS NOT = SPACES
079400         MOVE FS2-P-SLCOVERS TO FS-P-SLCOVERS
079500         MOVE "Y" TO WS-ALGUM-PREENCHIDO
079600     END-IF.
079700     IF FS-P-EXTENSION = SPACES AND FS2-P-EXTENSION NOT = SPACES
079800         MOVE FS2-P-EXTENSION TO FS-P-EXTENSION
079900         MOVE "Y" TO WS-ALGUM-PREENCHIDO
080000     END-IF.
080100     IF FS-NOTE = SPACES AND FS2-NOTE NOT = SPACES
080200         MOVE FS2-NOTE TO FS-NOTE
080300         MOVE "Y" TO WS-ALGUM-PREENCHIDO
080400     END-IF.
080500     IF FS-BOOKING-DATE = SPACES AND FS2-BOOKING-DATE NOT = SPACES
080600         MOVE FS2-BOOKING-DATE TO FS-BOOKING-DATE
080700         MOVE "Y" TO WS-ALGUM-PREENCHIDO
080800     END-IF.
080900     IF FS-COLOUR-BATCH-NO = SPACES
081000        AND FS2-COLOUR-BATCH-NO NOT = SPACES
081100         MOVE FS2-COLOUR-BATCH-NO TO FS-COLOUR-BATCH-NO
081200         MOVE "Y" TO WS-ALGUM-PREENCHIDO
081300     END-IF.
081400     IF FS-COLOUR-CUT-DATE = SPACES
081500        AND FS2-COLOUR-CUT-DATE NOT = SPACES
081600         MOVE FS2-COLOUR-CUT-DATE TO FS-COLOUR-CUT-DATE
081700         MOVE "Y" TO WS-ALGUM-PREENCHIDO
081800     END-IF.
081900
082000 3300-EXIT.
082100     EXIT.
082200
082300 3310-MESCLA-UM-CONTADOR SECTION.
082400 3310.
082500     IF FS-CONTADOR (WC-CONTADOR-IDX) = SPACES
082600        AND FS2-CONTADOR (WC-CONTADOR-IDX) NOT = SPACES
082700         MOVE FS2-CONTADOR (WC-CONTADOR-IDX)
082800             TO FS-CONTADOR (WC-CONTADOR-IDX)
082900         MOVE "Y" TO WS-ALGUM-PREENCHIDO
083000     END-IF.
083100
083200 3310-EXIT.
083300     EXIT.
083400
083500 7500-ESCREVE-RESUMO SECTION.
083600 7500.
083700     OPEN EXTEND RESUMO-LOG.
083800     IF FS4-STAT NOT = ZERO
083900         OPEN OUTPUT RESUMO-LOG
084000     END-IF.
084100     MOVE SPACES TO RL-LINHA.
084200     MOVE "ORDERSUMMARY - FILE DATE:" TO RL-ROTULO.
084300     MOVE WS-ARQ-DATA TO RL-VALOR.
084400     WRITE RL-LINHA.
084500     MOVE "ORDERSUMMARY - ROWS READ:"      TO WS-ROTULO-RESUMO.
084600     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
084700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
084800     MOVE "ORDERSUMMARY - ROWS INSERTED:"  TO WS-ROTULO-RESUMO.
084900     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
085000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
085100     MOVE "ORDERSUMMARY - ROWS UPDATED/REPLACED:"
085200                                            TO WS-ROTULO-RESUMO.
085300     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
085400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
085500     MOVE "ORDERSUMMARY - ROWS SKIPPED:"   TO WS-ROTULO-RESUMO.
085600     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
085700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
085800     MOVE "ORDERSUMMARY - DUPLICATES FLAGGED:"
085900                                            TO WS-ROTULO-RESUMO.
086000     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
086100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
086200     MOVE "ORDERSUMMARY - RE-SENDS FLAGGED:"
086300                                            TO WS-ROTULO-RESUMO.
086400     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
086500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
086600     CLOSE RESUMO-LOG.
086700
086800 7500-EXIT.
086900     EXIT.
087000
087100 7510-GRAVA-LINHA-RESUMO SECTION.
087200 7510.
087300     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
087400     MOVE SPACES TO RL-LINHA.
087500     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
087600     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
087700     WRITE RL-LINHA.
087800
087900 7510-EXIT.
088000     EXIT.
088100
088200*----------------------------------------------------------------*
088300 8000-FINALIZA SECTION.
088400 8000.
088500     CLOSE ORDSUM-MASTER.
088600
088700 8000-FINALIZA-EXIT.
088800     EXIT.
088900
089000 9200-LE-LINHA SECTION.
089100 9200.
089200     READ FEED-INPUT
089300         AT END
089400             MOVE 99 TO FS-EXIT
089500     END-READ.
089600
089700 9200-LE-LINHA-EXIT.
089800     EXIT.
089900
090000 9600-CORTA-ESPACOS SECTION.
090100 9600.
090200     IF WS-TRIM-CAMPO = SPACES
090300         CONTINUE
090400     ELSE
090500         MOVE 1 TO WS-TRIM-POS
090600         PERFORM 9610-PROCURA-NAO-BRANCO
090700                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
090800             VARYING WS-TRIM-POS FROM 1 BY 1
090900               UNTIL WS-TRIM-POS > 40
091000                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
091100         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
091200             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
091300         END-IF
091400     END-IF.
091500
091600 9600-EXIT.
091700     EXIT.
091800
091900 9610-PROCURA-NAO-BRANCO SECTION.
092000 9610.
092100     CONTINUE.
092200
092300 9610-EXIT.
092400     EXIT.
