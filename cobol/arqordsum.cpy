000100*----------------------------------------------------------------*
000200* COPY        ARQORDSUM
000300* SISTEMA:    PLANT
000400* ARQUIVO:    ORDSUM.DAT  (MESTRE DE ORDER SUMMARY)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED ORDERSUMMARY -
000600*             CABECALHO DO PEDIDO MAIS AS CONTAGENS POR ESTILO
000700*             DE JANELA USADAS PELA FABRICA.  FS-ORDER-NO E
000800*             CHAVE PRIMARIA UNICA (O FEED SO FAZ MERGE, NUNCA
000900*             GRAVA DUAS LINHAS PARA O MESMO PEDIDO).  OS
001000*             54 CONTADORES SAO TRATADOS EM GRUPO PELA TABELA
001100*             FS-CONTADOR PARA PERMITIR O MERGE CAMPO-A-CAMPO
001200*             (PERFORM VARYING) EM ORDERSUMMARY-LOAD.
001300* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001400*             ----------  -----------  -------  ------------
001500*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001600*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001700*----------------------------------------------------------------*
001800 01  FS-ORDSUM-REC.
001900     05  FS-ORDER-NO             PIC X(10).
002000     05  FS-CUST-PO              PIC X(15).
002100     05  FS-COMPANY              PIC X(25).
002200     05  FS-ORDER-DATE           PIC X(10).
002300     05  FS-DUE-DATE             PIC X(10).
002400     05  FS-LIVE-TEST            PIC X(08).
002500     05  FS-CONTADOR OCCURS 54 TIMES
002600             INDEXED BY FS-CONTADOR-IDX         PIC X(05).
002700     05  FS-WINDOW1              PIC X(10).
002800     05  FS-WINDOW2              PIC X(10).
002900     05  FS-WINDOW3              PIC X(10).
003000     05  FS-WINDOW4              PIC X(10).
003100     05  FS-WINDOW5              PIC X(10).
003200     05  FS-WINDOW6              PIC X(10).
003300     05  FS-WINDOW7              PIC X(10).
003400     05  FS-WINDOW8              PIC X(10).
003500     05  FS-BRICKMOULD           PIC X(10).
003600     05  FS-EXT                  PIC X(10).
003700     05  FS-CASING               PIC X(10).
003800     05  FS-ROSETTE              PIC X(10).
003900     05  FS-GRILL                PIC X(10).
004000     05  FS-SDL                  PIC X(10).
004100     05  FS-COLOUR-IN            PIC X(10).
004200     05  FS-COLOUR-OUT           PIC X(10).
004300     05  FS-RUBBER-COLOUR        PIC X(10).
004400     05  FS-BAY                  PIC X(05).
004500     05  FS-BOW                  PIC X(05).
004600     05  FS-PATIO-DOOR           PIC X(10).
004700     05  FS-PATIO-DOOR-OPTIONS   PIC X(20).
004800     05  FS-EX-COL1              PIC X(10).
004900     05  FS-EX-COL2              PIC X(10).
005000     05  FS-EX-COL3              PIC X(10).
005100     05  FS-EX-COL4              PIC X(10).
005200     05  FS-EX-COL5              PIC X(10).
005300     05  FS-CORNER-DR            PIC X(08).
005400     05  FS-USER-NAME            PIC X(12).
005500     05  FS-LIST-DATE            PIC X(10).
005600     05  FS-COMPLETE             PIC X(08).
005700     05  FS-STATUS               PIC X(10).
005800     05  FS-P-BOTTERO            PIC X(05).
005900     05  FS-P-URBAN              PIC X(05).
006000     05  FS-P-CASING             PIC X(05).
006100     05  FS-P-SCREEN             PIC X(05).
006200     05  FS-P-GLASSTOP           PIC X(05).
006300     05  FS-P-SLCOVERS           PIC X(05).
006400     05  FS-P-EXTENSION          PIC X(05).
006500     05  FS-NOTE                 PIC X(30).
006600     05  FS-BOOKING-DATE         PIC X(10).
006700     05  FS-COLOUR-BATCH-NO      PIC X(10).
006800     05  FS-COLOUR-CUT-DATE      PIC X(10).
006900     05  FS-FILLER                  PIC X(20).
007000
007100*----------------------------------------------------------------*
007200* ORDEM DOS 54 CONTADORES DENTRO DE FS-CONTADOR (POSICAO = ORDEM
007300* DO CABECALHO CANONICO NO ARQUIVO DE ENTRADA):
007400*  1 AW-V      2 CAW-V    3 CCS-L    4 CCS-R    5 CECS-L
007500*  6 CECS-R    7 CS-L     8 CS-R     9 CSHAPE  10 CV-F
007600* 11 DES      12 DESLO   13 DWIND   14 SDWIND  15 SHO
007700* 16 SLO      17 SU      18 SU1     19 SUSHP   20 V-A
007800* 21 V-AO     22 V-B     23 V-BLO   24 V-C     25 V-F
007900* 26 V-LCS    27 V-SF    28 V-SH    29 V-SHO   30 V-SLO
008000* 31 V-SLOO   32 V-SLOS  33 V-SSO   34 V-SS    35 V-SLOR
008100* 36 V-SS-R   37 V-SSOR  38 VSLOSR  39 DES4    40 DESLO4
008200* 41 SH       42 SS      43 SS-R    44 SSO     45 SLO-R
008300* 46 SSO-R    47 SLOO    48 SLOS    49 SLOSR   50 DH
008400* 51 SHP-SH   52 SHAPE   53 CV-SF   54 CV-SF (REPETIDO NO FEED
008500*                                   DE ORIGEM DA FABRICA)
008600*----------------------------------------------------------------*
