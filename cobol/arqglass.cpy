000100*----------------------------------------------------------------*
000200* COPY        ARQGLASS
000300* SISTEMA:    PLANT
000400* ARQUIVO:    GLASS.DAT  (MESTRE DE GLASS REPORT)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED GLASSREPORT.
000600*             FS-SEQ E CHAVE PRIMARIA; FS-ORDER E CHAVE
000700*             ALTERNATIVA COM DUPLICIDADE (REENVIO GRAVA OUTRA
000800*             LINHA); FS-SEALED-UNIT-ID E SEGUNDA CHAVE
000900*             ALTERNATIVA COM DUPLICIDADE PARA O CASO
001000*             DUPLICATE (ORDER + SEALED-UNIT-ID IGUAIS).
001100* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001200*             ----------  -----------  -------  ------------
001300*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001400*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001500*----------------------------------------------------------------*
001600 01  FS-GLASS-REC.
001700     05  FS-SEQ                  PIC 9(08).
001800     05  FS-ORDER-DATE           PIC X(10).
001900     05  FS-LIST-DATE            PIC X(10).
002000     05  FS-SEALED-UNIT-ID       PIC X(15).
002100     05  FS-OT                   PIC X(04).
002200     05  FS-WINDOW-TYPE          PIC X(12).
002300     05  FS-LINE1                PIC X(20).
002400     05  FS-LINE2                PIC X(20).
002500     05  FS-LINE3                PIC X(20).
002600     05  FS-GRILLS               PIC X(12).
002700     05  FS-SPACER               PIC X(12).
002800     05  FS-DEALER               PIC X(25).
002900     05  FS-GLASS-COMMENT        PIC X(30).
003000     05  FS-TAG                  PIC X(15).
003100     05  FS-ZONES                PIC X(10).
003200     05  FS-U-VALUE              PIC X(08).
003300     05  FS-SOLAR-HEAT-GAIN      PIC X(08).
003400     05  FS-VISUAL-TRASMITTANCE  PIC X(08).
003500     05  FS-ENERGY-RATING        PIC X(08).
003600     05  FS-GLASS-TYPE           PIC X(15).
003700     05  FS-ORDER                PIC X(10).
003800     05  FS-WIDTH                PIC X(08).
003900     05  FS-HEIGHT               PIC X(08).
004000     05  FS-QTY                  PIC X(05).
004100     05  FS-DESCRIPTION          PIC X(30).
004200     05  FS-NOTE1                PIC X(20).
004300     05  FS-NOTE2                PIC X(20).
004400     05  FS-RACK-ID              PIC X(10).
004500     05  FS-COMPLETE             PIC X(08).
004600     05  FS-SHIPPING             PIC X(10).
004700     05  FS-FILLER                  PIC X(20).
