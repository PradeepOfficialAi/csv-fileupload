000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    FRAMESCUTTING-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-08.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     FRAMESCUTTING-LOAD - CARGA DO FEED FRAMESCUTTING
001200*               (SERRA DE QUADROS)
001300*
001400* OBJETIVO:     LER O ARQUIVO FRAMESCUTTING_aaaammdd.CSV, QUE
001500*               TRAZ 26 COLUNAS GENERICAS A A Z (LAYOUT DE
001600*               FABRICA DA MAQUINA, SEM NOMES DE NEGOCIO).  A
001700*               COLUNA F E A CHAVE DE COLISAO; QUANDO A COLUNA F
001800*               VEM EM BRANCO USA-SE A COLUNA J COMO RESERVA.
001900*               LINHA CUJA CHAVE JA ESTA GRAVADA NAO E GRAVADA -
002000*               SO GERA AVISO DE DUPLICIDADE COM A DATA (COLUNA
002100*               U) DA LINHA JA GRAVADA.
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------*
002500* 1994-03-08  R.MOTA      PLT-0007  VERSAO INICIAL.
002600* 1994-07-26  R.MOTA      PLT-0032  INCLUIDA A CHAVE RESERVA
002700*                         (COLUNA J) - A MAQUINA AS VEZES MANDA A
002800*                         COLUNA F EM BRANCO.
002900* 1996-11-14  R.MOTA      PLT-0118  AVISO DE DUPLICIDADE PASSOU A
003000*                         USAR A COPY ARQALERTA.
003100* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003200*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003300*                         9(04).
003400* 2001-07-23  R.MOTA      PLT-0128  REVISADA A ROTINA DE CORTE DE ESPACOS
003500*                         (9600) PARA USAR O MESMO PADRAO DAS DEMAIS
003600*                         CARGAS - SEM IMPACTO NO RESULTADO.
003700* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
003800*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
003900*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
004000*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
004100*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
004200*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004300*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004400*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004500*                         COMPILAVA) - AGORA USA FS-FILLER.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800*----------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005300     UPSI-0 IS WC-CHAVE-TESTE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-STAT.
005900     SELECT FRAMES-MASTER ASSIGN TO DISK "FRAMES.DAT"
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         FILE STATUS IS FS2-STAT
006300         RECORD KEY IS FS-SEQ
006400         ALTERNATE RECORD KEY IS FS-COL-F WITH DUPLICATES
006500         ALTERNATE RECORD KEY IS FS-COL-J WITH DUPLICATES.
006600     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS3-STAT.
006900     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS4-STAT.
007200*----------------------------------------------------------------*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*----------------------------------------------------------------*
007600 FD  FEED-INPUT.
007700 01  FI-LINHA                    PIC X(800).
007800
007900 FD  FRAMES-MASTER.
008000 COPY arqframes.
008100
008200 FD  ALERTA-LOG.
008300 01  AL-LINHA                    PIC X(80).
008400
008500 FD  RESUMO-LOG.
008600 01  RL-LINHA                    PIC X(80).
008700
008800 01  RL-LINHA-R REDEFINES RL-LINHA.
008900     05  RL-ROTULO               PIC X(40).
009000     05  RL-VALOR                PIC X(40).
009100
009200*----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400*----------------------------------------------------------------*
009500 COPY arqalerta.
009600
009700 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009800 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
009900     88  FS2-NAO-EXISTE          VALUE 35.
010000 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
010100 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
010200
010300 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010400     88  FS-TERMINA              VALUE 99.
010500
010600 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010700
010800 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010900 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
011000     05  WS-CAMINHO-CAR OCCURS 100 TIMES
011100             INDEXED BY WS-CAMINHO-IDX
011200             PIC X(01).
011300
011400 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011500 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011600
011700 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011800 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011900 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
012000 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
012100 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
012200 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
012300 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012400 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012500 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012600
012700 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
012800
012900 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
013000     88  WS-HA-CABECALHO         VALUE "S".
013100 01  WS-ACHOU                    PIC X(01) VALUE "N".
013200 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
013300 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
013400 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
013500 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
013600 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
013700 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Frame".
013800
013900 01  WS-LINHA-MAIUSC             PIC X(800) VALUE SPACES.
014000 01  WC-CABECALHO-FRAMES         PIC X(800) VALUE
014100     "A,B,C,D,E,F,G,H,I,J,K,L,M,N,O,P,Q,R,S,T,U,V,W,X,Y,Z".
014200
014300 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
014400 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
014500
014600 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
014700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014800     05  WS-ANO-SIS              PIC 9(04).
014900     05  WS-MES-SIS              PIC 9(02).
015000     05  WS-DIA-SIS              PIC 9(02).
015100
015200 01  WS-CHAVE-EFETIVA            PIC X(01) VALUE "N".
015300 01  WS-VALOR-CHAVE              PIC X(15) VALUE SPACES.
015400 01  WS-DATA-ACHADA              PIC X(15) VALUE SPACES.
015500
015600*----------------------------------------------------------------*
015700* LINHA DE ENTRADA QUEBRADA EM 26 COLUNAS - TABELA, NAO CAMPOS
015800* NOMEADOS, PORQUE O PROPRIO ARQUIVO DE ORIGEM NAO TEM NOMES DE
015900* NEGOCIO PARA AS COLUNAS.  ISSO PERMITE CORTAR ESPACO DE TODAS
016000* AS COLUNAS COM UM UNICO LACO (VER 2150).
016100*----------------------------------------------------------------*
016200 01  FS2-FRAMES-ROW.
016300     05  FS2-COL OCCURS 26 TIMES
016400             INDEXED BY FS2-COL-IDX
016500             PIC X(15).
016600
016700*----------------------------------------------------------------*
016800 LINKAGE SECTION.
016900*----------------------------------------------------------------*
017000 01  LK-CAMINHO-ENTRADA          PIC X(100).
017100 01  LK-RETORNO                  PIC 9(02).
017200*----------------------------------------------------------------*
017300 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
017400                          LK-RETORNO.
017500*----------------------------------------------------------------*
017600 0000-CONTROLE SECTION.
017700 0000.
017800     MOVE ZERO TO LK-RETORNO.
017900     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
018000     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
018100     MOVE ZERO TO WC-ALR-QTDE.
018200     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
018300     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
018400     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
018500     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
018600     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
018700     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
018800     GOBACK.
018900
019000 0000-EXIT.
019100     EXIT.
019200
019300 1000-ABRE-MESTRE SECTION.
019400 1000.
019500     OPEN I-O FRAMES-MASTER.
019600     IF FS2-NAO-EXISTE
019700         OPEN OUTPUT FRAMES-MASTER
019800         CLOSE FRAMES-MASTER
019900         OPEN I-O FRAMES-MASTER
020000     END-IF.
020100     START FRAMES-MASTER LAST END-START.
020200     READ FRAMES-MASTER PREVIOUS END-READ.
020300     IF FS2-STAT NOT = ZERO
020400         MOVE 1 TO WS-PROX-SEQ
020500     ELSE
020600         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
020700     END-IF.
020800
020900 1000-ABRE-MESTRE-EXIT.
021000     EXIT.
021100
021200*----------------------------------------------------------------*
021300* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
021400*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
021500*----------------------------------------------------------------*
021600 1050-EXTRAI-DATA-ARQUIVO SECTION.
021700 1050.
021800     MOVE ZERO TO WS-IND-VARRE.
021900     PERFORM 1051-PROCURA-SUBLINHADO
022000               THRU 1051-PROCURA-SUBLINHADO-EXIT
022100         VARYING WS-IND-VARRE FROM 100 BY -1
022200           UNTIL WS-IND-VARRE < 1
022300              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
022400     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
022500         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
022600             TO WS-ARQ-DATA
022700     ELSE
022800         MOVE SPACES TO WS-ARQ-DATA
022900     END-IF.
023000
023100 1050-EXIT.
023200     EXIT.
023300
023400 1051-PROCURA-SUBLINHADO SECTION.
023500 1051.
023600     CONTINUE.
023700
023800 1051-EXIT.
023900     EXIT.
024000
024100 1100-VERIFICA-CABECALHO SECTION.
024200 1100.
024300     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
024400     INSPECT WS-LINHA-MAIUSC CONVERTING
024500         "abcdefghijklmnopqrstuvwxyz" TO
024600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024700     IF WS-LINHA-MAIUSC = WC-CABECALHO-FRAMES
024800         MOVE "S" TO WS-TEM-CABECALHO
024900     ELSE
025000         MOVE "N" TO WS-TEM-CABECALHO
025100     END-IF.
025200
025300 1100-EXIT.
025400     EXIT.
025500
025600 2000-PROCESSA-ARQUIVO SECTION.
025700 2000.
025800     OPEN INPUT FEED-INPUT.
025900     MOVE ZERO TO FS-EXIT.
026000     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
026100     IF NOT FS-TERMINA
026200         PERFORM 1100-VERIFICA-CABECALHO
026300                   THRU 1100-VERIFICA-CABECALHO-EXIT
026400         IF WS-HA-CABECALHO
026500             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
026600         END-IF
026700     END-IF.
026800     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
026900         UNTIL FS-TERMINA.
027000     CLOSE FEED-INPUT.
027100
027200 2000-EXIT.
027300     EXIT.
027400
027500 2100-PROCESSA-LINHA SECTION.
027600 2100.
027700     ADD 1 TO WS-QT-LIDOS.
027800     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
027900     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
028000     PERFORM 2200-DETERMINA-CHAVE THRU 2200-DETERMINA-CHAVE-EXIT.
028100     MOVE "N" TO WS-ACHOU.
028200     IF WS-CHAVE-EFETIVA NOT = "N"
028300         PERFORM 2300-PROCURA-DUPLICIDADE
028400                   THRU 2300-PROCURA-DUPLICIDADE-EXIT
028500     END-IF.
028600     IF WS-ACHOU = "Y"
028700         ADD 1 TO WS-QT-DUPLICADOS
028800         MOVE "DUPLICATE" TO WS-ALR-TIPO-NOVO
028900         MOVE WS-VALOR-CHAVE TO WS-ALR-PEDIDO-NOVO
029000         MOVE WS-DATA-ACHADA TO WS-ALR-DATA-NOVO
029100         PERFORM 7100-REGISTRA-ALERTA
029200                   THRU 7100-REGISTRA-ALERTA-EXIT
029300     ELSE
029400         PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT
029500         ADD 1 TO WS-QT-INSERIDOS
029600     END-IF.
029700     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
029800
029900 2100-EXIT.
030000     EXIT.
030100
030200 2110-QUEBRA-LINHA SECTION.
030300 2110.
030400     INITIALIZE FS2-FRAMES-ROW.
030500     UNSTRING FI-LINHA DELIMITED BY ","
030600         INTO FS2-COL (1),  FS2-COL (2),  FS2-COL (3),
030700              FS2-COL (4),  FS2-COL (5),  FS2-COL (6),
030800              FS2-COL (7),  FS2-COL (8),  FS2-COL (9),
030900              FS2-COL (10), FS2-COL (11), FS2-COL (12),
031000              FS2-COL (13), FS2-COL (14), FS2-COL (15),
031100              FS2-COL (16), FS2-COL (17), FS2-COL (18),
031200              FS2-COL (19), FS2-COL (20), FS2-COL (21),
031300              FS2-COL (22), FS2-COL (23), FS2-COL (24),
031400              FS2-COL (25), FS2-COL (26)
031500     END-UNSTRING.
031600
031700 2110-EXIT.
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100* 2150 - CORTA ESPACOS DE TODAS AS 26 COLUNAS NUM SO LACO - SO
032200*        FUNCIONA PORQUE AS 26 COLUNAS TEM O MESMO TAMANHO.
032300*----------------------------------------------------------------*
032400 2150-CORTA-CAMPOS SECTION.
032500 2150.
032600     PERFORM 2151-CORTA-UMA-COLUNA
032700               THRU 2151-CORTA-UMA-COLUNA-EXIT
032800         VARYING FS2-COL-IDX FROM 1 BY 1 UNTIL FS2-COL-IDX > 26.
032900
033000 2150-EXIT.
033100     EXIT.
033200
033300 2151-CORTA-UMA-COLUNA SECTION.
033400 2151.
033500     MOVE FS2-COL (FS2-COL-IDX) TO WS-TRIM-CAMPO.
033600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033700     MOVE WS-TRIM-CAMPO TO FS2-COL (FS2-COL-IDX).
033800
033900 2151-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300* 2200 - COLUNA F (INDICE 6) E A CHAVE PRINCIPAL; SE VIER EM
034400*        BRANCO USA-SE A COLUNA J (INDICE 10) COMO RESERVA.
034500*----------------------------------------------------------------*
034600 2200-DETERMINA-CHAVE SECTION.
034700 2200.
034800     IF FS2-COL (6) NOT = SPACES
034900         MOVE "F" TO WS-CHAVE-EFETIVA
035000         MOVE FS2-COL (6) TO WS-VALOR-CHAVE
035100     ELSE
035200         IF FS2-COL (10) NOT = SPACES
035300             MOVE "J" TO WS-CHAVE-EFETIVA
035400             MOVE FS2-COL (10) TO WS-VALOR-CHAVE
035500         ELSE
035600             MOVE "N" TO WS-CHAVE-EFETIVA
035700             MOVE SPACES TO WS-VALOR-CHAVE
035800         END-IF
035900     END-IF.
036000
036100 2200-EXIT.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500* 2300 - PROCURA LINHA JA GRAVADA COM A CHAVE EFETIVA DESTA
036600*        LINHA; SE ACHAR, GUARDA A COLUNA U (DATA) DA LINHA
036700*        ENCONTRADA.
036800*----------------------------------------------------------------*
036900 2300-PROCURA-DUPLICIDADE SECTION.
037000 2300.
037100     IF WS-CHAVE-EFETIVA = "F"
037200         MOVE WS-VALOR-CHAVE TO FS-COL-F
037300         START FRAMES-MASTER KEY IS EQUAL FS-COL-F
037400             INVALID KEY
037500                 CONTINUE
037600             NOT INVALID KEY
037700                 READ FRAMES-MASTER NEXT RECORD
037800                     AT END
037900                         CONTINUE
038000                     NOT AT END
038100                         IF FS-COL-F = WS-VALOR-CHAVE
038200                             MOVE "Y" TO WS-ACHOU
038300                             MOVE FS-COL-U TO WS-DATA-ACHADA
038400                         END-IF
038500                 END-READ
038600         END-START
038700     ELSE
038800         MOVE WS-VALOR-CHAVE TO FS-COL-J
038900         START FRAMES-MASTER KEY IS EQUAL FS-COL-J
039000             INVALID KEY
039100                 CONTINUE
039200             NOT INVALID KEY
039300                 READ FRAMES-MASTER NEXT RECORD
039400                     AT END
039500                         CONTINUE
039600                     NOT AT END
039700                         IF FS-COL-J = WS-VALOR-CHAVE
039800                             MOVE "Y" TO WS-ACHOU
039900                             MOVE FS-COL-U TO WS-DATA-ACHADA
040000                         END-IF
040100                 END-READ
040200         END-START
040300     END-IF.
040400
040500 2300-EXIT.
040600     EXIT.
040700
040800 3200-GRAVA-REGISTRO SECTION.
040900 3200.
041000     MOVE WS-PROX-SEQ TO FS-SEQ.
041100     MOVE FS2-COL (1)  TO FS-COL-A.
041200     MOVE FS2-COL (2)  TO FS-COL-B.
041300     MOVE FS2-COL (3)  TO FS-COL-C.
041400     MOVE FS2-COL (4)  TO FS-COL-D.
041500     MOVE FS2-COL (5)  TO FS-COL-E.
041600     MOVE FS2-COL (6)  TO FS-COL-F.
041700     MOVE FS2-COL (7)  TO FS-COL-G.
041800     MOVE FS2-COL (8)  TO FS-COL-H.
041900     MOVE FS2-COL (9)  TO FS-COL-I.
042000     MOVE FS2-COL (10) TO FS-COL-J.
042100     MOVE FS2-COL (11) TO FS-COL-K.
042200     MOVE FS2-COL (12) TO FS-COL-L.
042300     MOVE FS2-COL (13) TO FS-COL-M.
042400     MOVE FS2-COL (14) TO FS-COL-N.
042500     MOVE FS2-COL (15) TO FS-COL-O.
042600     MOVE FS2-COL (16) TO FS-COL-P.
042700     MOVE FS2-COL (17) TO FS-COL-Q.
042800     MOVE FS2-COL (18) TO FS-COL-R.
042900     MOVE FS2-COL (19) TO FS-COL-S.
043000     MOVE FS2-COL (20) TO FS-COL-T.
043100     MOVE FS2-COL (21) TO FS-COL-U.
043200     MOVE FS2-COL (22) TO FS-COL-V.
043300     MOVE FS2-COL (23) TO FS-COL-W.
043400     MOVE FS2-COL (24) TO FS-COL-X.
043500     MOVE FS2-COL (25) TO FS-COL-Y.
043600     MOVE FS2-COL (26) TO FS-COL-Z.
043700     MOVE SPACES TO FS-FILLER IN FS-FRAMES-REC.
043800     WRITE FS-FRAMES-REC
043900         INVALID KEY
044000             CONTINUE
044100         NOT INVALID KEY
044200             ADD 1 TO WS-PROX-SEQ
044300     END-WRITE.
044400
044500 3200-EXIT.
044600     EXIT.
044700
044800 7100-REGISTRA-ALERTA SECTION.
044900 7100.
045000     MOVE "N" TO WS-ACHOU.
045100     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
045200         VARYING WC-ALR-IDX FROM 1 BY 1
045300           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
045400     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
045500         ADD 1 TO WC-ALR-QTDE
045600         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
045700         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
045800         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
045900     END-IF.
046000
046100 7100-EXIT.
046200     EXIT.
046300
046400 7110-PROCURA-ALERTA SECTION.
046500 7110.
046600     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
046700        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
046800         MOVE "Y" TO WS-ACHOU
046900     END-IF.
047000
047100 7110-EXIT.
047200     EXIT.
047300
047400 7000-ESCREVE-ALERTA SECTION.
047500 7000.
047600     IF WC-ALR-QTDE > ZERO
047700         OPEN EXTEND ALERTA-LOG
047800         IF FS3-STAT NOT = ZERO
047900             OPEN OUTPUT ALERTA-LOG
048000         END-IF
048100         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
048200         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
048300         MOVE "RE-SEND"   TO WS-TIPO-CORRENTE
048400         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
048500         CLOSE ALERTA-LOG
048600     END-IF.
048700
048800 7000-EXIT.
048900     EXIT.
049000
049100 7020-ESCREVE-SECAO SECTION.
049200 7020.
049300     MOVE ZERO TO WS-QT-DO-TIPO.
049400     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
049500         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
049600     IF WS-QT-DO-TIPO > ZERO
049700         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
049800                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
049900         PERFORM 7040-ESCREVE-LINHA-ALERTA
050000                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
050100             VARYING WC-ALR-IDX FROM 1 BY 1
050200               UNTIL WC-ALR-IDX > WC-ALR-QTDE
050300     END-IF.
050400
050500 7020-EXIT.
050600     EXIT.
050700
050800 7021-CONTA-TIPO SECTION.
050900 7021.
051000     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
051100         ADD 1 TO WS-QT-DO-TIPO
051200     END-IF.
051300
051400 7021-EXIT.
051500     EXIT.
051600
051700 7030-ESCREVE-CABECALHO-ALERTA SECTION.
051800 7030.
051900     MOVE SPACES TO AL-LINHA.
052000     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
052100            " "                 DELIMITED BY SIZE
052200            WS-NOME-EXIBICAO    DELIMITED BY SPACE
052300            " ORDERS DETECTED"  DELIMITED BY SIZE
052400            INTO AL-LINHA
052500     END-STRING.
052600     WRITE AL-LINHA.
052700
052800 7030-EXIT.
052900     EXIT.
053000
053100 7040-ESCREVE-LINHA-ALERTA SECTION.
053200 7040.
053300     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
053400         MOVE SPACES TO AL-LINHA
053500         STRING "ORDER: "               DELIMITED BY SIZE
053600                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
053700                "  DATE: "              DELIMITED BY SIZE
053800                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
053900                INTO AL-LINHA
054000         END-STRING
054100         WRITE AL-LINHA
054200     END-IF.
054300
054400 7040-EXIT.
054500     EXIT.
054600
054700 7500-ESCREVE-RESUMO SECTION.
054800 7500.
054900     OPEN EXTEND RESUMO-LOG.
055000     IF FS4-STAT NOT = ZERO
055100         OPEN OUTPUT RESUMO-LOG
055200     END-IF.
055300     MOVE SPACES TO RL-LINHA.
055400     MOVE "FRAMESCUTTING - FILE DATE:" TO RL-ROTULO.
055500     MOVE WS-ARQ-DATA TO RL-VALOR.
055600     WRITE RL-LINHA.
055700     MOVE "FRAMESCUTTING - ROWS READ:"      TO WS-ROTULO-RESUMO.
055800     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
055900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
056000     MOVE "FRAMESCUTTING - ROWS INSERTED:"  TO WS-ROTULO-RESUMO.
056100     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
056200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
056300     MOVE "FRAMESCUTTING - ROWS UPDATED/REPLACED:"
056400                                            TO WS-ROTULO-RESUMO.
056500     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
056600     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
056700     MOVE "FRAMESCUTTING - ROWS SKIPPED:"   TO WS-ROTULO-RESUMO.
056800     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
056900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
057000     MOVE "FRAMESCUTTING - DUPLICATES FLAGGED:"
057100                                            TO WS-ROTULO-RESUMO.
057200     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
057300     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
057400     MOVE "FRAMESCUTTING - RE-SENDS FLAGGED:"
057500                                            TO WS-ROTULO-RESUMO.
057600     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
057700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
057800     CLOSE RESUMO-LOG.
057900
058000 7500-EXIT.
058100     EXIT.
058200
058300 7510-GRAVA-LINHA-RESUMO SECTION.
058400 7510.
058500     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
058600     MOVE SPACES TO RL-LINHA.
058700     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
058800     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
058900     WRITE RL-LINHA.
059000
059100 7510-EXIT.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 8000-FINALIZA SECTION.
059600 8000.
059700     CLOSE FRAMES-MASTER.
059800
059900 8000-FINALIZA-EXIT.
060000     EXIT.
060100
060200 9200-LE-LINHA SECTION.
060300 9200.
060400     READ FEED-INPUT
060500         AT END
060600             MOVE 99 TO FS-EXIT
060700     END-READ.
060800
060900 9200-LE-LINHA-EXIT.
061000     EXIT.
061100
061200 9600-CORTA-ESPACOS SECTION.
061300 9600.
061400     IF WS-TRIM-CAMPO = SPACES
061500         CONTINUE
061600     ELSE
061700         MOVE 1 TO WS-TRIM-POS
061800         PERFORM 9610-PROCURA-NAO-BRANCO
061900                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
062000             VARYING WS-TRIM-POS FROM 1 BY 1
062100               UNTIL WS-TRIM-POS > 40
062200                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
062300         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
062400             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
062500         END-IF
062600     END-IF.
062700
062800 9600-EXIT.
062900     EXIT.
063000
063100 9610-PROCURA-NAO-BRANCO SECTION.
063200 9610.
063300     CONTINUE.
063400
063500 9610-EXIT.
063600     EXIT.
