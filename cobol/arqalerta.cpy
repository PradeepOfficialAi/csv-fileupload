000100*----------------------------------------------------------------*
000200* COPY        ARQALERTA
000300* SISTEMA:    PLANT
000400* OBJETIVO:   LAYOUT DO AVISO DE DUPLICIDADE/REENVIO (ALERT
000500*             NOTICE) E TABELA DE DEDUPLICACAO POR PEDIDO,
000600*             COMUM A TODOS OS PROGRAMAS xxxx-LOAD.
000700*             ADICIONADO PARA O SISTEMA DE CARGA DE ARQUIVOS
000800*             DA FABRICA (JANELAS E PORTAS) - VER PLANT.CSV.
000900* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001000*             ----------  -----------  -------  ------------
001100*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001200*             1996-11-14  R.MOTA       PLT-0118 AUMENTOU FS-ALR-
001300*                                               PEDIDO DE 15
001400*                                               PARA 20 POS.
001500*----------------------------------------------------------------*
001600 01  FS-ALERTA-REC.
001700     05  FS-ALR-FEED             PIC X(20).
001800     05  FS-ALR-TIPO             PIC X(10).
001900     05  FS-ALR-PEDIDO           PIC X(20).
002000     05  FS-ALR-DATA             PIC X(15).
002100     05  FILLER                  PIC X(15).
002200
002300*----------------------------------------------------------------*
002400* TABELA DE CONTROLE DE ALERTAS JA EMITIDOS NESTA EXECUCAO -
002500* USADA PARA NAO REPETIR O MESMO PEDIDO DUAS VEZES NO AVISO.
002600*----------------------------------------------------------------*
002700 01  WC-ALERTA-CTRL.
002800     05  WC-ALR-QTDE             PIC 9(04) COMP VALUE ZERO.
002900     05  WC-ALR-ITEM
003000             OCCURS 0 TO 500 TIMES DEPENDING ON WC-ALR-QTDE
003100             INDEXED BY WC-ALR-IDX.
003200         10  WC-ALR-TIPO         PIC X(10).
003300         10  WC-ALR-PEDIDO       PIC X(20).
003400         10  WC-ALR-DATA         PIC X(15).
