000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    WINDOWSENTRY-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-24.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     WINDOWSENTRY-LOAD - CARGA DO FEED WINDOWSENTRY
001200*               (CADASTRO DE ENTRADA DE PEDIDOS DE WINDOWS NO
001300*               SISTEMA DE VENDAS).
001400*
001500* OBJETIVO:     CADA LINHA ATUALIZA O PRIMEIRO REGISTRO JA
001600*               GRAVADO CUJO ORDER NUMBER OU QUOTATION NUMBER
001700*               COINCIDA COM O DA LINHA (QUALQUER UM DOS DOIS
001800*               CAMPOS SERVE DE CHAVE DE LOCALIZACAO).  SE NAO
001900*               ACHAR NENHUM, GRAVA COMO REGISTRO NOVO.  LINHA
002000*               COM OS DOIS CAMPOS EM BRANCO E IGNORADA.
002100*
002200*               ESTE FEED E O UNICO DA CARGA QUE REJEITA O
002300*               ARQUIVO INTEIRO QUANDO O CABECALHO NAO CONFERE -
002400*               NENHUMA LINHA E PROCESSADA NESSE CASO (VER
002500*               2000-PROCESSA-ARQUIVO).
002600*----------------------------------------------------------------*
002700* HISTORICO DE ALTERACOES
002800*----------------------------------------------------------------*
002900* 1994-03-24  R.MOTA      PLT-0012  VERSAO INICIAL.
003000* 1994-09-19  R.MOTA      PLT-0038  ARQUIVO INTEIRO PASSOU A SER
003100*                         REJEITADO QUANDO O CABECALHO NAO
003200*                         CONFERE (ANTES A LINHA 1 ERA TRATADA
003300*                         COMO DADO E ENTRAVA LIXO NO MESTRE).
003400* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003500*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003600*                         9(04).
003700* 2002-03-28  J.ALVES     PLT-0131  REVISADA A REGRA DE REJEICAO DE
003800*                         CABECALHO COM O PESSOAL DA SALA DE VENDAS -
003900*                         CONFIRMADO QUE O LAYOUT WC-CABECALHO-WINENT
004000*                         CONTINUA VALIDO.
004100* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
004200*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
004300*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
004400*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
004500*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
004600*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004700*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004800*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004900*                         COMPILAVA) - AGORA USA FS-FILLER.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200*----------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005700     UPSI-0 IS WC-CHAVE-TESTE.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-STAT.
006300     SELECT WINENT-MASTER ASSIGN TO DISK "WINENT.DAT"
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE IS DYNAMIC
006600         FILE STATUS IS FS2-STAT
006700         RECORD KEY IS FS-SEQ
006800         ALTERNATE RECORD KEY IS FS-ORDER-NUMBER WITH DUPLICATES
006900         ALTERNATE RECORD KEY IS FS-QUOTATION-NUMBER
007000             WITH DUPLICATES.
007100     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS4-STAT.
007400*----------------------------------------------------------------*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*----------------------------------------------------------------*
007800 FD  FEED-INPUT.
007900 01  FI-LINHA                    PIC X(150).
008000
008100 FD  WINENT-MASTER.
008200 COPY arqwinent.
008300
008400 FD  RESUMO-LOG.
008500 01  RL-LINHA                    PIC X(80).
008600
008700 01  RL-LINHA-R REDEFINES RL-LINHA.
008800     05  RL-ROTULO               PIC X(40).
008900     05  RL-VALOR                PIC X(40).
009000
009100*----------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*----------------------------------------------------------------*
009400 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009500 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
009600     88  FS2-NAO-EXISTE          VALUE 35.
009700 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
009800
009900 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010000     88  FS-TERMINA              VALUE 99.
010100
010200 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010300
010400 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010500 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
010600     05  WS-CAMINHO-CAR OCCURS 100 TIMES
010700             INDEXED BY WS-CAMINHO-IDX
010800             PIC X(01).
010900
011000 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011100 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011200
011300 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011400 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011500 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
011600 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
011700 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
011800 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
011900 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012000 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012100 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012200
012300 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
012400
012500 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
012600     88  WS-HA-CABECALHO         VALUE "S".
012700 01  WS-ARQUIVO-REJEITADO        PIC X(01) VALUE "N".
012800     88  WS-ARQUIVO-FOI-REJEITADO VALUE "S".
012900 01  WS-ACHOU                    PIC X(01) VALUE "N".
013000
013100 01  WS-LINHA-MAIUSC             PIC X(150) VALUE SPACES.
013200 01  WC-CABECALHO-WINENT         PIC X(150) VALUE
013300     "ORDER NUMBER,QUOTATION NUMBER,WINDOWS QTY,LINE QTY,
013400-    "OPENING QTY,USER NAME,ORDER DATE,SYSTEM,OUTPUT DATE,
013500-    "DEALER NAME".
013600
013700 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
013800 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
013900
014000 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
014100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014200     05  WS-ANO-SIS              PIC 9(04).
014300     05  WS-MES-SIS              PIC 9(02).
014400     05  WS-DIA-SIS              PIC 9(02).
014500
014600 01  FS2-WINENT-LINHA.
014700     05  FS2-ORDER-NUMBER        PIC X(10).
014800     05  FS2-QUOTATION-NUMBER    PIC X(10).
014900     05  FS2-WINDOWS-QTY         PIC X(05).
015000     05  FS2-LINE-QTY            PIC X(05).
015100     05  FS2-OPENING-QTY         PIC X(05).
015200     05  FS2-USER-NAME           PIC X(12).
015300     05  FS2-ORDER-DATE          PIC X(10).
015400     05  FS2-SYSTEM              PIC X(10).
015500     05  FS2-OUTPUT-DATE         PIC X(10).
015600     05  FS2-DEALER-NAME         PIC X(25).
015700
015800*----------------------------------------------------------------*
015900 LINKAGE SECTION.
016000*----------------------------------------------------------------*
016100 01  LK-CAMINHO-ENTRADA          PIC X(100).
016200 01  LK-RETORNO                  PIC 9(02).
016300*----------------------------------------------------------------*
016400 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
016500                          LK-RETORNO.
016600*----------------------------------------------------------------*
016700 0000-CONTROLE SECTION.
016800 0000.
016900     MOVE ZERO TO LK-RETORNO.
017000     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
017100     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
017200     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
017300     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
017400     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
017500     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
017600     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
017700     GOBACK.
017800
017900 0000-EXIT.
018000     EXIT.
018100
018200 1000-ABRE-MESTRE SECTION.
018300 1000.
018400     OPEN I-O WINENT-MASTER.
018500     IF FS2-NAO-EXISTE
018600         OPEN OUTPUT WINENT-MASTER
018700         CLOSE WINENT-MASTER
018800         OPEN I-O WINENT-MASTER
018900     END-IF.
019000     START WINENT-MASTER LAST END-START.
019100     READ WINENT-MASTER PREVIOUS END-READ.
019200     IF FS2-STAT NOT = ZERO
019300         MOVE 1 TO WS-PROX-SEQ
019400     ELSE
019500         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
019600     END-IF.
019700
019800 1000-ABRE-MESTRE-EXIT.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
020300*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
020400*----------------------------------------------------------------*
020500 1050-EXTRAI-DATA-ARQUIVO SECTION.
020600 1050.
020700     MOVE ZERO TO WS-IND-VARRE.
020800     PERFORM 1051-PROCURA-SUBLINHADO
020900               THRU 1051-PROCURA-SUBLINHADO-EXIT
021000         VARYING WS-IND-VARRE FROM 100 BY -1
021100           UNTIL WS-IND-VARRE < 1
021200              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
021300     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
021400         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
021500             TO WS-ARQ-DATA
021600     ELSE
021700         MOVE SPACES TO WS-ARQ-DATA
021800     END-IF.
021900
022000 1050-EXIT.
022100     EXIT.
022200
022300 1051-PROCURA-SUBLINHADO SECTION.
022400 1051.
022500     CONTINUE.
022600
022700 1051-EXIT.
022800     EXIT.
022900
023000 1100-VERIFICA-CABECALHO SECTION.
023100 1100.
023200     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
023300     INSPECT WS-LINHA-MAIUSC CONVERTING
023400         "abcdefghijklmnopqrstuvwxyz" TO
023500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023600     IF WS-LINHA-MAIUSC = WC-CABECALHO-WINENT
023700         MOVE "S" TO WS-TEM-CABECALHO
023800     ELSE
023900         MOVE "N" TO WS-TEM-CABECALHO
024000     END-IF.
024100
024200 1100-EXIT.
024300     EXIT.
024400
024500*----------------------------------------------------------------*
024600* 2000 - QUANDO O CABECALHO NAO CONFERE O ARQUIVO INTEIRO E
024700*        REJEITADO - NENHUMA LINHA E GRAVADA NO MESTRE, SO O
024800*        RESUMOLOG REGISTRA A OCORRENCIA (WS-QT-IGNORADOS FICA
024900*        ZERADO, A REJEICAO APARECE NA PROPRIA LINHA DE DATA DO
025000*        ARQUIVO).
025100*----------------------------------------------------------------*
025200 2000-PROCESSA-ARQUIVO SECTION.
025300 2000.
025400     MOVE "N" TO WS-ARQUIVO-REJEITADO.
025500     OPEN INPUT FEED-INPUT.
025600     MOVE ZERO TO FS-EXIT.
025700     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
025800     IF NOT FS-TERMINA
025900         PERFORM 1100-VERIFICA-CABECALHO
026000                   THRU 1100-VERIFICA-CABECALHO-EXIT
026100         IF WS-HA-CABECALHO
026200             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
026300         ELSE
026400             MOVE "S" TO WS-ARQUIVO-REJEITADO
026500             MOVE 99 TO FS-EXIT
026600         END-IF
026700     END-IF.
026800     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
026900         UNTIL FS-TERMINA.
027000     CLOSE FEED-INPUT.
027100
027200 2000-EXIT.
027300     EXIT.
027400
027500 2100-PROCESSA-LINHA SECTION.
027600 2100.
027700     ADD 1 TO WS-QT-LIDOS.
027800     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
027900     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
028000     IF FS2-ORDER-NUMBER = SPACES AND FS2-QUOTATION-NUMBER = SPACES
028100         ADD 1 TO WS-QT-IGNORADOS
028200     ELSE
028300         PERFORM 3000-LOCALIZA-REGISTRO
028400                   THRU 3000-LOCALIZA-REGISTRO-EXIT
028500         IF WS-ACHOU = "Y"
028600             PERFORM 3100-ATUALIZA-REGISTRO
028700                       THRU 3100-ATUALIZA-REGISTRO-EXIT
028800             ADD 1 TO WS-QT-ATUALIZADOS
028900         ELSE
029000             PERFORM 3200-GRAVA-REGISTRO
029100                       THRU 3200-GRAVA-REGISTRO-EXIT
029200             ADD 1 TO WS-QT-INSERIDOS
029300         END-IF
029400     END-IF.
029500     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
029600
029700 2100-EXIT.
029800     EXIT.
029900
030000 2110-QUEBRA-LINHA SECTION.
030100 2110.
030200     INITIALIZE FS2-WINENT-LINHA.
030300     UNSTRING FI-LINHA DELIMITED BY ","
030400         INTO FS2-ORDER-NUMBER,     FS2-QUOTATION-NUMBER,
030500              FS2-WINDOWS-QTY,      FS2-LINE-QTY,
030600              FS2-OPENING-QTY,      FS2-USER-NAME,
030700              FS2-ORDER-DATE,       FS2-SYSTEM,
030800              FS2-OUTPUT-DATE,      FS2-DEALER-NAME
030900     END-UNSTRING.
031000
031100 2110-EXIT.
031200     EXIT.
031300
031400 2150-CORTA-CAMPOS SECTION.
031500 2150.
031600     MOVE FS2-ORDER-NUMBER TO WS-TRIM-CAMPO.
031700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
031800     MOVE WS-TRIM-CAMPO (1:10) TO FS2-ORDER-NUMBER.
031900
032000     MOVE FS2-QUOTATION-NUMBER TO WS-TRIM-CAMPO.
032100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
032200     MOVE WS-TRIM-CAMPO (1:10) TO FS2-QUOTATION-NUMBER.
032300
032400     MOVE FS2-WINDOWS-QTY TO WS-TRIM-CAMPO.
032500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
032600     MOVE WS-TRIM-CAMPO (1:5) TO FS2-WINDOWS-QTY.
032700
032800     MOVE FS2-LINE-QTY TO WS-TRIM-CAMPO.
032900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033000     MOVE WS-TRIM-CAMPO (1:5) TO FS2-LINE-QTY.
033100
033200     MOVE FS2-OPENING-QTY TO WS-TRIM-CAMPO.
033300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033400     MOVE WS-TRIM-CAMPO (1:5) TO FS2-OPENING-QTY.
033500
033600     MOVE FS2-USER-NAME TO WS-TRIM-CAMPO.
033700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033800     MOVE WS-TRIM-CAMPO (1:12) TO FS2-USER-NAME.
033900
034000     MOVE FS2-ORDER-DATE TO WS-TRIM-CAMPO.
034100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034200     MOVE WS-TRIM-CAMPO (1:10) TO FS2-ORDER-DATE.
034300
034400     MOVE FS2-SYSTEM TO WS-TRIM-CAMPO.
034500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034600     MOVE WS-TRIM-CAMPO (1:10) TO FS2-SYSTEM.
034700
034800     MOVE FS2-OUTPUT-DATE TO WS-TRIM-CAMPO.
034900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035000     MOVE WS-TRIM-CAMPO (1:10) TO FS2-OUTPUT-DATE.
035100
035200     MOVE FS2-DEALER-NAME TO WS-TRIM-CAMPO.
035300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035400     MOVE WS-TRIM-CAMPO (1:25) TO FS2-DEALER-NAME.
035500
035600 2150-EXIT.
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000* 3000 - LOCALIZA O PRIMEIRO REGISTRO GRAVADO CUJO ORDER NUMBER
036100*        OU QUOTATION NUMBER COINCIDA COM O DA LINHA RECEBIDA.
036200*        TENTA PRIMEIRO PELO ORDER NUMBER (SE PREENCHIDO NA
036300*        LINHA), DEPOIS PELO QUOTATION NUMBER.
036400*----------------------------------------------------------------*
036500 3000-LOCALIZA-REGISTRO SECTION.
036600 3000.
036700     MOVE "N" TO WS-ACHOU.
036800     IF FS2-ORDER-NUMBER NOT = SPACES
036900         MOVE FS2-ORDER-NUMBER TO FS-ORDER-NUMBER
037000         START WINENT-MASTER KEY IS EQUAL FS-ORDER-NUMBER
037100             INVALID KEY
037200                 CONTINUE
037300             NOT INVALID KEY
037400                 READ WINENT-MASTER NEXT RECORD
037500                     AT END
037600                         CONTINUE
037700                     NOT AT END
037800                         IF FS-ORDER-NUMBER = FS2-ORDER-NUMBER
037900                             MOVE "Y" TO WS-ACHOU
038000                         END-IF
038100                 END-READ
038200         END-START
038300     END-IF.
038400     IF WS-ACHOU = "N" AND FS2-QUOTATION-NUMBER NOT = SPACES
038500         MOVE FS2-QUOTATION-NUMBER TO FS-QUOTATION-NUMBER
038600         START WINENT-MASTER KEY IS EQUAL FS-QUOTATION-NUMBER
038700             INVALID KEY
038800                 CONTINUE
038900             NOT INVALID KEY
039000                 READ WINENT-MASTER NEXT RECORD
039100                     AT END
039200                         CONTINUE
039300                     NOT AT END
039400                         IF FS-QUOTATION-NUMBER = FS2-QUOTATION-NUMBER
039500                             MOVE "Y" TO WS-ACHOU
039600                         END-IF
039700                 END-READ
039800         END-START
039900     END-IF.
040000
040100 3000-EXIT.
040200     EXIT.
040300
040400*----------------------------------------------------------------*
040500* 3100 - O REGISTRO LOCALIZADO PELA 3000 JA ESTA NO BUFFER DE
040600*        FS-WINENT-REC (DEIXADO LA PELO READ NEXT RECORD).
040700*        SOBREGRAVA OS 10 CAMPOS E REGRAVA PELA CHAVE FS-SEQ.
040800*----------------------------------------------------------------*
040900 3100-ATUALIZA-REGISTRO SECTION.
041000 3100.
041100     MOVE FS2-ORDER-NUMBER     TO FS-ORDER-NUMBER.
041200     MOVE FS2-QUOTATION-NUMBER TO FS-QUOTATION-NUMBER.
041300     MOVE FS2-WINDOWS-QTY      TO FS-WINDOWS-QTY.
041400     MOVE FS2-LINE-QTY         TO FS-LINE-QTY.
041500     MOVE FS2-OPENING-QTY      TO FS-OPENING-QTY.
041600     MOVE FS2-USER-NAME        TO FS-USER-NAME.
041700     MOVE FS2-ORDER-DATE       TO FS-ORDER-DATE.
041800     MOVE FS2-SYSTEM           TO FS-SYSTEM.
041900     MOVE FS2-OUTPUT-DATE      TO FS-OUTPUT-DATE.
042000     MOVE FS2-DEALER-NAME      TO FS-DEALER-NAME.
042100     REWRITE FS-WINENT-REC
042200         INVALID KEY
042300             CONTINUE
042400     END-REWRITE.
042500
042600 3100-EXIT.
042700     EXIT.
042800
042900 3200-GRAVA-REGISTRO SECTION.
043000 3200.
043100     MOVE WS-PROX-SEQ          TO FS-SEQ.
043200     MOVE FS2-ORDER-NUMBER     TO FS-ORDER-NUMBER.
043300     MOVE FS2-QUOTATION-NUMBER TO FS-QUOTATION-NUMBER.
043400     MOVE FS2-WINDOWS-QTY      TO FS-WINDOWS-QTY.
043500     MOVE FS2-LINE-QTY         TO FS-LINE-QTY.
043600     MOVE FS2-OPENING-QTY      TO FS-OPENING-QTY.
043700     MOVE FS2-USER-NAME        TO FS-USER-NAME.
043800     MOVE FS2-ORDER-DATE       TO FS-ORDER-DATE.
043900     MOVE FS2-SYSTEM           TO FS-SYSTEM.
044000     MOVE FS2-OUTPUT-DATE      TO FS-OUTPUT-DATE.
044100     MOVE FS2-DEALER-NAME      TO FS-DEALER-NAME.
044200     MOVE SPACES TO FS-FILLER IN FS-WINENT-REC.
044300     WRITE FS-WINENT-REC
044400         INVALID KEY
044500             CONTINUE
044600         NOT INVALID KEY
044700             ADD 1 TO WS-PROX-SEQ
044800     END-WRITE.
044900
045000 3200-EXIT.
045100     EXIT.
045200
045300 7500-ESCREVE-RESUMO SECTION.
045400 7500.
045500     OPEN EXTEND RESUMO-LOG.
045600     IF FS4-STAT NOT = ZERO
045700         OPEN OUTPUT RESUMO-LOG
045800     END-IF.
045900     MOVE SPACES TO RL-LINHA.
046000     MOVE "WINDOWSENTRY - FILE DATE:" TO RL-ROTULO.
046100     MOVE WS-ARQ-DATA TO RL-VALOR.
046200     WRITE RL-LINHA.
046300     IF WS-ARQUIVO-FOI-REJEITADO
046400         MOVE SPACES TO RL-LINHA
046500         MOVE "WINDOWSENTRY - FILE REJECTED:" TO RL-ROTULO
046600         MOVE "HEADER MISMATCH" TO RL-VALOR
046700         WRITE RL-LINHA
046800     END-IF.
046900     MOVE "WINDOWSENTRY - ROWS READ:"     TO WS-ROTULO-RESUMO.
047000     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
047100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
047200     MOVE "WINDOWSENTRY - ROWS INSERTED:" TO WS-ROTULO-RESUMO.
047300     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
047400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
047500     MOVE "WINDOWSENTRY - ROWS UPDATED/REPLACED:"
047600                                            TO WS-ROTULO-RESUMO.
047700     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
047800     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
047900     MOVE "WINDOWSENTRY - ROWS SKIPPED:"  TO WS-ROTULO-RESUMO.
048000     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
048100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
048200     MOVE "WINDOWSENTRY - DUPLICATES FLAGGED:"
048300                                            TO WS-ROTULO-RESUMO.
048400     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
048500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
048600     MOVE "WINDOWSENTRY - RE-SENDS FLAGGED:"
048700                                            TO WS-ROTULO-RESUMO.
048800     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
048900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
049000     CLOSE RESUMO-LOG.
049100
049200 7500-EXIT.
049300     EXIT.
049400
049500 7510-GRAVA-LINHA-RESUMO SECTION.
049600 7510.
049700     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
049800     MOVE SPACES TO RL-LINHA.
049900     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
050000     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
050100     WRITE RL-LINHA.
050200
050300 7510-EXIT.
050400     EXIT.
050500
050600*----------------------------------------------------------------*
050700 8000-FINALIZA SECTION.
050800 8000.
050900     CLOSE WINENT-MASTER.
051000
051100 8000-FINALIZA-EXIT.
051200     EXIT.
051300
051400 9200-LE-LINHA SECTION.
051500 9200.
051600     READ FEED-INPUT
051700         AT END
051800             MOVE 99 TO FS-EXIT
051900     END-READ.
052000
052100 9200-LE-LINHA-EXIT.
052200     EXIT.
052300
052400 9600-CORTA-ESPACOS SECTION.
052500 9600.
052600     IF WS-TRIM-CAMPO = SPACES
052700         CONTINUE
052800     ELSE
052900         MOVE 1 TO WS-TRIM-POS
053000         PERFORM 9610-PROCURA-NAO-BRANCO
053100                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
053200             VARYING WS-TRIM-POS FROM 1 BY 1
053300               UNTIL WS-TRIM-POS > 40
053400                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
053500         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
053600             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
053700         END-IF
053800     END-IF.
053900
054000 9600-EXIT.
054100     EXIT.
054200
054300 9610-PROCURA-NAO-BRANCO SECTION.
054400 9610.
054500     CONTINUE.
054600
054700 9610-EXIT.
054800     EXIT.
