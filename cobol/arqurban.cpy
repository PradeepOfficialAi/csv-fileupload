000100*----------------------------------------------------------------*
000200* COPY        ARQURBAN
000300* SISTEMA:    PLANT
000400* ARQUIVO:    URBANCUT.DAT  (MESTRE DE URBAN CUTTING)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED URBANCUTTING -
000600*             15 COLUNAS GENERICAS A A O, PICTURE X(15) CADA.
000700*             FS-SEQ E CHAVE PRIMARIA; FS-COL-O (PIECE ID) E
000800*             CHAVE ALTERNATIVA DE COLISAO.
000900* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001000*             ----------  -----------  -------  ------------
001100*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001200*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001300*----------------------------------------------------------------*
001400 01  FS-URBAN-REC.
001500     05  FS-SEQ                  PIC 9(08).
001600     05  FS-COL-A                PIC X(15).
001700     05  FS-COL-B                PIC X(15).
001800     05  FS-COL-C                PIC X(15).
001900     05  FS-COL-D                PIC X(15).
002000     05  FS-COL-E                PIC X(15).
002100     05  FS-COL-F                PIC X(15).
002200     05  FS-COL-G                PIC X(15).
002300     05  FS-COL-H                PIC X(15).
002400     05  FS-COL-I                PIC X(15).
002500     05  FS-COL-J                PIC X(15).
002600     05  FS-COL-K                PIC X(15).
002700     05  FS-COL-L                PIC X(15).
002800     05  FS-COL-M                PIC X(15).
002900     05  FS-COL-N                PIC X(15).
003000     05  FS-COL-O                PIC X(15).
003100     05  FS-FILLER                  PIC X(20).
