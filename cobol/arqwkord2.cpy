000100*----------------------------------------------------------------*
000200* COPY        ARQWKORD2
000300* SISTEMA:    PLANT
000400* ARQUIVO:    WKORD2.DAT  (MESTRE DE WORK ORDER 2)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED WORKORDER2 - 11
000600*             CAMPOS GRAVADOS (O CAMPO OPTIONS DO ARQUIVO DE
000700*             ENTRADA NAO E GRAVADO, E DOBRADO DENTRO DE
000800*             FS-DESCRIPTION COMO "<DESCRICAO>##<OPTIONS>").
000900*             FS-SEQ E CHAVE PRIMARIA; FS-ORDER-NO E CHAVE
001000*             ALTERNATIVA COM DUPLICIDADE PORQUE UM PEDIDO TEM
001100*             VARIAS LINHAS DE WORK ORDER (O LOAD APAGA TODAS AS
001200*             LINHAS DO ORDER-NO ANTES DE REGRAVAR - REPLACE
001300*             TOTAL).
001400* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001500*             ----------  -----------  -------  ------------
001600*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001700*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001800*----------------------------------------------------------------*
001900 01  FS-WKORD2-REC.
002000     05  FS-SEQ                  PIC 9(08).
002100     05  FS-ORDER-NO             PIC X(10).
002200     05  FS-PO                   PIC X(15).
002300     05  FS-TAG                  PIC X(15).
002400     05  FS-DEALER               PIC X(25).
002500     05  FS-ORDER-DATE           PIC X(10).
002600     05  FS-DUE-DATE             PIC X(10).
002700     05  FS-WINDOW-DESCRIPTION   PIC X(25).
002800     05  FS-DESCRIPTION          PIC X(71).
002900     05  FS-QTY                  PIC X(05).
003000     05  FS-LINE-NO1             PIC X(06).
003100     05  FS-NOTE                 PIC X(30).
003200     05  FS-FILLER                  PIC X(20).
