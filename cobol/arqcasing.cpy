000100*----------------------------------------------------------------*
000200* COPY        ARQCASING
000300* SISTEMA:    PLANT
000400* ARQUIVO:    CASING.DAT  (MESTRE DE ETIQUETAS DE CASING)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED CASING.
000600*             FS-SEQ E CHAVE PRIMARIA (SEQUENCIAL, GERADA NA
000700*             GRAVACAO) PORQUE O MESMO CASING-ID PODE APARECER
000800*             MAIS DE UMA VEZ NO MESTRE (TODAS AS LINHAS SAO
000900*             GRAVADAS, MESMO AS FLAGADAS DUPLICATE). FS-CASING-
001000*             ID E CHAVE ALTERNATIVA COM DUPLICIDADE PARA A
001100*             CONTAGEM DE OCORRENCIAS.
001200* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001300*             ----------  -----------  -------  ------------
001400*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001500*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001600*----------------------------------------------------------------*
001700 01  FS-CASING-REC.
001800     05  FS-SEQ                  PIC 9(08).
001900     05  FS-SIZE                 PIC X(10).
002000     05  FS-H-AND-W              PIC X(10).
002100     05  FS-BIN                  PIC X(06).
002200     05  FS-LINE-NUMBER          PIC X(06).
002300     05  FS-PROFILE-TYPE         PIC X(15).
002400     05  FS-LABEL                PIC X(20).
002500     05  FS-ORDER-NUMBER         PIC X(10).
002600     05  FS-WINDOW-TYPE          PIC X(12).
002700     05  FS-WINDOW-SIZE          PIC X(12).
002800     05  FS-WINDOW-LINE          PIC X(06).
002900     05  FS-OT                   PIC X(04).
003000     05  FS-COLOUR-IN            PIC X(10).
003100     05  FS-COLOUR-OUT           PIC X(10).
003200     05  FS-RUBBER-COLOUR        PIC X(10).
003300     05  FS-COMPANY-NAME         PIC X(25).
003400     05  FS-CUSTOMER-PO          PIC X(15).
003500     05  FS-CASING-ID            PIC X(15).
003600     05  FS-DATE                 PIC X(10).
003700     05  FS-TIME                 PIC X(08).
003800     05  FS-FILLER                  PIC X(20).
