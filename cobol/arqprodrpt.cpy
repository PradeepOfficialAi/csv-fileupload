000100*----------------------------------------------------------------*
000200* COPY        ARQPRODRPT
000300* SISTEMA:    PLANT
000400* ARQUIVO:    PRODRPT.DAT  (MESTRE DE PRODUCTION REPORT)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED PRODUCTIONREPORT.
000600*             NAO HA REGRA DE CHAVE - O FEED E SOMENTE APPEND -
000700*             MAS O ARQUIVO PRECISA DE ORGANIZACAO INDEXADA PARA
000800*             PODER SER REABERTO I-O EM EXECUCOES SEGUINTES, POR
000900*             ISSO FS-SEQ (SEQUENCIAL GERADO NA GRAVACAO) E A
001000*             CHAVE PRIMARIA.
001100* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001200*             ----------  -----------  -------  ------------
001300*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001400*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001500*----------------------------------------------------------------*
001600 01  FS-PRODRPT-REC.
001700     05  FS-SEQ                  PIC 9(08).
001800     05  FS-PRODUCTION-DATE      PIC X(10).
001900     05  FS-LIST-DATE            PIC X(10).
002000     05  FS-ORDER                PIC X(10).
002100     05  FS-CASEMENT             PIC X(05).
002200     05  FS-SLIDER               PIC X(05).
002300     05  FS-SHAPE                PIC X(05).
002400     05  FS-SEALED-UNIT          PIC X(05).
002500     05  FS-P-DOOR               PIC X(05).
002600     05  FS-TOTAL                PIC X(06).
002700     05  FS-CUSTOMER-NAME        PIC X(25).
002800     05  FS-DESCRIPTIONS         PIC X(30).
002900     05  FS-NOTE                 PIC X(30).
003000     05  FS-FILLER                  PIC X(20).
