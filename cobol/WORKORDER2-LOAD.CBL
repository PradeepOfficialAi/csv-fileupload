000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    WORKORDER2-LOAD.
000400 AUTHOR.        J. ALVES.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-04-15.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     WORKORDER2-LOAD - CARGA DO FEED WORKORDER2
001200*               (LINHAS DE WORK ORDER DA SEGUNDA LINHA DE
001300*               PRODUCAO - VARIAS LINHAS POR PEDIDO).
001400*
001500* OBJETIVO:     REPLACE TOTAL POR ORDER NO - A PRIMEIRA LINHA DE
001600*               UM DADO ORDER NO LIDA NESTA EXECUCAO APAGA TODAS
001700*               AS LINHAS JA GRAVADAS PARA ESSE ORDER NO ANTES DE
001800*               REGRAVAR; AS DEMAIS LINHAS DO MESMO ORDER NO
001900*               NESTE MESMO ARQUIVO APENAS SE ACRESCENTAM (A
002000*               LIMPEZA SO ACONTECE UMA VEZ POR ORDER NO, VER
002100*               3100-LOCALIZA-E-LIMPA).  LINHA COM ORDER NO EM
002200*               BRANCO E IGNORADA.
002300*
002400*               O CAMPO OPTIONS DO ARQUIVO RECEBIDO NAO E GRAVADO
002500*               NO MESTRE - QUANDO PREENCHIDO ELE E DOBRADO
002600*               DENTRO DA DESCRIPTION COMO "DESCRICAO##OPTIONS"
002700*               (VER 2160-MONTA-DESCRICAO).
002800*----------------------------------------------------------------*
002900* HISTORICO DE ALTERACOES
003000*----------------------------------------------------------------*
003100* 1994-04-15  J.ALVES     PLT-0015  VERSAO INICIAL.
003200* 1995-06-20  R.MOTA      PLT-0052  CORRIGIDO REPLACE TOTAL QUE
003300*                         ESTAVA APAGANDO O ORDER NO A CADA LINHA
003400*                         DO MESMO PEDIDO (FICAVA SO A ULTIMA
003500*                         LINHA GRAVADA) - AGORA CONTROLA POR
003600*                         TABELA WC-ORDEM-LIMPA.
003700* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003800*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003900*                         9(04).
004000* 2007-11-09  T.BLACK     PLT-0164  LINHA QUE REGRAVA PEDIDO
004100*                         JA EXISTENTE ESTAVA CONTANDO NO
004200*                         RESUMOLOG COMO ROWS INSERTED - SO A
004300*                         PRIMEIRA LINHA DE CADA ORDER NO JA
004400*                         GRAVADO AGORA SOMA EM ROWS
004500*                         UPDATED/REPLACED (WS-ORDEM-JA-
004600*                         EXISTIA).
004700* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
004800*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
004900*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
005000*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
005100*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
005200*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
005300*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
005400*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
005500*                         COMPILAVA) - AGORA USA FS-FILLER.
005600*----------------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800*----------------------------------------------------------------*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
006300     UPSI-0 IS WC-CHAVE-TESTE.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-STAT.
006900     SELECT WKORD2-MASTER ASSIGN TO DISK "WKORD2.DAT"
007000         ORGANIZATION IS INDEXED
007100         ACCESS MODE IS DYNAMIC
007200         FILE STATUS IS FS2-STAT
007300         RECORD KEY IS FS-SEQ
007400         ALTERNATE RECORD KEY IS FS-ORDER-NO WITH DUPLICATES.
007500     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS4-STAT.
007800*----------------------------------------------------------------*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*----------------------------------------------------------------*
008200 FD  FEED-INPUT.
008300 01  FI-LINHA                    PIC X(300).
008400
008500 FD  WKORD2-MASTER.
008600 COPY arqwkord2.
008700
008800 FD  RESUMO-LOG.
008900 01  RL-LINHA                    PIC X(80).
009000
009100 01  RL-LINHA-R REDEFINES RL-LINHA.
009200     05  RL-ROTULO               PIC X(40).
009300     05  RL-VALOR                PIC X(40).
009400
009500*----------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*----------------------------------------------------------------*
009800 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009900 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
010000     88  FS2-NAO-EXISTE          VALUE 35.
010100 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
010200
010300 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010400     88  FS-TERMINA              VALUE 99.
010500
010600 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010700
010800 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010900 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
011000     05  WS-CAMINHO-CAR OCCURS 100 TIMES
011100             INDEXED BY WS-CAMINHO-IDX
011200             PIC X(01).
011300
011400 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011500 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011600
011700 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011800 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011900 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
012000 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
012100 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
012200 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
012300 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012400 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012500 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012600
012700 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
012800
012900 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
013000     88  WS-HA-CABECALHO         VALUE "S".
013100 01  WS-ACHOU                    PIC X(01) VALUE "N".
013200
013300 01  WS-LINHA-MAIUSC             PIC X(300) VALUE SPACES.
013400 01  WC-CABECALHO-WKORD2         PIC X(150) VALUE
013500     "ORDER NO,PO,TAG,DEALER,ORDER DATE,DUE DATE,WINDOW
013600-    " DESCRIPTION,DESCRIPTION,OPTIONS,QTY,LINE NO1,NOTE".
013700
013800 01  WS-TRIM-CAMPO               PIC X(80) VALUE SPACES.
013900 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
014000
014100 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
014200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014300     05  WS-ANO-SIS              PIC 9(04).
014400     05  WS-MES-SIS              PIC 9(02).
014500     05  WS-DIA-SIS              PIC 9(02).
014600
014700 01  FS2-WKORD2-LINHA.
014800     05  FS2-ORDER-NO            PIC X(10).
014900     05  FS2-PO                  PIC X(15).
015000     05  FS2-TAG                 PIC X(15).
015100     05  FS2-DEALER              PIC X(25).
015200     05  FS2-ORDER-DATE          PIC X(10).
015300     05  FS2-DUE-DATE            PIC X(10).
015400     05  FS2-WINDOW-DESCRIPTION  PIC X(25).
015500     05  FS2-DESCRIPTION-CRUA    PIC X(50).
015600     05  FS2-OPTIONS             PIC X(20).
015700     05  FS2-QTY                 PIC X(05).
015800     05  FS2-LINE-NO1            PIC X(06).
015900     05  FS2-NOTE                PIC X(30).
016000
016100 01  WS-DESCRICAO-MONTADA        PIC X(71) VALUE SPACES.
016200
016300*----------------------------------------------------------------*
016400* TABELA DOS ORDER NO JA LIMPOS (APAGADOS) NESTA EXECUCAO - SO
016500* SE APAGA O MESTRE NA PRIMEIRA LINHA DE CADA ORDER NO.
016600*----------------------------------------------------------------*
016700 01  WC-ORDEM-LIMPA-TAB.
016800     05  WC-ORDEM-LIMPA OCCURS 2000 TIMES
016900             INDEXED BY WC-ORDEM-IDX PIC X(10).
017000 77  WC-ORDEM-QTD                PIC 9(04) COMP VALUE ZERO.
017100 01  WS-ORDEM-A-APAGAR           PIC X(10) VALUE SPACES.
017200 01  WS-FIM-APAGA                PIC X(01) VALUE "N".
017300
017400*----------------------------------------------------------------*
017500* WS-ORDEM-JA-EXISTIA - "S" QUANDO O ORDER NO DESTA LINHA JA
017600* TINHA ALGUMA LINHA GRAVADA NO MESTRE ANTES DESTA EXECUCAO (E
017700* FOI APAGADA PELA 3120) - NESSE CASO A LINHA CONTA COMO
017800* ATUALIZACAO NO RESUMOLOG, NAO COMO INSERCAO NOVA.
017900*----------------------------------------------------------------*
018000 01  WS-ORDEM-JA-EXISTIA         PIC X(01) VALUE "N".
018100
018200*----------------------------------------------------------------*
018300 LINKAGE SECTION.
018400*----------------------------------------------------------------*
018500 01  LK-CAMINHO-ENTRADA          PIC X(100).
018600 01  LK-RETORNO                  PIC 9(02).
018700*----------------------------------------------------------------*
018800 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
018900                          LK-RETORNO.
019000*----------------------------------------------------------------*
019100 0000-CONTROLE SECTION.
019200 0000.
019300     MOVE ZERO TO LK-RETORNO.
019400     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
019500     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
019600     MOVE ZERO TO WC-ORDEM-QTD.
019700     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
019800     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
019900     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
020000     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
020100     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
020200     GOBACK.
020300
020400 0000-EXIT.
020500     EXIT.
020600
020700 1000-ABRE-MESTRE SECTION.
020800 1000.
020900     OPEN I-O WKORD2-MASTER.
021000     IF FS2-NAO-EXISTE
021100         OPEN OUTPUT WKORD2-MASTER
021200         CLOSE WKORD2-MASTER
021300         OPEN I-O WKORD2-MASTER
021400     END-IF.
021500     START WKORD2-MASTER LAST END-START.
021600     READ WKORD2-MASTER PREVIOUS END-READ.
021700     IF FS2-STAT NOT = ZERO
021800         MOVE 1 TO WS-PROX-SEQ
021900     ELSE
022000         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
022100     END-IF.
022200
022300 1000-ABRE-MESTRE-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
022800*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
022900*----------------------------------------------------------------*
023000 1050-EXTRAI-DATA-ARQUIVO SECTION.
023100 1050.
023200     MOVE ZERO TO WS-IND-VARRE.
023300     PERFORM 1051-PROCURA-SUBLINHADO
023400               THRU 1051-PROCURA-SUBLINHADO-EXIT
023500         VARYING WS-IND-VARRE FROM 100 BY -1
023600           UNTIL WS-IND-VARRE < 1
023700              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
023800     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
023900         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
024000             TO WS-ARQ-DATA
024100     ELSE
024200         MOVE SPACES TO WS-ARQ-DATA
024300     END-IF.
024400
024500 1050-EXIT.
024600     EXIT.
024700
024800 1051-PROCURA-SUBLINHADO SECTION.
024900 1051.
025000     CONTINUE.
025100
025200 1051-EXIT.
025300     EXIT.
025400
025500 1100-VERIFICA-CABECALHO SECTION.
025600 1100.
025700     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
025800     INSPECT WS-LINHA-MAIUSC CONVERTING
025900         "abcdefghijklmnopqrstuvwxyz" TO
026000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026100     IF WS-LINHA-MAIUSC (1:150) = WC-CABECALHO-WKORD2
026200         MOVE "S" TO WS-TEM-CABECALHO
026300     ELSE
026400         MOVE "N" TO WS-TEM-CABECALHO
026500     END-IF.
026600
026700 1100-EXIT.
026800     EXIT.
026900
027000 2000-PROCESSA-ARQUIVO SECTION.
027100 2000.
027200     OPEN INPUT FEED-INPUT.
027300     MOVE ZERO TO FS-EXIT.
027400     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
027500     IF NOT FS-TERMINA
027600         PERFORM 1100-VERIFICA-CABECALHO
027700                   THRU 1100-VERIFICA-CABECALHO-EXIT
027800         IF WS-HA-CABECALHO
027900             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
028000         END-IF
028100     END-IF.
028200     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
028300         UNTIL FS-TERMINA.
028400     CLOSE FEED-INPUT.
028500
028600 2000-EXIT.
028700     EXIT.
028800
028900 2100-PROCESSA-LINHA SECTION.
029000 2100.
029100     ADD 1 TO WS-QT-LIDOS.
029200     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
029300     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
029400     IF FS2-ORDER-NO = SPACES
029500         ADD 1 TO WS-QT-IGNORADOS
029600     ELSE
029700         PERFORM 2160-MONTA-DESCRICAO THRU 2160-MONTA-DESCRICAO-EXIT
029800         PERFORM 3100-LOCALIZA-E-LIMPA
029900                   THRU 3100-LOCALIZA-E-LIMPA-EXIT
030000         PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT
030100         IF WS-ORDEM-JA-EXISTIA = "S"
030200             ADD 1 TO WS-QT-ATUALIZADOS
030300         ELSE
030400             ADD 1 TO WS-QT-INSERIDOS
030500         END-IF
030600     END-IF.
030700     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
030800
030900 2100-EXIT.
031000     EXIT.
031100
031200 2110-QUEBRA-LINHA SECTION.
031300 2110.
031400     INITIALIZE FS2-WKORD2-LINHA.
031500     UNSTRING FI-LINHA DELIMITED BY ","
031600         INTO FS2-ORDER-NO,           FS2-PO,
031700              FS2-TAG,                FS2-DEALER,
031800              FS2-ORDER-DATE,         FS2-DUE-DATE,
031900              FS2-WINDOW-DESCRIPTION, FS2-DESCRICAO-CRUA,
032000              FS2-OPTIONS,            FS2-QTY,
032100              FS2-LINE-NO1,           FS2-NOTE
032200     END-UNSTRING.
032300
032400 2110-EXIT.
032500     EXIT.
032600
032700 2150-CORTA-CAMPOS SECTION.
032800 2150.
032900     MOVE FS2-ORDER-NO TO WS-TRIM-CAMPO.
033000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033100     MOVE WS-TRIM-CAMPO (1:10) TO FS2-ORDER-NO.
033200
033300     MOVE FS2-PO TO WS-TRIM-CAMPO.
033400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033500     MOVE WS-TRIM-CAMPO (1:15) TO FS2-PO.
033600
033700     MOVE FS2-TAG TO WS-TRIM-CAMPO.
033800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033900     MOVE WS-TRIM-CAMPO (1:15) TO FS2-TAG.
034000
034100     MOVE FS2-DEALER TO WS-TRIM-CAMPO.
034200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034300     MOVE WS-TRIM-CAMPO (1:25) TO FS2-DEALER.
034400
034500     MOVE FS2-ORDER-DATE TO WS-TRIM-CAMPO.
034600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034700     MOVE WS-TRIM-CAMPO (1:10) TO FS2-ORDER-DATE.
034800
034900     MOVE FS2-DUE-DATE TO WS-TRIM-CAMPO.
035000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035100     MOVE WS-TRIM-CAMPO (1:10) TO FS2-DUE-DATE.
035200
035300     MOVE FS2-WINDOW-DESCRIPTION TO WS-TRIM-CAMPO.
035400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035500     MOVE WS-TRIM-CAMPO (1:25) TO FS2-WINDOW-DESCRIPTION.
035600
035700     MOVE FS2-DESCRICAO-CRUA TO WS-TRIM-CAMPO.
035800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035900     MOVE WS-TRIM-CAMPO (1:50) TO FS2-DESCRICAO-CRUA.
036000
036100     MOVE FS2-OPTIONS TO WS-TRIM-CAMPO.
036200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036300     MOVE WS-TRIM-CAMPO (1:20) TO FS2-OPTIONS.
036400
036500     MOVE FS2-QTY TO WS-TRIM-CAMPO.
036600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036700     MOVE WS-TRIM-CAMPO (1:5) TO FS2-QTY.
036800
036900     MOVE FS2-LINE-NO1 TO WS-TRIM-CAMPO.
037000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037100     MOVE WS-TRIM-CAMPO (1:6) TO FS2-LINE-NO1.
037200
037300     MOVE FS2-NOTE TO WS-TRIM-CAMPO.
037400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037500     MOVE WS-TRIM-CAMPO (1:30) TO FS2-NOTE.
037600
037700 2150-EXIT.
037800     EXIT.
037900
038000*----------------------------------------------------------------*
038100* 2160 - O MESTRE NAO GRAVA O CAMPO OPTIONS ISOLADO - QUANDO
038200*        PREENCHIDO ELE E DOBRADO DENTRO DA DESCRIPTION COMO
038300*        "DESCRICAO##OPTIONS" PARA A TELA DE CORTE CONSEGUIR
038400*        SEPARAR OS DOIS DE VOLTA.
038500*----------------------------------------------------------------*
038600 2160-MONTA-DESCRICAO SECTION.
038700 2160.
038800     IF FS2-OPTIONS = SPACES
038900         MOVE FS2-DESCRICAO-CRUA TO WS-DESCRICAO-MONTADA
039000     ELSE
039100         MOVE SPACES TO WS-DESCRICAO-MONTADA
039200         STRING FS2-DESCRICAO-CRUA DELIMITED BY SPACE
039300                "##"               DELIMITED BY SIZE
039400                FS2-OPTIONS        DELIMITED BY SPACE
039500                INTO WS-DESCRICAO-MONTADA
039600         END-STRING
039700     END-IF.
039800
039900 2160-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------*
040300* 3100 - SE ESTE ORDER NO AINDA NAO FOI LIMPO NESTA EXECUCAO,
040400*        APAGA TODAS AS LINHAS JA GRAVADAS NO MESTRE PARA ELE E
040500*        MARCA NA TABELA WC-ORDEM-LIMPA PARA NAO REPETIR A
040600*        LIMPEZA NAS DEMAIS LINHAS DO MESMO PEDIDO.
040700*----------------------------------------------------------------*
040800 3100-LOCALIZA-E-LIMPA SECTION.
040900 3100.
041000     MOVE "N" TO WS-ACHOU.
041100     PERFORM 3110-PROCURA-ORDEM-LIMPA
041200               THRU 3110-PROCURA-ORDEM-LIMPA-EXIT
041300         VARYING WC-ORDEM-IDX FROM 1 BY 1
041400           UNTIL WC-ORDEM-IDX > WC-ORDEM-QTD.
041500     IF WS-ACHOU = "N"
041600         PERFORM 3120-APAGA-LINHAS-ORDEM
041700                   THRU 3120-APAGA-LINHAS-ORDEM-EXIT
041800         IF WC-ORDEM-QTD < 2000
041900             ADD 1 TO WC-ORDEM-QTD
042000             MOVE FS2-ORDER-NO TO WC-ORDEM-LIMPA (WC-ORDEM-QTD)
042100         END-IF
042200     ELSE
042300         MOVE "N" TO WS-ORDEM-JA-EXISTIA
042400     END-IF.
042500
042600 3100-EXIT.
042700     EXIT.
042800
042900 3110-PROCURA-ORDEM-LIMPA SECTION.
043000 3110.
043100     IF WC-ORDEM-LIMPA (WC-ORDEM-IDX) = FS2-ORDER-NO
043200         MOVE "Y" TO WS-ACHOU
043300     END-IF.
043400
043500 3110-EXIT.
043600     EXIT.
043700
043800 3120-APAGA-LINHAS-ORDEM SECTION.
043900 3120.
044000     MOVE FS2-ORDER-NO TO FS-ORDER-NO.
044100     MOVE FS2-ORDER-NO TO WS-ORDEM-A-APAGAR.
044200     MOVE "N" TO WS-FIM-APAGA.
044300     MOVE "N" TO WS-ORDEM-JA-EXISTIA.
044400     START WKORD2-MASTER KEY IS EQUAL FS-ORDER-NO
044500         INVALID KEY
044600             MOVE "S" TO WS-FIM-APAGA
044700     END-START.
044800     PERFORM 3121-APAGA-UMA-LINHA THRU 3121-APAGA-UMA-LINHA-EXIT
044900         UNTIL WS-FIM-APAGA = "S".
045000
045100 3120-EXIT.
045200     EXIT.
045300
045400 3121-APAGA-UMA-LINHA SECTION.
045500 3121.
045600     READ WKORD2-MASTER NEXT RECORD
045700         AT END
045800             MOVE "S" TO WS-FIM-APAGA
045900         NOT AT END
046000             IF FS-ORDER-NO NOT = WS-ORDEM-A-APAGAR
046100                 MOVE "S" TO WS-FIM-APAGA
046200             ELSE
046300                 DELETE WKORD2-MASTER RECORD
046400                     INVALID KEY
046500                         CONTINUE
046600                     NOT INVALID KEY
046700                         MOVE "S" TO WS-ORDEM-JA-EXISTIA
046800                 END-DELETE
046900             END-IF
047000     END-READ.
047100
047200 3121-EXIT.
047300     EXIT.
047400
047500 3200-GRAVA-REGISTRO SECTION.
047600 3200.
047700     MOVE WS-PROX-SEQ             TO FS-SEQ.
047800     MOVE FS2-ORDER-NO            TO FS-ORDER-NO.
047900     MOVE FS2-PO                  TO FS-PO.
048000     MOVE FS2-TAG                 TO FS-TAG.
048100     MOVE FS2-DEALER              TO FS-DEALER.
048200     MOVE FS2-ORDER-DATE          TO FS-ORDER-DATE.
048300     MOVE FS2-DUE-DATE            TO FS-DUE-DATE.
048400     MOVE FS2-WINDOW-DESCRIPTION  TO FS-WINDOW-DESCRIPTION.
048500     MOVE WS-DESCRICAO-MONTADA    TO FS-DESCRIPTION.
048600     MOVE FS2-QTY                 TO FS-QTY.
048700     MOVE FS2-LINE-NO1            TO FS-LINE-NO1.
048800     MOVE FS2-NOTE                TO FS-NOTE.
048900     MOVE SPACES TO FS-FILLER IN FS-WKORD2-REC.
049000     WRITE FS-WKORD2-REC
049100         INVALID KEY
049200             CONTINUE
049300         NOT INVALID KEY
049400             ADD 1 TO WS-PROX-SEQ
049500     END-WRITE.
049600
049700 3200-EXIT.
049800     EXIT.
049900
050000 7500-ESCREVE-RESUMO SECTION.
050100 7500.
050200     OPEN EXTEND RESUMO-LOG.
050300     IF FS4-STAT NOT = ZERO
050400         OPEN OUTPUT RESUMO-LOG
050500     END-IF.
050600     MOVE SPACES TO RL-LINHA.
050700     MOVE "WORKORDER2 - FILE DATE:" TO RL-ROTULO.
050800     MOVE WS-ARQ-DATA TO RL-VALOR.
050900     WRITE RL-LINHA.
051000     MOVE "WORKORDER2 - ROWS READ:"     TO WS-ROTULO-RESUMO.
051100     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
051200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
051300     MOVE "WORKORDER2 - ROWS INSERTED:" TO WS-ROTULO-RESUMO.
051400     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
051500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
051600     MOVE "WORKORDER2 - ROWS UPDATED/REPLACED:"
051700                                            TO WS-ROTULO-RESUMO.
051800     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
051900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
052000     MOVE "WORKORDER2 - ROWS SKIPPED:"  TO WS-ROTULO-RESUMO.
052100     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
052200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
052300     MOVE "WORKORDER2 - DUPLICATES FLAGGED:"
052400                                            TO WS-ROTULO-RESUMO.
052500     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
052600     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
052700     MOVE "WORKORDER2 - RE-SENDS FLAGGED:"
052800                                            TO WS-ROTULO-RESUMO.
052900     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
053000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
053100     CLOSE RESUMO-LOG.
053200
053300 7500-EXIT.
053400     EXIT.
053500
053600 7510-GRAVA-LINHA-RESUMO SECTION.
053700 7510.
053800     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
053900     MOVE SPACES TO RL-LINHA.
054000     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
054100     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
054200     WRITE RL-LINHA.
054300
054400 7510-EXIT.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800 8000-FINALIZA SECTION.
054900 8000.
055000     CLOSE WKORD2-MASTER.
055100
055200 8000-FINALIZA-EXIT.
055300     EXIT.
055400
055500 9200-LE-LINHA SECTION.
055600 9200.
055700     READ FEED-INPUT
055800         AT END
055900             MOVE 99 TO FS-EXIT
056000     END-READ.
056100
056200 9200-LE-LINHA-EXIT.
056300     EXIT.
056400
056500 9600-CORTA-ESPACOS SECTION.
056600 9600.
056700     IF WS-TRIM-CAMPO = SPACES
056800         CONTINUE
056900     ELSE
057000         MOVE 1 TO WS-TRIM-POS
057100         PERFORM 9610-PROCURA-NAO-BRANCO
057200                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
057300             VARYING WS-TRIM-POS FROM 1 BY 1
057400               UNTIL WS-TRIM-POS > 80
057500                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
057600         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 80
057700             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
057800         END-IF
057900     END-IF.
058000
058100 9600-EXIT.
058200     EXIT.
058300
058400 9610-PROCURA-NAO-BRANCO SECTION.
058500 9610.
058600     CONTINUE.
058700
058800 9610-EXIT.
058900     EXIT.
