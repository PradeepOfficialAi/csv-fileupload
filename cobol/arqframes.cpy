000100*----------------------------------------------------------------*
000200* COPY        ARQFRAMES
000300* SISTEMA:    PLANT
000400* ARQUIVO:    FRAMES.DAT  (MESTRE DE FRAMES CUTTING)
000500* OBJETIVO:   LAYOUT DO REGISTRO MESTRE DO FEED FRAMESCUTTING -
000600*             26 COLUNAS GENERICAS A A Z, PICTURE X(15) CADA,
000700*             CONFORME O ARQUIVO DE ORIGEM DA MAQUINA DE CORTE.
000800*             FS-SEQ E CHAVE PRIMARIA; FS-COL-F E CHAVE
000900*             ALTERNATIVA (CHAVE PRINCIPAL DE COLISAO); FS-COL-J
001000*             E CHAVE ALTERNATIVA RESERVA QUANDO FS-COL-F VEM
001100*             EM BRANCO.
001200* HISTORICO:  DATA        PROGRAMADOR  PEDIDO   DESCRICAO
001300*             ----------  -----------  -------  ------------
001400*             1994-03-02  R.MOTA       PLT-0007 VERSAO INICIAL
001500*             2010-07-02  T.BLACK      PLT-0178 FILLER RENOMEADO FS-FILLER
001600*----------------------------------------------------------------*
001700 01  FS-FRAMES-REC.
001800     05  FS-SEQ                  PIC 9(08).
001900     05  FS-COL-A                PIC X(15).
002000     05  FS-COL-B                PIC X(15).
002100     05  FS-COL-C                PIC X(15).
002200     05  FS-COL-D                PIC X(15).
002300     05  FS-COL-E                PIC X(15).
002400     05  FS-COL-F                PIC X(15).
002500     05  FS-COL-G                PIC X(15).
002600     05  FS-COL-H                PIC X(15).
002700     05  FS-COL-I                PIC X(15).
002800     05  FS-COL-J                PIC X(15).
002900     05  FS-COL-K                PIC X(15).
003000     05  FS-COL-L                PIC X(15).
003100     05  FS-COL-M                PIC X(15).
003200     05  FS-COL-N                PIC X(15).
003300     05  FS-COL-O                PIC X(15).
003400     05  FS-COL-P                PIC X(15).
003500     05  FS-COL-Q                PIC X(15).
003600     05  FS-COL-R                PIC X(15).
003700     05  FS-COL-S                PIC X(15).
003800     05  FS-COL-T                PIC X(15).
003900     05  FS-COL-U                PIC X(15).
004000     05  FS-COL-V                PIC X(15).
004100     05  FS-COL-W                PIC X(15).
004200     05  FS-COL-X                PIC X(15).
004300     05  FS-COL-Y                PIC X(15).
004400     05  FS-COL-Z                PIC X(15).
004500     05  FS-FILLER                  PIC X(20).
