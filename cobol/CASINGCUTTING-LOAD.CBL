000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CASINGCUTTING-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-06.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     CASINGCUTTING-LOAD - CARGA DO FEED CASINGCUTTING
001200*               (SERRA DE CASING)
001300*
001400* OBJETIVO:     LER O ARQUIVO CASINGCUTTING_aaaammdd.CSV, GRAVAR
001500*               TODAS AS LINHAS NO MESTRE CASCUT.DAT E SINALIZAR
001600*               REENVIO (RE-SEND) QUANDO O PEDIDO (ORDER) JA TEM
001700*               LINHA GRAVADA - O REENVIO NUNCA SUBSTITUI A LINHA
001800*               ANTERIOR, SO ACRESCENTA.  CHAMADO PELA DISPATCHER.
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES
002100*----------------------------------------------------------------*
002200* 1994-03-06  R.MOTA      PLT-0007  VERSAO INICIAL.
002300* 1994-06-21  R.MOTA      PLT-0027  ORDER EM BRANCO PASSOU A SER
002400*                         IGNORADO EM VEZ DE GRAVADO COM CHAVE
002500*                         ALTERNATIVA VAZIA.
002600* 1996-11-14  R.MOTA      PLT-0118  AVISO DE REENVIO PASSOU A USAR
002700*                         A COPY ARQALERTA.
002800* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
002900*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003000*                         9(04).
003100* 2003-11-04  J.ALVES     PLT-0138  RECOMPILADO APOS TROCA DO COMPILADOR
003200*                         NO AS-400 - NENHUMA ALTERACAO DE LOGICA OU
003300*                         LAYOUT.
003400* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
003500*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
003600*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
003700*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
003800*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
003900*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004000*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004100*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004200*                         COMPILAVA) - AGORA USA FS-FILLER.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005000     UPSI-0 IS WC-CHAVE-TESTE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-STAT.
005600     SELECT CASCUT-MASTER ASSIGN TO DISK "CASCUT.DAT"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         FILE STATUS IS FS2-STAT
006000         RECORD KEY IS FS-SEQ
006100         ALTERNATE RECORD KEY IS FS-ORDER WITH DUPLICATES.
006200     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS3-STAT.
006500     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS4-STAT.
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*----------------------------------------------------------------*
007200 FD  FEED-INPUT.
007300 01  FI-LINHA                    PIC X(800).
007400
007500 FD  CASCUT-MASTER.
007600 COPY arqcascut.
007700
007800 FD  ALERTA-LOG.
007900 01  AL-LINHA                    PIC X(80).
008000
008100 FD  RESUMO-LOG.
008200 01  RL-LINHA                    PIC X(80).
008300
008400 01  RL-LINHA-R REDEFINES RL-LINHA.
008500     05  RL-ROTULO               PIC X(40).
008600     05  RL-VALOR                PIC X(40).
008700
008800*----------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000*----------------------------------------------------------------*
009100 COPY arqalerta.
009200
009300 77  FS-STAT                     PIC 9(02) VALUE ZERO.
009400 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
009500     88  FS2-NAO-EXISTE          VALUE 35.
009600 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
009700 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
009800
009900 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010000     88  FS-TERMINA              VALUE 99.
010100
010200 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010300
010400 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
010500 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
010600     05  WS-CAMINHO-CAR OCCURS 100 TIMES
010700             INDEXED BY WS-CAMINHO-IDX
010800             PIC X(01).
010900
011000 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011100 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011200
011300 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
011400 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
011500 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
011600 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
011700 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
011800 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
011900 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012000 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012100 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012200
012300 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
012400
012500 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
012600     88  WS-HA-CABECALHO         VALUE "S".
012700 01  WS-ACHOU                    PIC X(01) VALUE "N".
012800 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
012900 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
013000 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
013100 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
013200 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
013300 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Casing".
013400
013500 01  WS-LINHA-MAIUSC             PIC X(800) VALUE SPACES.
013600 01  WC-CABECALHO-CASCUT         PIC X(800) VALUE
013700     "H-W,BIN,ORDER-LINE,MATERIAL,LABEL,ORDER,WINDOW,WINDOWS-SIZ
013800-    "E,ROSSETTE,CASING-LINE,COMPANY,PO,DATE,TIME,USER".
013900
014000 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
014100 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
014200
014300 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
014400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014500     05  WS-ANO-SIS              PIC 9(04).
014600     05  WS-MES-SIS              PIC 9(02).
014700     05  WS-DIA-SIS              PIC 9(02).
014800
014900*----------------------------------------------------------------*
015000* REGISTRO DA LINHA DE ENTRADA JA DECOMPOSTO/CORTADO - SERVE
015100* TAMBEM PARA GUARDAR OS DADOS DA LINHA GRAVADA ENCONTRADA NA
015200* BUSCA DE REENVIO (FS2-DATE-ACHADA).
015300*----------------------------------------------------------------*
015400 01  FS2-CASCUT-ROW.
015500     05  FS2-H-W                 PIC X(10).
015600     05  FS2-BIN                 PIC X(06).
015700     05  FS2-ORDER-LINE          PIC X(06).
015800     05  FS2-MATERIAL            PIC X(15).
015900     05  FS2-LABEL               PIC X(20).
016000     05  FS2-ORDER               PIC X(10).
016100     05  FS2-WINDOW              PIC X(12).
016200     05  FS2-WINDOWS-SIZE        PIC X(12).
016300     05  FS2-ROSSETTE            PIC X(10).
016400     05  FS2-CASING-LINE         PIC X(06).
016500     05  FS2-COMPANY             PIC X(25).
016600     05  FS2-PO                  PIC X(15).
016700     05  FS2-DATE                PIC X(10).
016800     05  FS2-TIME                PIC X(08).
016900     05  FS2-USER                PIC X(10).
017000     05  FILLER                  PIC X(15).
017100
017200 01  FS2-DATE-ACHADA             PIC X(10) VALUE SPACES.
017300
017400*----------------------------------------------------------------*
017500 LINKAGE SECTION.
017600*----------------------------------------------------------------*
017700 01  LK-CAMINHO-ENTRADA          PIC X(100).
017800 01  LK-RETORNO                  PIC 9(02).
017900*----------------------------------------------------------------*
018000 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
018100                          LK-RETORNO.
018200*----------------------------------------------------------------*
018300 0000-CONTROLE SECTION.
018400 0000.
018500     MOVE ZERO TO LK-RETORNO.
018600     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
018700     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
018800     MOVE ZERO TO WC-ALR-QTDE.
018900     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
019000     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
019100     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
019200     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
019300     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
019400     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
019500     GOBACK.
019600
019700 0000-EXIT.
019800     EXIT.
019900
020000 1000-ABRE-MESTRE SECTION.
020100 1000.
020200     OPEN I-O CASCUT-MASTER.
020300     IF FS2-NAO-EXISTE
020400         OPEN OUTPUT CASCUT-MASTER
020500         CLOSE CASCUT-MASTER
020600         OPEN I-O CASCUT-MASTER
020700     END-IF.
020800     START CASCUT-MASTER LAST END-START.
020900     READ CASCUT-MASTER PREVIOUS END-READ.
021000     IF FS2-STAT NOT = ZERO
021100         MOVE 1 TO WS-PROX-SEQ
021200     ELSE
021300         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
021400     END-IF.
021500
021600 1000-ABRE-MESTRE-EXIT.
021700     EXIT.
021800
021900*----------------------------------------------------------------*
022000* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO
022100*        (CASINGCUTTING_aaaammdd.CSV) SO PARA CONFERENCIA NO
022200*        RESUMOLOG - NAO AFETA A CARGA.
022300*----------------------------------------------------------------*
022400 1050-EXTRAI-DATA-ARQUIVO SECTION.
022500 1050.
022600     MOVE ZERO TO WS-IND-VARRE.
022700     PERFORM 1051-PROCURA-SUBLINHADO
022800               THRU 1051-PROCURA-SUBLINHADO-EXIT
022900         VARYING WS-IND-VARRE FROM 100 BY -1
023000           UNTIL WS-IND-VARRE < 1
023100              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
023200     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
023300         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
023400             TO WS-ARQ-DATA
023500     ELSE
023600         MOVE SPACES TO WS-ARQ-DATA
023700     END-IF.
023800
023900 1050-EXIT.
024000     EXIT.
024100
024200 1051-PROCURA-SUBLINHADO SECTION.
024300 1051.
024400     CONTINUE.
024500
024600 1051-EXIT.
024700     EXIT.
024800
024900 1100-VERIFICA-CABECALHO SECTION.
025000 1100.
025100     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
025200     INSPECT WS-LINHA-MAIUSC CONVERTING
025300         "abcdefghijklmnopqrstuvwxyz" TO
025400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025500     IF WS-LINHA-MAIUSC = WC-CABECALHO-CASCUT
025600         MOVE "S" TO WS-TEM-CABECALHO
025700     ELSE
025800         MOVE "N" TO WS-TEM-CABECALHO
025900     END-IF.
026000
026100 1100-EXIT.
026200     EXIT.
026300
026400 2000-PROCESSA-ARQUIVO SECTION.
026500 2000.
026600     OPEN INPUT FEED-INPUT.
026700     MOVE ZERO TO FS-EXIT.
026800     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
026900     IF NOT FS-TERMINA
027000         PERFORM 1100-VERIFICA-CABECALHO
027100                   THRU 1100-VERIFICA-CABECALHO-EXIT
027200         IF WS-HA-CABECALHO
027300             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
027400         END-IF
027500     END-IF.
027600     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
027700         UNTIL FS-TERMINA.
027800     CLOSE FEED-INPUT.
027900
028000 2000-EXIT.
028100     EXIT.
028200
028300 2100-PROCESSA-LINHA SECTION.
028400 2100.
028500     ADD 1 TO WS-QT-LIDOS.
028600     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
028700     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
028800     IF FS2-ORDER = SPACES
028900         ADD 1 TO WS-QT-IGNORADOS
029000     ELSE
029100         PERFORM 2200-PROCURA-REENVIO
029200                   THRU 2200-PROCURA-REENVIO-EXIT
029300         IF WS-ACHOU = "Y"
029400             ADD 1 TO WS-QT-REENVIOS
029500             MOVE "RE-SEND" TO WS-ALR-TIPO-NOVO
029600             MOVE FS2-ORDER TO WS-ALR-PEDIDO-NOVO
029700             MOVE FS2-DATE-ACHADA TO WS-ALR-DATA-NOVO
029800             PERFORM 7100-REGISTRA-ALERTA
029900                       THRU 7100-REGISTRA-ALERTA-EXIT
030000         END-IF
030100         PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT
030200         ADD 1 TO WS-QT-INSERIDOS
030300     END-IF.
030400     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
030500
030600 2100-EXIT.
030700     EXIT.
030800
030900 2110-QUEBRA-LINHA SECTION.
031000 2110.
031100     INITIALIZE FS2-CASCUT-ROW.
031200     UNSTRING FI-LINHA DELIMITED BY ","
031300         INTO FS2-H-W, FS2-BIN, FS2-ORDER-LINE, FS2-MATERIAL,
031400              FS2-LABEL, FS2-ORDER, FS2-WINDOW, FS2-WINDOWS-SIZE,
031500              FS2-ROSSETTE, FS2-CASING-LINE, FS2-COMPANY,
031600              FS2-PO, FS2-DATE, FS2-TIME, FS2-USER
031700     END-UNSTRING.
031800
031900 2110-EXIT.
032000     EXIT.
032100
032200 2150-CORTA-CAMPOS SECTION.
032300 2150.
032400     MOVE FS2-H-W             TO WS-TRIM-CAMPO.
032500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
032600     MOVE WS-TRIM-CAMPO       TO FS2-H-W.
032700     MOVE FS2-BIN             TO WS-TRIM-CAMPO.
032800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
032900     MOVE WS-TRIM-CAMPO       TO FS2-BIN.
033000     MOVE FS2-ORDER-LINE      TO WS-TRIM-CAMPO.
033100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033200     MOVE WS-TRIM-CAMPO       TO FS2-ORDER-LINE.
033300     MOVE FS2-MATERIAL        TO WS-TRIM-CAMPO.
033400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033500     MOVE WS-TRIM-CAMPO       TO FS2-MATERIAL.
033600     MOVE FS2-LABEL           TO WS-TRIM-CAMPO.
033700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
033800     MOVE WS-TRIM-CAMPO       TO FS2-LABEL.
033900     MOVE FS2-ORDER           TO WS-TRIM-CAMPO.
034000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034100     MOVE WS-TRIM-CAMPO       TO FS2-ORDER.
034200     MOVE FS2-WINDOW          TO WS-TRIM-CAMPO.
034300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034400     MOVE WS-TRIM-CAMPO       TO FS2-WINDOW.
034500     MOVE FS2-WINDOWS-SIZE    TO WS-TRIM-CAMPO.
034600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
034700     MOVE WS-TRIM-CAMPO       TO FS2-WINDOWS-SIZE.
034800     MOVE FS2-ROSSETTE        TO WS-TRIM-CAMPO.
034900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035000     MOVE WS-TRIM-CAMPO       TO FS2-ROSSETTE.
035100     MOVE FS2-CASING-LINE     TO WS-TRIM-CAMPO.
035200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035300     MOVE WS-TRIM-CAMPO       TO FS2-CASING-LINE.
035400     MOVE FS2-COMPANY         TO WS-TRIM-CAMPO.
035500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035600     MOVE WS-TRIM-CAMPO       TO FS2-COMPANY.
035700     MOVE FS2-PO              TO WS-TRIM-CAMPO.
035800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035900     MOVE WS-TRIM-CAMPO       TO FS2-PO.
036000     MOVE FS2-DATE            TO WS-TRIM-CAMPO.
036100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036200     MOVE WS-TRIM-CAMPO       TO FS2-DATE.
036300     MOVE FS2-TIME            TO WS-TRIM-CAMPO.
036400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036500     MOVE WS-TRIM-CAMPO       TO FS2-TIME.
036600     MOVE FS2-USER            TO WS-TRIM-CAMPO.
036700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036800     MOVE WS-TRIM-CAMPO       TO FS2-USER.
036900
037000 2150-EXIT.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400* 2200 - PROCURA SE JA EXISTE LINHA GRAVADA COM O MESMO ORDER;
037500*        SE EXISTIR, GUARDA A DATA DA LINHA ENCONTRADA PARA O
037600*        AVISO DE REENVIO.
037700*----------------------------------------------------------------*
037800 2200-PROCURA-REENVIO SECTION.
037900 2200.
038000     MOVE "N" TO WS-ACHOU.
038100     MOVE FS2-ORDER TO FS-ORDER.
038200     START CASCUT-MASTER KEY IS EQUAL FS-ORDER
038300         INVALID KEY
038400             CONTINUE
038500         NOT INVALID KEY
038600             READ CASCUT-MASTER NEXT RECORD
038700                 AT END
038800                     CONTINUE
038900                 NOT AT END
039000                     IF FS-ORDER = FS2-ORDER
039100                         MOVE "Y" TO WS-ACHOU
039200                         MOVE FS-DATE TO FS2-DATE-ACHADA
039300                     END-IF
039400             END-READ
039500     END-START.
039600
039700 2200-EXIT.
039800     EXIT.
039900
040000 3200-GRAVA-REGISTRO SECTION.
040100 3200.
040200     MOVE WS-PROX-SEQ         TO FS-SEQ.
040300     MOVE FS2-H-W             TO FS-H-W.
040400     MOVE FS2-BIN             TO FS-BIN.
040500     MOVE FS2-ORDER-LINE      TO FS-ORDER-LINE.
040600     MOVE FS2-MATERIAL        TO FS-MATERIAL.
040700     MOVE FS2-LABEL           TO FS-LABEL.
040800     MOVE FS2-ORDER           TO FS-ORDER.
040900     MOVE FS2-WINDOW          TO FS-WINDOW.
041000     MOVE FS2-WINDOWS-SIZE    TO FS-WINDOWS-SIZE.
041100     MOVE FS2-ROSSETTE        TO FS-ROSSETTE.
041200     MOVE FS2-CASING-LINE     TO FS-CASING-LINE.
041300     MOVE FS2-COMPANY         TO FS-COMPANY.
041400     MOVE FS2-PO              TO FS-PO.
041500     MOVE FS2-DATE            TO FS-DATE.
041600     MOVE FS2-TIME            TO FS-TIME.
041700     MOVE FS2-USER            TO FS-USER.
041800     MOVE SPACES              TO FS-FILLER IN FS-CASCUT-REC.
041900     WRITE FS-CASCUT-REC
042000         INVALID KEY
042100             CONTINUE
042200         NOT INVALID KEY
042300             ADD 1 TO WS-PROX-SEQ
042400     END-WRITE.
042500
042600 3200-EXIT.
042700     EXIT.
042800
042900 7100-REGISTRA-ALERTA SECTION.
043000 7100.
043100     MOVE "N" TO WS-ACHOU.
043200     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
043300         VARYING WC-ALR-IDX FROM 1 BY 1
043400           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
043500     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
043600         ADD 1 TO WC-ALR-QTDE
043700         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
043800         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
043900         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
044000     END-IF.
044100
044200 7100-EXIT.
044300     EXIT.
044400
044500 7110-PROCURA-ALERTA SECTION.
044600 7110.
044700     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
044800        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
044900         MOVE "Y" TO WS-ACHOU
045000     END-IF.
045100
045200 7110-EXIT.
045300     EXIT.
045400
045500 7000-ESCREVE-ALERTA SECTION.
045600 7000.
045700     IF WC-ALR-QTDE > ZERO
045800         OPEN EXTEND ALERTA-LOG
045900         IF FS3-STAT NOT = ZERO
046000             OPEN OUTPUT ALERTA-LOG
046100         END-IF
046200         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
046300         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
046400         MOVE "RE-SEND"   TO WS-TIPO-CORRENTE
046500         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
046600         CLOSE ALERTA-LOG
046700     END-IF.
046800
046900 7000-EXIT.
047000     EXIT.
047100
047200 7020-ESCREVE-SECAO SECTION.
047300 7020.
047400     MOVE ZERO TO WS-QT-DO-TIPO.
047500     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
047600         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
047700     IF WS-QT-DO-TIPO > ZERO
047800         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
047900                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
048000         PERFORM 7040-ESCREVE-LINHA-ALERTA
048100                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
048200             VARYING WC-ALR-IDX FROM 1 BY 1
048300               UNTIL WC-ALR-IDX > WC-ALR-QTDE
048400     END-IF.
048500
048600 7020-EXIT.
048700     EXIT.
048800
048900 7021-CONTA-TIPO SECTION.
049000 7021.
049100     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
049200         ADD 1 TO WS-QT-DO-TIPO
049300     END-IF.
049400
049500 7021-EXIT.
049600     EXIT.
049700
049800 7030-ESCREVE-CABECALHO-ALERTA SECTION.
049900 7030.
050000     MOVE SPACES TO AL-LINHA.
050100     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
050200            " "                 DELIMITED BY SIZE
050300            WS-NOME-EXIBICAO    DELIMITED BY SPACE
050400            " ORDERS DETECTED"  DELIMITED BY SIZE
050500            INTO AL-LINHA
050600     END-STRING.
050700     WRITE AL-LINHA.
050800
050900 7030-EXIT.
051000     EXIT.
051100
051200 7040-ESCREVE-LINHA-ALERTA SECTION.
051300 7040.
051400     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
051500         MOVE SPACES TO AL-LINHA
051600         STRING "ORDER: "               DELIMITED BY SIZE
051700                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
051800                "  DATE: "              DELIMITED BY SIZE
051900                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
052000                INTO AL-LINHA
052100         END-STRING
052200         WRITE AL-LINHA
052300     END-IF.
052400
052500 7040-EXIT.
052600     EXIT.
052700
052800 7500-ESCREVE-RESUMO SECTION.
052900 7500.
053000     OPEN EXTEND RESUMO-LOG.
053100     IF FS4-STAT NOT = ZERO
053200         OPEN OUTPUT RESUMO-LOG
053300     END-IF.
053400     MOVE SPACES TO RL-LINHA.
053500     MOVE "CASINGCUTTING - FILE DATE:" TO RL-ROTULO.
053600     MOVE WS-ARQ-DATA TO RL-VALOR.
053700     WRITE RL-LINHA.
053800     MOVE "CASINGCUTTING - ROWS READ:"      TO WS-ROTULO-RESUMO.
053900     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
054000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
054100     MOVE "CASINGCUTTING - ROWS INSERTED:"  TO WS-ROTULO-RESUMO.
054200     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
054300     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
054400     MOVE "CASINGCUTTING - ROWS UPDATED/REPLACED:"
054500                                            TO WS-ROTULO-RESUMO.
054600     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
054700     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
054800     MOVE "CASINGCUTTING - ROWS SKIPPED:"   TO WS-ROTULO-RESUMO.
054900     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
055000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
055100     MOVE "CASINGCUTTING - DUPLICATES FLAGGED:"
055200                                            TO WS-ROTULO-RESUMO.
055300     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
055400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
055500     MOVE "CASINGCUTTING - RE-SENDS FLAGGED:"
055600                                            TO WS-ROTULO-RESUMO.
055700     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
055800     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
055900     CLOSE RESUMO-LOG.
056000
056100 7500-EXIT.
056200     EXIT.
056300
056400 7510-GRAVA-LINHA-RESUMO SECTION.
056500 7510.
056600     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
056700     MOVE SPACES TO RL-LINHA.
056800     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
056900     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
057000     WRITE RL-LINHA.
057100
057200 7510-EXIT.
057300     EXIT.
057400
057500*----------------------------------------------------------------*
057600 8000-FINALIZA SECTION.
057700 8000.
057800     CLOSE CASCUT-MASTER.
057900
058000 8000-FINALIZA-EXIT.
058100     EXIT.
058200
058300 9200-LE-LINHA SECTION.
058400 9200.
058500     READ FEED-INPUT
058600         AT END
058700             MOVE 99 TO FS-EXIT
058800     END-READ.
058900
059000 9200-LE-LINHA-EXIT.
059100     EXIT.
059200
059300 9600-CORTA-ESPACOS SECTION.
059400 9600.
059500     IF WS-TRIM-CAMPO = SPACES
059600         CONTINUE
059700     ELSE
059800         MOVE 1 TO WS-TRIM-POS
059900         PERFORM 9610-PROCURA-NAO-BRANCO
060000                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
060100             VARYING WS-TRIM-POS FROM 1 BY 1
060200               UNTIL WS-TRIM-POS > 40
060300                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
060400         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
060500             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
060600         END-IF
060700     END-IF.
060800
060900 9600-EXIT.
061000     EXIT.
061100
061200 9610-PROCURA-NAO-BRANCO SECTION.
061300 9610.
061400     CONTINUE.
061500
061600 9610-EXIT.
061700     EXIT.
