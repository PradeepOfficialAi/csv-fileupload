000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    PRODUCTIONREPORT-LOAD.
000400 AUTHOR.        J. ALVES.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-04-08.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     PRODUCTIONREPORT-LOAD - CARGA DO FEED
001200*               PRODUCTIONREPORT (CONTAGEM DIARIA DE PRODUCAO).
001300*
001400* OBJETIVO:     O FEED E SOMENTE APPEND - NAO HA CHAVE, NAO HA
001500*               VERIFICACAO DE DUPLICIDADE NEM REENVIO.  CADA
001600*               LINHA LIDA VIRA UMA LINHA NOVA NO MESTRE.
001700*----------------------------------------------------------------*
001800* HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* 1994-04-08  J.ALVES      PLT-0013  VERSAO INICIAL.
002100* 1996-11-14  R.MOTA       PLT-0118  RESUMOLOG PASSOU A SER
002200*                          COMPARTILHADO ENTRE TODOS OS FEEDS.
002300* 1998-02-06  J.ALVES      PLT-0091  REVISADO PARA TROCA DE
002400*                          MILENIO - WS-ANO-SIS AMPLIADO PARA
002500*                          9(04).
002600* 2000-11-09  R.MOTA       PLT-0115  CONFIRMADA A VIRADA DE ANO 2000/2001
002700*                         SEM OCORRENCIAS NO RESUMOLOG - NENHUMA
002800*                         ALTERACAO DE CODIGO.
002900* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
003000*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
003100*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
003200*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
003300*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
003400*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
003500*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
003600*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
003700*                         COMPILAVA) - AGORA USA FS-FILLER.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000*----------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
004500     UPSI-0 IS WC-CHAVE-TESTE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-STAT.
005100     SELECT PRODRPT-MASTER ASSIGN TO DISK "PRODRPT.DAT"
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         FILE STATUS IS FS2-STAT
005500         RECORD KEY IS FS-SEQ.
005600     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS4-STAT.
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*----------------------------------------------------------------*
006300 FD  FEED-INPUT.
006400 01  FI-LINHA                    PIC X(300).
006500
006600 FD  PRODRPT-MASTER.
006700 COPY arqprodrpt.
006800
006900 FD  RESUMO-LOG.
007000 01  RL-LINHA                    PIC X(80).
007100
007200 01  RL-LINHA-R REDEFINES RL-LINHA.
007300     05  RL-ROTULO               PIC X(40).
007400     05  RL-VALOR                PIC X(40).
007500
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*----------------------------------------------------------------*
007900 77  FS-STAT                     PIC 9(02) VALUE ZERO.
008000 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
008100     88  FS2-NAO-EXISTE          VALUE 35.
008200 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
008300
008400 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
008500     88  FS-TERMINA              VALUE 99.
008600
008700 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
008800
008900 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
009000 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
009100     05  WS-CAMINHO-CAR OCCURS 100 TIMES
009200             INDEXED BY WS-CAMINHO-IDX
009300             PIC X(01).
009400
009500 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
009600 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
009700
009800 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
009900 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
010000 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
010100 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
010200 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
010300 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
010400 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
010500 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
010600 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
010700
010800 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
010900
011000 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
011100     88  WS-HA-CABECALHO         VALUE "S".
011200
011300 01  WS-LINHA-MAIUSC             PIC X(300) VALUE SPACES.
011400 01  WC-CABECALHO-PRODRPT        PIC X(300) VALUE
011500     "PRODUCTION-DATE,LIST-DATE,ORDER,CASEMENT,SLIDER,SHAPE,SE
011600-    "ALED-UNIT,P-DOOR,TOTAL,CUSTOMER-NAME,DESCRIPTIONS,NOTE".
011700
011800 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
011900 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
012000
012100 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
012200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
012300     05  WS-ANO-SIS              PIC 9(04).
012400     05  WS-MES-SIS              PIC 9(02).
012500     05  WS-DIA-SIS              PIC 9(02).
012600
012700 01  FS2-PRODRPT-ROW.
012800     05  FS2-PRODUCTION-DATE     PIC X(10).
012900     05  FS2-LIST-DATE           PIC X(10).
013000     05  FS2-ORDER               PIC X(10).
013100     05  FS2-CASEMENT            PIC X(05).
013200     05  FS2-SLIDER              PIC X(05).
013300     05  FS2-SHAPE               PIC X(05).
013400     05  FS2-SEALED-UNIT         PIC X(05).
013500     05  FS2-P-DOOR              PIC X(05).
013600     05  FS2-TOTAL               PIC X(06).
013700     05  FS2-CUSTOMER-NAME       PIC X(25).
013800     05  FS2-DESCRIPTIONS        PIC X(30).
013900     05  FS2-NOTE                PIC X(30).
014000
014100*----------------------------------------------------------------*
014200 LINKAGE SECTION.
014300*----------------------------------------------------------------*
014400 01  LK-CAMINHO-ENTRADA          PIC X(100).
014500 01  LK-RETORNO                  PIC 9(02).
014600*----------------------------------------------------------------*
014700 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
014800                          LK-RETORNO.
014900*----------------------------------------------------------------*
015000 0000-CONTROLE SECTION.
015100 0000.
015200     MOVE ZERO TO LK-RETORNO.
015300     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
015400     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
015500     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
015600     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
015700     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
015800     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
015900     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
016000     GOBACK.
016100
016200 0000-EXIT.
016300     EXIT.
016400
016500 1000-ABRE-MESTRE SECTION.
016600 1000.
016700     OPEN I-O PRODRPT-MASTER.
016800     IF FS2-NAO-EXISTE
016900         OPEN OUTPUT PRODRPT-MASTER
017000         CLOSE PRODRPT-MASTER
017100         OPEN I-O PRODRPT-MASTER
017200     END-IF.
017300     START PRODRPT-MASTER LAST END-START.
017400     READ PRODRPT-MASTER PREVIOUS END-READ.
017500     IF FS2-STAT NOT = ZERO
017600         MOVE 1 TO WS-PROX-SEQ
017700     ELSE
017800         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
017900     END-IF.
018000
018100 1000-ABRE-MESTRE-EXIT.
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
018600*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
018700*----------------------------------------------------------------*
018800 1050-EXTRAI-DATA-ARQUIVO SECTION.
018900 1050.
019000     MOVE ZERO TO WS-IND-VARRE.
019100     PERFORM 1051-PROCURA-SUBLINHADO
019200               THRU 1051-PROCURA-SUBLINHADO-EXIT
019300         VARYING WS-IND-VARRE FROM 100 BY -1
019400           UNTIL WS-IND-VARRE < 1
019500              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
019600     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
019700         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
019800             TO WS-ARQ-DATA
019900     ELSE
020000         MOVE SPACES TO WS-ARQ-DATA
020100     END-IF.
020200
020300 1050-EXIT.
020400     EXIT.
020500
020600 1051-PROCURA-SUBLINHADO SECTION.
020700 1051.
020800     CONTINUE.
020900
021000 1051-EXIT.
021100     EXIT.
021200
021300 1100-VERIFICA-CABECALHO SECTION.
021400 1100.
021500     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
021600     INSPECT WS-LINHA-MAIUSC CONVERTING
021700         "abcdefghijklmnopqrstuvwxyz" TO
021800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021900     IF WS-LINHA-MAIUSC = WC-CABECALHO-PRODRPT
022000         MOVE "S" TO WS-TEM-CABECALHO
022100     ELSE
022200         MOVE "N" TO WS-TEM-CABECALHO
022300     END-IF.
022400
022500 1100-EXIT.
022600     EXIT.
022700
022800 2000-PROCESSA-ARQUIVO SECTION.
022900 2000.
023000     OPEN INPUT FEED-INPUT.
023100     MOVE ZERO TO FS-EXIT.
023200     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
023300     IF NOT FS-TERMINA
023400         PERFORM 1100-VERIFICA-CABECALHO
023500                   THRU 1100-VERIFICA-CABECALHO-EXIT
023600         IF WS-HA-CABECALHO
023700             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
023800         END-IF
023900     END-IF.
024000     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
024100         UNTIL FS-TERMINA.
024200     CLOSE FEED-INPUT.
024300
024400 2000-EXIT.
024500     EXIT.
024600
024700 2100-PROCESSA-LINHA SECTION.
024800 2100.
024900     ADD 1 TO WS-QT-LIDOS.
025000     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
025100     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
025200     PERFORM 3200-GRAVA-REGISTRO THRU 3200-GRAVA-REGISTRO-EXIT.
025300     ADD 1 TO WS-QT-INSERIDOS.
025400     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
025500
025600 2100-EXIT.
025700     EXIT.
025800
025900 2110-QUEBRA-LINHA SECTION.
026000 2110.
026100     INITIALIZE FS2-PRODRPT-ROW.
026200     UNSTRING FI-LINHA DELIMITED BY ","
026300         INTO FS2-PRODUCTION-DATE, FS2-LIST-DATE, FS2-ORDER,
026400              FS2-CASEMENT, FS2-SLIDER, FS2-SHAPE,
026500              FS2-SEALED-UNIT, FS2-P-DOOR, FS2-TOTAL,
026600              FS2-CUSTOMER-NAME, FS2-DESCRIPTIONS, FS2-NOTE
026700     END-UNSTRING.
026800
026900 2110-EXIT.
027000     EXIT.
027100
027200 2150-CORTA-CAMPOS SECTION.
027300 2150.
027400     MOVE FS2-PRODUCTION-DATE TO WS-TRIM-CAMPO.
027500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
027600     MOVE WS-TRIM-CAMPO TO FS2-PRODUCTION-DATE.
027700     MOVE FS2-LIST-DATE TO WS-TRIM-CAMPO.
027800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
027900     MOVE WS-TRIM-CAMPO TO FS2-LIST-DATE.
028000     MOVE FS2-ORDER TO WS-TRIM-CAMPO.
028100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
028200     MOVE WS-TRIM-CAMPO TO FS2-ORDER.
028300     MOVE FS2-CASEMENT TO WS-TRIM-CAMPO.
028400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
028500     MOVE WS-TRIM-CAMPO TO FS2-CASEMENT.
028600     MOVE FS2-SLIDER TO WS-TRIM-CAMPO.
028700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
028800     MOVE WS-TRIM-CAMPO TO FS2-SLIDER.
028900     MOVE FS2-SHAPE TO WS-TRIM-CAMPO.
029000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
029100     MOVE WS-TRIM-CAMPO TO FS2-SHAPE.
029200     MOVE FS2-SEALED-UNIT TO WS-TRIM-CAMPO.
029300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
029400     MOVE WS-TRIM-CAMPO TO FS2-SEALED-UNIT.
029500     MOVE FS2-P-DOOR TO WS-TRIM-CAMPO.
029600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
029700     MOVE WS-TRIM-CAMPO TO FS2-P-DOOR.
029800     MOVE FS2-TOTAL TO WS-TRIM-CAMPO.
029900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
030000     MOVE WS-TRIM-CAMPO TO FS2-TOTAL.
030100     MOVE FS2-CUSTOMER-NAME TO WS-TRIM-CAMPO.
030200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
030300     MOVE WS-TRIM-CAMPO TO FS2-CUSTOMER-NAME.
030400     MOVE FS2-DESCRIPTIONS TO WS-TRIM-CAMPO.
030500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
030600     MOVE WS-TRIM-CAMPO TO FS2-DESCRIPTIONS.
030700     MOVE FS2-NOTE TO WS-TRIM-CAMPO.
030800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
030900     MOVE WS-TRIM-CAMPO TO FS2-NOTE.
031000
031100 2150-EXIT.
031200     EXIT.
031300
031400 3200-GRAVA-REGISTRO SECTION.
031500 3200.
031600     MOVE WS-PROX-SEQ TO FS-SEQ.
031700     MOVE FS2-PRODUCTION-DATE TO FS-PRODUCTION-DATE.
031800     MOVE FS2-LIST-DATE TO FS-LIST-DATE.
031900     MOVE FS2-ORDER TO FS-ORDER.
032000     MOVE FS2-CASEMENT TO FS-CASEMENT.
032100     MOVE FS2-SLIDER TO FS-SLIDER.
032200     MOVE FS2-SHAPE TO FS-SHAPE.
032300     MOVE FS2-SEALED-UNIT TO FS-SEALED-UNIT.
032400     MOVE FS2-P-DOOR TO FS-P-DOOR.
032500     MOVE FS2-TOTAL TO FS-TOTAL.
032600     MOVE FS2-CUSTOMER-NAME TO FS-CUSTOMER-NAME.
032700     MOVE FS2-DESCRIPTIONS TO FS-DESCRIPTIONS.
032800     MOVE FS2-NOTE TO FS-NOTE.
032900     MOVE SPACES TO FS-FILLER IN FS-PRODRPT-REC.
033000     WRITE FS-PRODRPT-REC
033100         INVALID KEY
033200             CONTINUE
033300         NOT INVALID KEY
033400             ADD 1 TO WS-PROX-SEQ
033500     END-WRITE.
033600
033700 3200-EXIT.
033800     EXIT.
033900
034000 7500-ESCREVE-RESUMO SECTION.
034100 7500.
034200     OPEN EXTEND RESUMO-LOG.
034300     IF FS4-STAT NOT = ZERO
034400         OPEN OUTPUT RESUMO-LOG
034500     END-IF.
034600     MOVE SPACES TO RL-LINHA.
034700     MOVE "PRODUCTIONREPORT - FILE DATE:" TO RL-ROTULO.
034800     MOVE WS-ARQ-DATA TO RL-VALOR.
034900     WRITE RL-LINHA.
035000     MOVE "PRODUCTIONREPORT - ROWS READ:" TO WS-ROTULO-RESUMO.
035100     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
035200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
035300     MOVE "PRODUCTIONREPORT - ROWS INSERTED:"
035400                                            TO WS-ROTULO-RESUMO.
035500     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
035600     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
035700     MOVE "PRODUCTIONREPORT - ROWS UPDATED/REPLACED:"
035800                                            TO WS-ROTULO-RESUMO.
035900     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
036000     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
036100     MOVE "PRODUCTIONREPORT - ROWS SKIPPED:"
036200                                            TO WS-ROTULO-RESUMO.
036300     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
036400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
036500     MOVE "PRODUCTIONREPORT - DUPLICATES FLAGGED:"
036600                                            TO WS-ROTULO-RESUMO.
036700     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
036800     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
036900     MOVE "PRODUCTIONREPORT - RE-SENDS FLAGGED:"
037000                                            TO WS-ROTULO-RESUMO.
037100     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
037200     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
037300     CLOSE RESUMO-LOG.
037400
037500 7500-EXIT.
037600     EXIT.
037700
037800 7510-GRAVA-LINHA-RESUMO SECTION.
037900 7510.
038000     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
038100     MOVE SPACES TO RL-LINHA.
038200     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
038300     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
038400     WRITE RL-LINHA.
038500
038600 7510-EXIT.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000 8000-FINALIZA SECTION.
039100 8000.
039200     CLOSE PRODRPT-MASTER.
039300
039400 8000-FINALIZA-EXIT.
039500     EXIT.
039600
039700 9200-LE-LINHA SECTION.
039800 9200.
039900     READ FEED-INPUT
040000         AT END
040100             MOVE 99 TO FS-EXIT
040200     END-READ.
040300
040400 9200-LE-LINHA-EXIT.
040500     EXIT.
040600
040700 9600-CORTA-ESPACOS SECTION.
040800 9600.
040900     IF WS-TRIM-CAMPO = SPACES
041000         CONTINUE
041100     ELSE
041200         MOVE 1 TO WS-TRIM-POS
041300         PERFORM 9610-PROCURA-NAO-BRANCO
041400                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
041500             VARYING WS-TRIM-POS FROM 1 BY 1
041600               UNTIL WS-TRIM-POS > 40
041700                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
041800         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
041900             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
042000         END-IF
042100     END-IF.
042200
042300 9600-EXIT.
042400     EXIT.
042500
042600 9610-PROCURA-NAO-BRANCO SECTION.
042700 9610.
042800     CONTINUE.
042900
043000 9610-EXIT.
043100     EXIT.
