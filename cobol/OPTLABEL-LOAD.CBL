000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    OPTLABEL-LOAD.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-15.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     OPTLABEL-LOAD - CARGA DO FEED OPTLABEL
001200*               (ETIQUETA DE OPCAO DE VIDRO)
001300*
001400* OBJETIVO:     LER O ARQUIVO OPTLABEL_aaaammdd.CSV E GRAVAR AS
001500*               LINHAS NO MESTRE OPTLBL.DAT.  LINHA COM BARCODE
001600*               EM BRANCO E IGNORADA.  SE O BARCODE JA EXISTIR
001700*               NO MESTRE A LINHA E SINALIZADA DUPLICATE, MAS E
001800*               GRAVADA DO MESMO JEITO.  COMO O FEED REPETE O
001900*               CABECALHO NO MEIO DO ARQUIVO DE VEZ EM QUANDO,
002000*               QUALQUER LINHA DE DADO IGUAL AO CABECALHO E
002100*               DESCARTADA (NAO CONTA NEM COMO LIDA).
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------*
002500* 1994-03-15  R.MOTA      PLT-0009  VERSAO INICIAL.
002600* 1994-05-02  R.MOTA      PLT-0019  DESCARTE DE LINHA DE
002700*                         CABECALHO REPETIDA NO MEIO DO ARQUIVO.
002800* 1996-11-14  R.MOTA      PLT-0118  AVISO DE DUPLICIDADE PASSOU A
002900*                         USAR A COPY ARQALERTA.
003000* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
003100*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
003200*                         9(04).
003300* 1999-08-30  T.BLACK     PLT-0109  O CAMPO FS-COMPNAY-NAME E O
003400*                         CAMPO FS-PICE-ID SAO GRAFADOS ASSIM DE
003500*                         PROPOSITO - NAO CORRIGIR O ERRO DE
003600*                         DIGITACAO, O FEED DA FABRICA VEM ASSIM.
003700* 2006-08-15  J.ALVES     PLT-0159  REVISAO DE ROTINA - CONFIRMADO QUE O
003800*                         CAMPO FS-BARCODE CONTINUA UNICO NO ARQUIVO
003900*                         RECEBIDO DA IMPRESSORA DE ETIQUETA NOVA.
004000* 2011-03-14  T.BLACK     PLT-0179  CORRIGIDO 2110-QUEBRA-LINHA: O
004100*                         UNSTRING NAO ZERAVA A LINHA DE TRABALHO ANTES DE
004200*                         QUEBRAR OS CAMPOS, ENTAO LINHA CURTA (MENOS
004300*                         VIRGULAS QUE O PADRAO) FICAVA COM LIXO DO
004400*                         REGISTRO ANTERIOR NOS CAMPOS QUE SOBRAVAM -
004500*                         ACRESCENTADO INITIALIZE ANTES DO UNSTRING.
004600*                         TAMBEM CORRIGIDA A LIMPEZA DO PREENCHIMENTO NA
004700*                         GRAVACAO, QUE REFERENCIAVA FILLER DIRETO (NAO
004800*                         COMPILAVA) - AGORA USA FS-FILLER.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*----------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005600     UPSI-0 IS WC-CHAVE-TESTE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT FEED-INPUT ASSIGN TO DISK WS-CAMINHO-ENTRADA
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-STAT.
006200     SELECT OPTLBL-MASTER ASSIGN TO DISK "OPTLBL.DAT"
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         FILE STATUS IS FS2-STAT
006600         RECORD KEY IS FS-SEQ
006700         ALTERNATE RECORD KEY IS FS-BARCODE WITH DUPLICATES.
006800     SELECT ALERTA-LOG ASSIGN TO DISK "ALERTLOG"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS3-STAT.
007100     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS4-STAT.
007400*----------------------------------------------------------------*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*----------------------------------------------------------------*
007800 FD  FEED-INPUT.
007900 01  FI-LINHA                    PIC X(800).
008000
008100 FD  OPTLBL-MASTER.
008200 COPY arqoptlbl.
008300
008400 FD  ALERTA-LOG.
008500 01  AL-LINHA                    PIC X(80).
008600
008700 FD  RESUMO-LOG.
008800 01  RL-LINHA                    PIC X(80).
008900
009000 01  RL-LINHA-R REDEFINES RL-LINHA.
009100     05  RL-ROTULO               PIC X(40).
009200     05  RL-VALOR                PIC X(40).
009300
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600*----------------------------------------------------------------*
009700 COPY arqalerta.
009800
009900 77  FS-STAT                     PIC 9(02) VALUE ZERO.
010000 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
010100     88  FS2-NAO-EXISTE          VALUE 35.
010200 77  FS3-STAT                    PIC 9(02) VALUE ZERO.
010300 77  FS4-STAT                    PIC 9(02) VALUE ZERO.
010400
010500 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
010600     88  FS-TERMINA              VALUE 99.
010700
010800 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
010900
011000 01  WS-CAMINHO-ENTRADA          PIC X(100) VALUE SPACES.
011100 01  WS-CAMINHO-ENTRADA-R REDEFINES WS-CAMINHO-ENTRADA.
011200     05  WS-CAMINHO-CAR OCCURS 100 TIMES
011300             INDEXED BY WS-CAMINHO-IDX
011400             PIC X(01).
011500
011600 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
011700 01  WS-ARQ-DATA                 PIC X(08) VALUE SPACES.
011800
011900 77  WS-QT-LIDOS                 PIC 9(06) COMP VALUE ZERO.
012000 77  WS-QT-INSERIDOS             PIC 9(06) COMP VALUE ZERO.
012100 77  WS-QT-ATUALIZADOS           PIC 9(06) COMP VALUE ZERO.
012200 77  WS-QT-IGNORADOS             PIC 9(06) COMP VALUE ZERO.
012300 77  WS-QT-DUPLICADOS            PIC 9(06) COMP VALUE ZERO.
012400 77  WS-QT-REENVIOS              PIC 9(06) COMP VALUE ZERO.
012500 77  WS-VALOR-RESUMO-NUM         PIC 9(06) COMP VALUE ZERO.
012600 01  WS-VALOR-RESUMO-ED          PIC ZZZ,ZZ9.
012700 01  WS-ROTULO-RESUMO            PIC X(40) VALUE SPACES.
012800
012900 77  WS-PROX-SEQ                 PIC 9(08) COMP VALUE ZERO.
013000
013100 01  WS-TEM-CABECALHO            PIC X(01) VALUE "N".
013200     88  WS-HA-CABECALHO         VALUE "S".
013300 01  WS-ACHOU                    PIC X(01) VALUE "N".
013400 01  WS-ALR-TIPO-NOVO            PIC X(10) VALUE SPACES.
013500 01  WS-ALR-PEDIDO-NOVO          PIC X(20) VALUE SPACES.
013600 01  WS-ALR-DATA-NOVO            PIC X(15) VALUE SPACES.
013700 01  WS-NOME-EXIBICAO            PIC X(20) VALUE "Optlabel".
013800 01  WS-TIPO-CORRENTE            PIC X(10) VALUE SPACES.
013900 77  WS-QT-DO-TIPO               PIC 9(04) COMP VALUE ZERO.
014000 01  WS-DATA-ACHADA              PIC X(15) VALUE SPACES.
014100
014200 01  WS-LINHA-MAIUSC             PIC X(800) VALUE SPACES.
014300 01  WC-CABECALHO-OPTLBL         PIC X(800) VALUE
014400     "PRINT-SEQUENCE,STRING-NUMBER,OT,SPACER,WINDOW-TYPE,BARCOD
014500-    "E,COMPNAY-NAME,PICE-ID,WIDTH,HEIGHT,GLASS-TYPE,NRC,CHAMBE
014600-    "RS,MODEL,U-FACTOR,SHGC,VT,ER,GRILL-TYPE,ENERGY-STAR,MODEL
014700-    "2,DATE,TIME".
014800
014900 01  WS-TRIM-CAMPO               PIC X(40) VALUE SPACES.
015000 77  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
015100
015200 01  WS-DATA-SISTEMA             PIC 9(08) VALUE ZERO.
015300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
015400     05  WS-ANO-SIS              PIC 9(04).
015500     05  WS-MES-SIS              PIC 9(02).
015600     05  WS-DIA-SIS              PIC 9(02).
015700
015800 01  FS2-OPTLBL-ROW.
015900     05  FS2-PRINT-SEQUENCE      PIC X(06).
016000     05  FS2-STRING-NUMBER       PIC X(06).
016100     05  FS2-OT                  PIC X(04).
016200     05  FS2-SPACER              PIC X(12).
016300     05  FS2-WINDOW-TYPE         PIC X(12).
016400     05  FS2-BARCODE             PIC X(20).
016500     05  FS2-COMPNAY-NAME        PIC X(25).
016600     05  FS2-PICE-ID             PIC X(12).
016700     05  FS2-WIDTH               PIC X(08).
016800     05  FS2-HEIGHT              PIC X(08).
016900     05  FS2-GLASS-TYPE          PIC X(15).
017000     05  FS2-NRC                 PIC X(08).
017100     05  FS2-CHAMBERS            PIC X(06).
017200     05  FS2-MODEL               PIC X(12).
017300     05  FS2-U-FACTOR            PIC X(08).
017400     05  FS2-SHGC                PIC X(08).
017500     05  FS2-VT                  PIC X(08).
017600     05  FS2-ER                  PIC X(08).
017700     05  FS2-GRILL-TYPE          PIC X(12).
017800     05  FS2-ENERGY-STAR         PIC X(08).
017900     05  FS2-MODEL2              PIC X(12).
018000     05  FS2-DATE                PIC X(10).
018100     05  FS2-TIME                PIC X(08).
018200
018300*----------------------------------------------------------------*
018400 LINKAGE SECTION.
018500*----------------------------------------------------------------*
018600 01  LK-CAMINHO-ENTRADA          PIC X(100).
018700 01  LK-RETORNO                  PIC 9(02).
018800*----------------------------------------------------------------*
018900 PROCEDURE DIVISION USING LK-CAMINHO-ENTRADA
019000                          LK-RETORNO.
019100*----------------------------------------------------------------*
019200 0000-CONTROLE SECTION.
019300 0000.
019400     MOVE ZERO TO LK-RETORNO.
019500     MOVE LK-CAMINHO-ENTRADA TO WS-CAMINHO-ENTRADA.
019600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
019700     MOVE ZERO TO WC-ALR-QTDE.
019800     PERFORM 1050-EXTRAI-DATA-ARQUIVO THRU 1050-EXTRAI-DATA-ARQUIVO-EXIT.
019900     PERFORM 1000-ABRE-MESTRE THRU 1000-ABRE-MESTRE-EXIT.
020000     PERFORM 2000-PROCESSA-ARQUIVO THRU 2000-PROCESSA-ARQUIVO-EXIT.
020100     PERFORM 7000-ESCREVE-ALERTA THRU 7000-ESCREVE-ALERTA-EXIT.
020200     PERFORM 7500-ESCREVE-RESUMO THRU 7500-ESCREVE-RESUMO-EXIT.
020300     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
020400     GOBACK.
020500
020600 0000-EXIT.
020700     EXIT.
020800
020900 1000-ABRE-MESTRE SECTION.
021000 1000.
021100     OPEN I-O OPTLBL-MASTER.
021200     IF FS2-NAO-EXISTE
021300         OPEN OUTPUT OPTLBL-MASTER
021400         CLOSE OPTLBL-MASTER
021500         OPEN I-O OPTLBL-MASTER
021600     END-IF.
021700     START OPTLBL-MASTER LAST END-START.
021800     READ OPTLBL-MASTER PREVIOUS END-READ.
021900     IF FS2-STAT NOT = ZERO
022000         MOVE 1 TO WS-PROX-SEQ
022100     ELSE
022200         COMPUTE WS-PROX-SEQ = FS-SEQ + 1
022300     END-IF.
022400
022500 1000-ABRE-MESTRE-EXIT.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900* 1050 - EXTRAI A DATA EMBUTIDA NO NOME DO ARQUIVO RECEBIDO - SO
023000*        PARA CONFERENCIA NO RESUMOLOG, NAO AFETA A CARGA.
023100*----------------------------------------------------------------*
023200 1050-EXTRAI-DATA-ARQUIVO SECTION.
023300 1050.
023400     MOVE ZERO TO WS-IND-VARRE.
023500     PERFORM 1051-PROCURA-SUBLINHADO
023600               THRU 1051-PROCURA-SUBLINHADO-EXIT
023700         VARYING WS-IND-VARRE FROM 100 BY -1
023800           UNTIL WS-IND-VARRE < 1
023900              OR WS-CAMINHO-CAR (WS-IND-VARRE) = "_".
024000     IF WS-IND-VARRE >= 1 AND WS-IND-VARRE <= 92
024100         MOVE WS-CAMINHO-ENTRADA (WS-IND-VARRE + 1 : 8)
024200             TO WS-ARQ-DATA
024300     ELSE
024400         MOVE SPACES TO WS-ARQ-DATA
024500     END-IF.
024600
024700 1050-EXIT.
024800     EXIT.
024900
025000 1051-PROCURA-SUBLINHADO SECTION.
025100 1051.
025200     CONTINUE.
025300
025400 1051-EXIT.
025500     EXIT.
025600
025700 1100-VERIFICA-CABECALHO SECTION.
025800 1100.
025900     MOVE FI-LINHA TO WS-LINHA-MAIUSC.
026000     INSPECT WS-LINHA-MAIUSC CONVERTING
026100         "abcdefghijklmnopqrstuvwxyz" TO
026200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026300     IF WS-LINHA-MAIUSC = WC-CABECALHO-OPTLBL
026400         MOVE "S" TO WS-TEM-CABECALHO
026500     ELSE
026600         MOVE "N" TO WS-TEM-CABECALHO
026700     END-IF.
026800
026900 1100-EXIT.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300* 1150 - O FEED REPETE O CABECALHO NO MEIO DO ARQUIVO EM ALGUNS
027400*        LOTES.  SE A LINHA DE DADO BATER O NOME DAS COLUNAS,
027500*        DESCARTA SEM CONTAR COMO LIDA.
027600*----------------------------------------------------------------*
027700 1150-LINHA-E-CABECALHO SECTION.
027800 1150.
027900     MOVE "N" TO WS-ACHOU.
028000     IF FS2-BARCODE = "BARCODE" AND FS2-OT = "OT"
028100         MOVE "Y" TO WS-ACHOU
028200     END-IF.
028300
028400 1150-EXIT.
028500     EXIT.
028600
028700 2000-PROCESSA-ARQUIVO SECTION.
028800 2000.
028900     OPEN INPUT FEED-INPUT.
029000     MOVE ZERO TO FS-EXIT.
029100     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
029200     IF NOT FS-TERMINA
029300         PERFORM 1100-VERIFICA-CABECALHO
029400                   THRU 1100-VERIFICA-CABECALHO-EXIT
029500         IF WS-HA-CABECALHO
029600             PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT
029700         END-IF
029800     END-IF.
029900     PERFORM 2100-PROCESSA-LINHA THRU 2100-PROCESSA-LINHA-EXIT
030000         UNTIL FS-TERMINA.
030100     CLOSE FEED-INPUT.
030200
030300 2000-EXIT.
030400     EXIT.
030500
030600 2100-PROCESSA-LINHA SECTION.
030700 2100.
030800     PERFORM 2110-QUEBRA-LINHA THRU 2110-QUEBRA-LINHA-EXIT.
030900     PERFORM 2150-CORTA-CAMPOS THRU 2150-CORTA-CAMPOS-EXIT.
031000     PERFORM 1150-LINHA-E-CABECALHO THRU 1150-LINHA-E-CABECALHO-EXIT.
031100     IF WS-ACHOU = "Y"
031200         CONTINUE
031300     ELSE
031400         ADD 1 TO WS-QT-LIDOS
031500         IF FS2-BARCODE = SPACES
031600             ADD 1 TO WS-QT-IGNORADOS
031700         ELSE
031800             PERFORM 2200-PROCURA-DUPLICATE
031900                       THRU 2200-PROCURA-DUPLICATE-EXIT
032000             IF WS-ACHOU = "Y"
032100                 ADD 1 TO WS-QT-DUPLICADOS
032200                 MOVE "DUPLICATE" TO WS-ALR-TIPO-NOVO
032300                 MOVE SPACES TO WS-ALR-PEDIDO-NOVO
032400                 MOVE WS-DATA-ACHADA TO WS-ALR-DATA-NOVO
032500                 PERFORM 7100-REGISTRA-ALERTA
032600                           THRU 7100-REGISTRA-ALERTA-EXIT
032700             END-IF
032800             PERFORM 3200-GRAVA-REGISTRO
032900                       THRU 3200-GRAVA-REGISTRO-EXIT
033000             ADD 1 TO WS-QT-INSERIDOS
033100         END-IF
033200     END-IF.
033300     PERFORM 9200-LE-LINHA THRU 9200-LE-LINHA-EXIT.
033400
033500 2100-EXIT.
033600     EXIT.
033700
033800 2110-QUEBRA-LINHA SECTION.
033900 2110.
034000     INITIALIZE FS2-OPTLBL-ROW.
034100     UNSTRING FI-LINHA DELIMITED BY ","
034200         INTO FS2-PRINT-SEQUENCE, FS2-STRING-NUMBER, FS2-OT,
034300              FS2-SPACER, FS2-WINDOW-TYPE, FS2-BARCODE,
034400              FS2-COMPNAY-NAME, FS2-PICE-ID, FS2-WIDTH,
034500              FS2-HEIGHT, FS2-GLASS-TYPE, FS2-NRC, FS2-CHAMBERS,
034600              FS2-MODEL, FS2-U-FACTOR, FS2-SHGC, FS2-VT, FS2-ER,
034700              FS2-GRILL-TYPE, FS2-ENERGY-STAR, FS2-MODEL2,
034800              FS2-DATE, FS2-TIME
034900     END-UNSTRING.
035000
035100 2110-EXIT.
035200     EXIT.
035300
035400 2150-CORTA-CAMPOS SECTION.
035500 2150.
035600     MOVE FS2-PRINT-SEQUENCE TO WS-TRIM-CAMPO.
035700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
035800     MOVE WS-TRIM-CAMPO TO FS2-PRINT-SEQUENCE.
035900     MOVE FS2-STRING-NUMBER TO WS-TRIM-CAMPO.
036000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036100     MOVE WS-TRIM-CAMPO TO FS2-STRING-NUMBER.
036200     MOVE FS2-OT TO WS-TRIM-CAMPO.
036300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036400     MOVE WS-TRIM-CAMPO TO FS2-OT.
036500     MOVE FS2-SPACER TO WS-TRIM-CAMPO.
036600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
036700     MOVE WS-TRIM-CAMPO TO FS2-SPACER.
036800     MOVE FS2-WINDOW-TYPE TO WS-TRIM-CAMPO.
036900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037000     MOVE WS-TRIM-CAMPO TO FS2-WINDOW-TYPE.
037100     MOVE FS2-BARCODE TO WS-TRIM-CAMPO.
037200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037300     MOVE WS-TRIM-CAMPO TO FS2-BARCODE.
037400     MOVE FS2-COMPNAY-NAME TO WS-TRIM-CAMPO.
037500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037600     MOVE WS-TRIM-CAMPO TO FS2-COMPNAY-NAME.
037700     MOVE FS2-PICE-ID TO WS-TRIM-CAMPO.
037800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
037900     MOVE WS-TRIM-CAMPO TO FS2-PICE-ID.
038000     MOVE FS2-WIDTH TO WS-TRIM-CAMPO.
038100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038200     MOVE WS-TRIM-CAMPO TO FS2-WIDTH.
038300     MOVE FS2-HEIGHT TO WS-TRIM-CAMPO.
038400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038500     MOVE WS-TRIM-CAMPO TO FS2-HEIGHT.
038600     MOVE FS2-GLASS-TYPE TO WS-TRIM-CAMPO.
038700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
038800     MOVE WS-TRIM-CAMPO TO FS2-GLASS-TYPE.
038900     MOVE FS2-NRC TO WS-TRIM-CAMPO.
039000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039100     MOVE WS-TRIM-CAMPO TO FS2-NRC.
039200     MOVE FS2-CHAMBERS TO WS-TRIM-CAMPO.
039300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039400     MOVE WS-TRIM-CAMPO TO FS2-CHAMBERS.
039500     MOVE FS2-MODEL TO WS-TRIM-CAMPO.
039600     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
039700     MOVE WS-TRIM-CAMPO TO FS2-MODEL.
039800     MOVE FS2-U-FACTOR TO WS-TRIM-CAMPO.
039900     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040000     MOVE WS-TRIM-CAMPO TO FS2-U-FACTOR.
040100     MOVE FS2-SHGC TO WS-TRIM-CAMPO.
040200     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040300     MOVE WS-TRIM-CAMPO TO FS2-SHGC.
040400     MOVE FS2-VT TO WS-TRIM-CAMPO.
040500     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040600     MOVE WS-TRIM-CAMPO TO FS2-VT.
040700     MOVE FS2-ER TO WS-TRIM-CAMPO.
040800     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
040900     MOVE WS-TRIM-CAMPO TO FS2-ER.
041000     MOVE FS2-GRILL-TYPE TO WS-TRIM-CAMPO.
041100     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041200     MOVE WS-TRIM-CAMPO TO FS2-GRILL-TYPE.
041300     MOVE FS2-ENERGY-STAR TO WS-TRIM-CAMPO.
041400     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041500     MOVE WS-TRIM-CAMPO TO FS2-ENERGY-STAR.
041600     MOVE FS2-MODEL2 TO WS-TRIM-CAMPO.
041700     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
041800     MOVE WS-TRIM-CAMPO TO FS2-MODEL2.
041900     MOVE FS2-DATE TO WS-TRIM-CAMPO.
042000     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042100     MOVE WS-TRIM-CAMPO TO FS2-DATE.
042200     MOVE FS2-TIME TO WS-TRIM-CAMPO.
042300     PERFORM 9600-CORTA-ESPACOS THRU 9600-CORTA-ESPACOS-EXIT.
042400     MOVE WS-TRIM-CAMPO TO FS2-TIME.
042500
042600 2150-EXIT.
042700     EXIT.
042800
042900 2200-PROCURA-DUPLICATE SECTION.
043000 2200.
043100     MOVE "N" TO WS-ACHOU.
043200     MOVE FS2-BARCODE TO FS-BARCODE.
043300     START OPTLBL-MASTER KEY IS EQUAL FS-BARCODE
043400         INVALID KEY
043500             CONTINUE
043600         NOT INVALID KEY
043700             READ OPTLBL-MASTER NEXT RECORD
043800                 AT END
043900                     CONTINUE
044000                 NOT AT END
044100                     IF FS-BARCODE = FS2-BARCODE
044200                         MOVE "Y" TO WS-ACHOU
044300                         IF FS-DATE = SPACES
044400                             MOVE "Unknown" TO WS-DATA-ACHADA
044500                         ELSE
044600                             MOVE FS-DATE TO WS-DATA-ACHADA
044700                         END-IF
044800                     END-IF
044900             END-READ
045000     END-START.
045100
045200 2200-EXIT.
045300     EXIT.
045400
045500 3200-GRAVA-REGISTRO SECTION.
045600 3200.
045700     MOVE WS-PROX-SEQ TO FS-SEQ.
045800     MOVE FS2-PRINT-SEQUENCE TO FS-PRINT-SEQUENCE.
045900     MOVE FS2-STRING-NUMBER TO FS-STRING-NUMBER.
046000     MOVE FS2-OT TO FS-OT.
046100     MOVE FS2-SPACER TO FS-SPACER.
046200     MOVE FS2-WINDOW-TYPE TO FS-WINDOW-TYPE.
046300     MOVE FS2-BARCODE TO FS-BARCODE.
046400     MOVE FS2-COMPNAY-NAME TO FS-COMPNAY-NAME.
046500     MOVE FS2-PICE-ID TO FS-PICE-ID.
046600     MOVE FS2-WIDTH TO FS-WIDTH.
046700     MOVE FS2-HEIGHT TO FS-HEIGHT.
046800     MOVE FS2-GLASS-TYPE TO FS-GLASS-TYPE.
046900     MOVE FS2-NRC TO FS-NRC.
047000     MOVE FS2-CHAMBERS TO FS-CHAMBERS.
047100     MOVE FS2-MODEL TO FS-MODEL.
047200     MOVE FS2-U-FACTOR TO FS-U-FACTOR.
047300     MOVE FS2-SHGC TO FS-SHGC.
047400     MOVE FS2-VT TO FS-VT.
047500     MOVE FS2-ER TO FS-ER.
047600     MOVE FS2-GRILL-TYPE TO FS-GRILL-TYPE.
047700     MOVE FS2-ENERGY-STAR TO FS-ENERGY-STAR.
047800     MOVE FS2-MODEL2 TO FS-MODEL2.
047900     MOVE FS2-DATE TO FS-DATE.
048000     MOVE FS2-TIME TO FS-TIME.
048100     MOVE SPACES TO FS-FILLER IN FS-OPTLBL-REC.
048200     WRITE FS-OPTLBL-REC
048300         INVALID KEY
048400             CONTINUE
048500         NOT INVALID KEY
048600             ADD 1 TO WS-PROX-SEQ
048700     END-WRITE.
048800
048900 3200-EXIT.
049000     EXIT.
049100
049200 7100-REGISTRA-ALERTA SECTION.
049300 7100.
049400     MOVE "N" TO WS-ACHOU.
049500     PERFORM 7110-PROCURA-ALERTA THRU 7110-PROCURA-ALERTA-EXIT
049600         VARYING WC-ALR-IDX FROM 1 BY 1
049700           UNTIL WC-ALR-IDX > WC-ALR-QTDE.
049800     IF WS-ACHOU = "N" AND WC-ALR-QTDE < 500
049900         ADD 1 TO WC-ALR-QTDE
050000         MOVE WS-ALR-TIPO-NOVO   TO WC-ALR-TIPO (WC-ALR-QTDE)
050100         MOVE WS-ALR-PEDIDO-NOVO TO WC-ALR-PEDIDO (WC-ALR-QTDE)
050200         MOVE WS-ALR-DATA-NOVO   TO WC-ALR-DATA (WC-ALR-QTDE)
050300     END-IF.
050400
050500 7100-EXIT.
050600     EXIT.
050700
050800 7110-PROCURA-ALERTA SECTION.
050900 7110.
051000     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-ALR-TIPO-NOVO
051100        AND WC-ALR-PEDIDO (WC-ALR-IDX) = WS-ALR-PEDIDO-NOVO
051200         MOVE "Y" TO WS-ACHOU
051300     END-IF.
051400
051500 7110-EXIT.
051600     EXIT.
051700
051800 7000-ESCREVE-ALERTA SECTION.
051900 7000.
052000     IF WC-ALR-QTDE > ZERO
052100         OPEN EXTEND ALERTA-LOG
052200         IF FS3-STAT NOT = ZERO
052300             OPEN OUTPUT ALERTA-LOG
052400         END-IF
052500         MOVE "DUPLICATE" TO WS-TIPO-CORRENTE
052600         PERFORM 7020-ESCREVE-SECAO THRU 7020-ESCREVE-SECAO-EXIT
052700         CLOSE ALERTA-LOG
052800     END-IF.
052900
053000 7000-EXIT.
053100     EXIT.
053200
053300 7020-ESCREVE-SECAO SECTION.
053400 7020.
053500     MOVE ZERO TO WS-QT-DO-TIPO.
053600     PERFORM 7021-CONTA-TIPO THRU 7021-CONTA-TIPO-EXIT
053700         VARYING WC-ALR-IDX FROM 1 BY 1 UNTIL WC-ALR-IDX > WC-ALR-QTDE.
053800     IF WS-QT-DO-TIPO > ZERO
053900         PERFORM 7030-ESCREVE-CABECALHO-ALERTA
054000                   THRU 7030-ESCREVE-CABECALHO-ALERTA-EXIT
054100         PERFORM 7040-ESCREVE-LINHA-ALERTA
054200                   THRU 7040-ESCREVE-LINHA-ALERTA-EXIT
054300             VARYING WC-ALR-IDX FROM 1 BY 1
054400               UNTIL WC-ALR-IDX > WC-ALR-QTDE
054500     END-IF.
054600
054700 7020-EXIT.
054800     EXIT.
054900
055000 7021-CONTA-TIPO SECTION.
055100 7021.
055200     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
055300         ADD 1 TO WS-QT-DO-TIPO
055400     END-IF.
055500
055600 7021-EXIT.
055700     EXIT.
055800
055900 7030-ESCREVE-CABECALHO-ALERTA SECTION.
056000 7030.
056100     MOVE SPACES TO AL-LINHA.
056200     STRING WS-TIPO-CORRENTE    DELIMITED BY SPACE
056300            " "                 DELIMITED BY SIZE
056400            WS-NOME-EXIBICAO    DELIMITED BY SPACE
056500            " ORDERS DETECTED"  DELIMITED BY SIZE
056600            INTO AL-LINHA
056700     END-STRING.
056800     WRITE AL-LINHA.
056900
057000 7030-EXIT.
057100     EXIT.
057200
057300 7040-ESCREVE-LINHA-ALERTA SECTION.
057400 7040.
057500     IF WC-ALR-TIPO (WC-ALR-IDX) = WS-TIPO-CORRENTE
057600         MOVE SPACES TO AL-LINHA
057700         STRING "ORDER: "               DELIMITED BY SIZE
057800                WC-ALR-PEDIDO (WC-ALR-IDX) DELIMITED BY SPACE
057900                "  DATE: "              DELIMITED BY SIZE
058000                WC-ALR-DATA (WC-ALR-IDX)   DELIMITED BY SPACE
058100                INTO AL-LINHA
058200         END-STRING
058300         WRITE AL-LINHA
058400     END-IF.
058500
058600 7040-EXIT.
058700     EXIT.
058800
058900 7500-ESCREVE-RESUMO SECTION.
059000 7500.
059100     OPEN EXTEND RESUMO-LOG.
059200     IF FS4-STAT NOT = ZERO
059300         OPEN OUTPUT RESUMO-LOG
059400     END-IF.
059500     MOVE SPACES TO RL-LINHA.
059600     MOVE "OPTLABEL - FILE DATE:" TO RL-ROTULO.
059700     MOVE WS-ARQ-DATA TO RL-VALOR.
059800     WRITE RL-LINHA.
059900     MOVE "OPTLABEL - ROWS READ:"      TO WS-ROTULO-RESUMO.
060000     MOVE WS-QT-LIDOS TO WS-VALOR-RESUMO-NUM.
060100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
060200     MOVE "OPTLABEL - ROWS INSERTED:"  TO WS-ROTULO-RESUMO.
060300     MOVE WS-QT-INSERIDOS TO WS-VALOR-RESUMO-NUM.
060400     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
060500     MOVE "OPTLABEL - ROWS UPDATED/REPLACED:"
060600                                            TO WS-ROTULO-RESUMO.
060700     MOVE WS-QT-ATUALIZADOS TO WS-VALOR-RESUMO-NUM.
060800     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
060900     MOVE "OPTLABEL - ROWS SKIPPED:"   TO WS-ROTULO-RESUMO.
061000     MOVE WS-QT-IGNORADOS TO WS-VALOR-RESUMO-NUM.
061100     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
061200     MOVE "OPTLABEL - DUPLICATES FLAGGED:"
061300                                            TO WS-ROTULO-RESUMO.
061400     MOVE WS-QT-DUPLICADOS TO WS-VALOR-RESUMO-NUM.
061500     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
061600     MOVE "OPTLABEL - RE-SENDS FLAGGED:"
061700                                            TO WS-ROTULO-RESUMO.
061800     MOVE WS-QT-REENVIOS TO WS-VALOR-RESUMO-NUM.
061900     PERFORM 7510-GRAVA-LINHA-RESUMO THRU 7510-GRAVA-LINHA-RESUMO-EXIT.
062000     CLOSE RESUMO-LOG.
062100
062200 7500-EXIT.
062300     EXIT.
062400
062500 7510-GRAVA-LINHA-RESUMO SECTION.
062600 7510.
062700     MOVE WS-VALOR-RESUMO-NUM TO WS-VALOR-RESUMO-ED.
062800     MOVE SPACES TO RL-LINHA.
062900     MOVE WS-ROTULO-RESUMO TO RL-ROTULO.
063000     MOVE WS-VALOR-RESUMO-ED TO RL-VALOR.
063100     WRITE RL-LINHA.
063200
063300 7510-EXIT.
063400     EXIT.
063500
063600*----------------------------------------------------------------*
063700 8000-FINALIZA SECTION.
063800 8000.
063900     CLOSE OPTLBL-MASTER.
064000
064100 8000-FINALIZA-EXIT.
064200     EXIT.
064300
064400 9200-LE-LINHA SECTION.
064500 9200.
064600     READ FEED-INPUT
064700         AT END
064800             MOVE 99 TO FS-EXIT
064900     END-READ.
065000
065100 9200-LE-LINHA-EXIT.
065200     EXIT.
065300
065400 9600-CORTA-ESPACOS SECTION.
065500 9600.
065600     IF WS-TRIM-CAMPO = SPACES
065700         CONTINUE
065800     ELSE
065900         MOVE 1 TO WS-TRIM-POS
066000         PERFORM 9610-PROCURA-NAO-BRANCO
066100                   THRU 9610-PROCURA-NAO-BRANCO-EXIT
066200             VARYING WS-TRIM-POS FROM 1 BY 1
066300               UNTIL WS-TRIM-POS > 40
066400                  OR WS-TRIM-CAMPO (WS-TRIM-POS:1) NOT = SPACE
066500         IF WS-TRIM-POS > 1 AND WS-TRIM-POS <= 40
066600             MOVE WS-TRIM-CAMPO (WS-TRIM-POS:) TO WS-TRIM-CAMPO
066700         END-IF
066800     END-IF.
066900
067000 9600-EXIT.
067100     EXIT.
067200
067300 9610-PROCURA-NAO-BRANCO SECTION.
067400 9610.
067500     CONTINUE.
067600
067700 9610-EXIT.
067800     EXIT.
