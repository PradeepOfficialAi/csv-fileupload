000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    DISPATCHER.
000400 AUTHOR.        R. MOTA.
000500 INSTALLATION.  PLANT DATA PROCESSING - SHIPPING/RECEIVING BLDG.
000600 DATE-WRITTEN.  1994-03-02.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL PLANT USE ONLY.
000900*----------------------------------------------------------------*
001000* SISTEMA:      PLANT
001100* PROGRAMA:     DISPATCHER - CARGA DOS ARQUIVOS DE FEED DA FABRICA
001200*
001300* OBJETIVO:     LER O CARTAO DE CONTROLE DA EXECUCAO (UMA LINHA
001400*               POR ARQUIVO DE FEED A PROCESSAR), DESCOBRIR DE
001500*               QUE FEED SE TRATA PELO PREFIXO DO NOME DO
001600*               ARQUIVO, CHAMAR O PROGRAMA DE CARGA CORRETO E,
001700*               TENDO ELE TERMINADO BEM, MANDAR ARQUIVAR O
001800*               ARQUIVO JA PROCESSADO.  SE O PREFIXO NAO FOR
001900*               RECONHECIDO, REJEITA O ARQUIVO SEM PROCESSAR E
002000*               SEM ARQUIVAR.
002100*
002200*----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES
002400*----------------------------------------------------------------*
002500* 1994-03-02  R.MOTA      PLT-0007  VERSAO INICIAL - LE CARTAO DE
002600*                         CONTROLE E CHAMA OS DEZ LOADERS.
002700* 1994-04-18  R.MOTA      PLT-0012  TABELA DE FEEDS PASSOU A
002800*                         GUARDAR TAMBEM O NOME DO LOAD PROGRAM,
002900*                         CHAMADA PASSOU A SER DINAMICA (CALL
003000*                         IDENTIFICADOR) EM VEZ DE UM EVALUATE
003100*                         COM DEZ CALL LITERAL.
003200* 1994-09-07  J.ALVES     PLT-0033  ARQUIVO NAO RECONHECIDO
003300*                         AGORA GRAVA LINHA NO RESUMOLOG EM VEZ
003400*                         DE SO IGNORAR EM SILENCIO.
003500* 1996-11-14  R.MOTA      PLT-0118  PASTA DE ARQUIVO MORTO
003600*                         PASSOU A VIR NO PROPRIO CARTAO DE
003700*                         CONTROLE (CC-DIR-ARQUIVO), ANTES ERA
003800*                         FIXA "C:\PLANT\ARQUIVO".
003900* 1998-02-06  J.ALVES     PLT-0091  REVISADO PARA TROCA DE
004000*                         MILENIO - WS-ANO-SIS AMPLIADO PARA
004100*                         9(04), NENHUM OUTRO CAMPO DE DATA COM
004200*                         DOIS DIGITOS DE ANO NESTE PROGRAMA.
004300* 1999-06-22  T.BLACK     PLT-0103  ACRESCENTADO WORKORDER2 NA
004400*                         TABELA DE FEEDS (DECIMO FEED).
004500* 2005-04-01  T.BLACK     PLT-0155  AJUSTADA A ORDEM DE CHAMADA DOS LOADS
004600*                         NO CONTROL-CARD PARA REFLETIR O NOVO HORARIO DE
004700*                         CHEGADA DOS ARQUIVOS DA SERRA - O DISPATCHER EM
004800*                         SI NAO MUDOU.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*----------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALFA-NUMERICO IS "A" THRU "Z" "0" THRU "9"
005600     UPSI-0 IS WC-CHAVE-TESTE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CARTAO-CONTROLE ASSIGN TO DISK "CTLCARD"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-STAT.
006200     SELECT RESUMO-LOG ASSIGN TO DISK "RESUMOLOG"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS2-STAT.
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*----------------------------------------------------------------*
006900 FD  CARTAO-CONTROLE.
007000 01  CC-REGISTRO                 PIC X(200).
007100
007200 01  CC-REGISTRO-R REDEFINES CC-REGISTRO.
007300     05  CC-CAMINHO-ENTRADA      PIC X(100).
007400     05  CC-DIR-ARQUIVO          PIC X(100).
007500
007600 FD  RESUMO-LOG.
007700 01  RL-LINHA                    PIC X(80).
007800
007900*----------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*----------------------------------------------------------------*
008200 77  FS-STAT                     PIC 9(02) VALUE ZERO.
008300     88  FS-OK                   VALUE ZERO.
008400     88  FS-FIM-ARQUIVO          VALUE 10.
008500
008600 77  FS2-STAT                    PIC 9(02) VALUE ZERO.
008700
008800 77  FS-EXIT                     PIC 9(02) VALUE ZERO.
008900     88  FS-PROCESSA             VALUE 0.
009000     88  FS-TERMINA              VALUE 99.
009100
009200 77  WS-RETORNO-LOAD             PIC 9(02) COMP VALUE ZERO.
009300 77  WS-RETORNO-ARQUIVA          PIC 9(02) COMP VALUE ZERO.
009400 77  WS-IND-TABELA               PIC 9(02) COMP VALUE ZERO.
009500 77  WS-IND-VARRE                PIC 9(03) COMP VALUE ZERO.
009600 77  WS-POS-BARRA                PIC 9(03) COMP VALUE ZERO.
009700 77  WS-POS-SUBLINHADO           PIC 9(03) COMP VALUE ZERO.
009800 77  WC-CHAVE-TESTE              PIC 9 VALUE ZERO.
009900
010000 01  WS-NOME-ARQUIVO             PIC X(40)  VALUE SPACES.
010100 01  WS-NOME-ARQUIVO-R REDEFINES WS-NOME-ARQUIVO.
010200     05  WS-NOME-ARQUIVO-CAR OCCURS 40 TIMES
010300             INDEXED BY WS-NOME-IDX         PIC X(01).
010400
010500 01  WS-CODIGO-FEED              PIC X(20)  VALUE SPACES.
010600 01  WS-PROGRAMA-LOAD            PIC X(20)  VALUE SPACES.
010700 01  WS-MSG-LOG                  PIC X(80)  VALUE SPACES.
010800
010900 01  WS-DATA-SISTEMA             PIC 9(08)  VALUE ZERO.
011000 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011100     05  WS-ANO-SIS              PIC 9(04).
011200     05  WS-MES-SIS              PIC 9(02).
011300     05  WS-DIA-SIS              PIC 9(02).
011400
011500*----------------------------------------------------------------*
011600* TABELA DOS DEZ FEEDS CONHECIDOS PELA DISPATCHER - CODIGO DO
011700* PREFIXO DO ARQUIVO (CONFORME ACORDADO COM A FABRICA) E NOME DO
011800* PROGRAMA DE CARGA QUE SABE TRATAR AQUELE FEED.
011900*----------------------------------------------------------------*
012000 01  WC-TABELA-FEEDS.
012100     05  FILLER.
012200         10  FILLER PIC X(20) VALUE "CASINGCUTTING".
012300         10  FILLER PIC X(20) VALUE "CASINGCUTTING-LOAD".
012400     05  FILLER.
012500         10  FILLER PIC X(20) VALUE "CASING".
012600         10  FILLER PIC X(20) VALUE "CASING-LOAD".
012700     05  FILLER.
012800         10  FILLER PIC X(20) VALUE "FRAMESCUTTING".
012900         10  FILLER PIC X(20) VALUE "FRAMESCUTTING-LOAD".
013000     05  FILLER.
013100         10  FILLER PIC X(20) VALUE "GLASSREPORT".
013200         10  FILLER PIC X(20) VALUE "GLASSREPORT-LOAD".
013300     05  FILLER.
013400         10  FILLER PIC X(20) VALUE "OPTLABEL".
013500         10  FILLER PIC X(20) VALUE "OPTLABEL-LOAD".
013600     05  FILLER.
013700         10  FILLER PIC X(20) VALUE "ORDERSUMMARY".
013800         10  FILLER PIC X(20) VALUE "ORDERSUMMARY-LOAD".
013900     05  FILLER.
014000         10  FILLER PIC X(20) VALUE "PRODUCTIONREPORT".
014100         10  FILLER PIC X(20) VALUE "PRODUCTIONREPORT-LOAD".
014200     05  FILLER.
014300         10  FILLER PIC X(20) VALUE "URBANCUTTING".
014400         10  FILLER PIC X(20) VALUE "URBANCUTTING-LOAD".
014500     05  FILLER.
014600         10  FILLER PIC X(20) VALUE "WINDOWSENTRY".
014700         10  FILLER PIC X(20) VALUE "WINDOWSENTRY-LOAD".
014800     05  FILLER.
014900         10  FILLER PIC X(20) VALUE "WORKORDER2".
015000         10  FILLER PIC X(20) VALUE "WORKORDER2-LOAD".
015100
015200 01  WC-TABELA-FEEDS-R REDEFINES WC-TABELA-FEEDS.
015300     05  WC-FEED-ITEM OCCURS 10 TIMES
015400             INDEXED BY WC-FEED-IDX.
015500         10  WC-FEED-CODIGO      PIC X(20).
015600         10  WC-FEED-PROGRAMA    PIC X(20).
015700
015800*----------------------------------------------------------------*
015900 PROCEDURE DIVISION.
016000*----------------------------------------------------------------*
016100 0000-CONTROLE SECTION.
016200 0000.
016300     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT.
016400     PERFORM 2000-PROCESSA-CARTAO UNTIL FS-TERMINA.
016500     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
016600     GOBACK.
016700
016800 0000-CONTROLE-EXIT.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200* 1000 - ABRE O CARTAO DE CONTROLE E O RESUMOLOG E LE A PRIMEIRA
017300*        LINHA DO CARTAO.
017400*----------------------------------------------------------------*
017500 1000-INICIO SECTION.
017600 1000.
017700     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
017800     MOVE ZERO TO FS-EXIT.
017900     OPEN INPUT CARTAO-CONTROLE.
018000     IF FS-STAT NOT = "00"
018100         MOVE 99 TO FS-EXIT
018200     ELSE
018300         OPEN EXTEND RESUMO-LOG
018400         IF FS2-STAT NOT = "00" AND NOT = "05"
018500             OPEN OUTPUT RESUMO-LOG
018600         END-IF
018700         PERFORM 9200-LE-CARTAO THRU 9200-LE-CARTAO-EXIT
018800     END-IF.
018900
019000 1000-INICIO-EXIT.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400* 2000 - PARA CADA LINHA DO CARTAO DE CONTROLE: DESCOBRE O CODIGO
019500*        DO FEED, CONFERE CONTRA A TABELA, CHAMA O LOAD E, SE ELE
019600*        TERMINOU BEM, MANDA ARQUIVAR.
019700*----------------------------------------------------------------*
019800 2000-PROCESSA-CARTAO SECTION.
019900 2000.
020000     PERFORM 2100-EXTRAI-CODIGO THRU 2100-EXTRAI-CODIGO-EXIT.
020100     PERFORM 2200-LOCALIZA-FEED THRU 2200-LOCALIZA-FEED-EXIT.
020200     IF WC-FEED-IDX > 10
020300         STRING "FEED NAO RECONHECIDO - ARQUIVO IGNORADO: "
020400                CC-CAMINHO-ENTRADA DELIMITED BY SIZE
020500                INTO WS-MSG-LOG
020600         PERFORM 9500-GRAVA-LOG THRU 9500-GRAVA-LOG-EXIT
020700     ELSE
020800         MOVE WC-FEED-PROGRAMA (WC-FEED-IDX) TO WS-PROGRAMA-LOAD
020900         CALL WS-PROGRAMA-LOAD USING CC-CAMINHO-ENTRADA
021000                                     WS-RETORNO-LOAD
021100         END-CALL
021200         IF WS-RETORNO-LOAD = ZERO
021300             PERFORM 5000-ARQUIVA THRU 5000-ARQUIVA-EXIT
021400         ELSE
021500             STRING "FALHA NO CARREGAMENTO DO ARQUIVO: "
021600                    CC-CAMINHO-ENTRADA DELIMITED BY SIZE
021700                    INTO WS-MSG-LOG
021800             PERFORM 9500-GRAVA-LOG THRU 9500-GRAVA-LOG-EXIT
021900         END-IF
022000     END-IF.
022100     PERFORM 9200-LE-CARTAO THRU 9200-LE-CARTAO-EXIT.
022200
022300 2000-PROCESSA-CARTAO-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700* 2100 - O CODIGO DO FEED E O QUE VEM ANTES DO PRIMEIRO "_" NO
022800*        NOME DO ARQUIVO (SEM O CAMINHO), EM MAIUSCULAS.  O NOME
022900*        DO FEED COMO ACORDADO COM A FABRICA JA VEM EM MAIUSCULAS
023000*        NO ARQUIVO DE ORIGEM, ENTAO NAO HA CONVERSAO A FAZER
023100*        AQUI - SO A LOCALIZACAO DO PREFIXO.
023200*----------------------------------------------------------------*
023300 2100-EXTRAI-CODIGO SECTION.
023400 2100.
023500     MOVE SPACES TO WS-NOME-ARQUIVO.
023600     MOVE ZERO TO WS-POS-BARRA.
023700     PERFORM 2110-PROCURA-BARRA THRU 2110-PROCURA-BARRA-EXIT
023800         VARYING WS-IND-VARRE FROM 1 BY 1
023900           UNTIL WS-IND-VARRE > 100.
024000
024100     IF WS-POS-BARRA > ZERO
024200         MOVE CC-CAMINHO-ENTRADA (WS-POS-BARRA + 1 : )
024300              TO WS-NOME-ARQUIVO
024400     ELSE
024500         MOVE CC-CAMINHO-ENTRADA (1 : 40) TO WS-NOME-ARQUIVO
024600     END-IF.
024700
024800     MOVE ZERO TO WS-POS-SUBLINHADO.
024900     PERFORM 2120-PROCURA-SUBLINHADO
025000               THRU 2120-PROCURA-SUBLINHADO-EXIT
025100         VARYING WS-IND-VARRE FROM 1 BY 1
025200           UNTIL WS-IND-VARRE > 40
025300              OR WS-POS-SUBLINHADO NOT = ZERO.
025400
025500     MOVE SPACES TO WS-CODIGO-FEED.
025600     IF WS-POS-SUBLINHADO > ZERO
025700         MOVE WS-NOME-ARQUIVO (1 : WS-POS-SUBLINHADO - 1)
025800              TO WS-CODIGO-FEED
025900     ELSE
026000         MOVE WS-NOME-ARQUIVO TO WS-CODIGO-FEED
026100     END-IF.
026200
026300 2100-EXTRAI-CODIGO-EXIT.
026400     EXIT.
026500
026600 2110-PROCURA-BARRA SECTION.
026700 2110.
026800     IF CC-CAMINHO-ENTRADA (WS-IND-VARRE : 1) = "/"
026900        OR CC-CAMINHO-ENTRADA (WS-IND-VARRE : 1) = "\"
027000         MOVE WS-IND-VARRE TO WS-POS-BARRA
027100     END-IF.
027200
027300 2110-PROCURA-BARRA-EXIT.
027400     EXIT.
027500
027600 2120-PROCURA-SUBLINHADO SECTION.
027700 2120.
027800     IF WS-NOME-ARQUIVO-CAR (WS-IND-VARRE) = "_"
027900         MOVE WS-IND-VARRE TO WS-POS-SUBLINHADO
028000     END-IF.
028100
028200 2120-PROCURA-SUBLINHADO-EXIT.
028300     EXIT.
028400
028500*----------------------------------------------------------------*
028600* 2200 - PROCURA WS-CODIGO-FEED NA TABELA DE FEEDS CONHECIDOS.
028700*        WC-FEED-IDX > 10 NA SAIDA SIGNIFICA "NAO ACHOU".
028800*----------------------------------------------------------------*
028900 2200-LOCALIZA-FEED SECTION.
029000 2200.
029100     PERFORM 2210-COMPARA-FEED THRU 2210-COMPARA-FEED-EXIT
029200         VARYING WC-FEED-IDX FROM 1 BY 1
029300           UNTIL WC-FEED-IDX > 10
029400              OR WC-FEED-CODIGO (WC-FEED-IDX) = WS-CODIGO-FEED.
029500
029600 2200-LOCALIZA-FEED-EXIT.
029700     EXIT.
029800
029900 2210-COMPARA-FEED SECTION.
030000 2210.
030100     CONTINUE.
030200
030300 2210-COMPARA-FEED-EXIT.
030400     EXIT.
030500
030600*----------------------------------------------------------------*
030700* 5000 - MANDA O ARQUIVO JA CARREGADO PARA A PASTA DE ARQUIVO
030800*        MORTO INFORMADA NO CARTAO DE CONTROLE.
030900*----------------------------------------------------------------*
031000 5000-ARQUIVA SECTION.
031100 5000.
031200     CALL "ARCHIVE-FILE" USING CC-CAMINHO-ENTRADA
031300                               CC-DIR-ARQUIVO
031400                               WS-RETORNO-ARQUIVA
031500     END-CALL.
031600     IF WS-RETORNO-ARQUIVA NOT = ZERO
031700         STRING "FALHA AO ARQUIVAR O ARQUIVO: "
031800                CC-CAMINHO-ENTRADA DELIMITED BY SIZE
031900                INTO WS-MSG-LOG
032000         PERFORM 9500-GRAVA-LOG THRU 9500-GRAVA-LOG-EXIT
032100     END-IF.
032200
032300 5000-ARQUIVA-EXIT.
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700 8000-FINALIZA SECTION.
032800 8000.
032900     CLOSE CARTAO-CONTROLE
033000           RESUMO-LOG.
033100
033200 8000-FINALIZA-EXIT.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600 9200-LE-CARTAO SECTION.
033700 9200.
033800     READ CARTAO-CONTROLE
033900         AT END
034000             MOVE 99 TO FS-EXIT
034100     END-READ.
034200
034300 9200-LE-CARTAO-EXIT.
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700 9500-GRAVA-LOG SECTION.
034800 9500.
034900     MOVE SPACES TO RL-LINHA.
035000     MOVE WS-MSG-LOG TO RL-LINHA.
035100     WRITE RL-LINHA.
035200
035300 9500-GRAVA-LOG-EXIT.
035400     EXIT.
